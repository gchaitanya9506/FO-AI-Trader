000100*---------------------------------------------------------------- 
000200*    FECHA       : 20/02/2024                                     
000300*    PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)              
000400*    APLICACION  : DERIVADOS / MESA DE OPCIONES                   
000500*    PROGRAMA    : ALERTA1                                        
000600*    TIPO        : BATCH                                          
000700*    DESCRIPCION : DA FORMATO DE TEXTO A CADA SENAL DE NFSIGOUT   
000800*                : (ENCABEZADO, TECNICA, OBJETIVOS, CONTEXTO Y    
000900*                : HORARIO) Y AGREGA UN RESUMEN DE LOTE AL FINAL  
001000*                : CON LAS LISTAS DE STRIKES CE Y PE.             
001100*    ARCHIVOS    : NFSIG01=E, NFALERTS=S                          
001200*    ACCION (ES) : A=ALERTAS                                      
001300*    BPM/RATIONAL: 231270                                         
001400*    NOMBRE      : FORMATEADOR DE ALERTAS DE SENALES              
001500*    DESCRIPCION : MANTENIMIENTO                                  
001600*---------------------------------------------------------------- 
001700*    BITACORA DE CAMBIOS                                          
001800*---------------------------------------------------------------- 
001900*    20/02/2024 PEDR 231270 VERSION INICIAL DEL PROGRAMA.         
002000*    03/06/2024 PEDR 231290 SE AGREGA EL RENGLON DE RESUMEN DE    
002100*               LOTE (SIGNAL BATCH) CON LAS LISTAS DE STRIKES.    
002200*    25/02/1999 PEDR 231270 REVISION FIN DE SIGLO, LAS HORAS DE   
002300*               GENERATED-AT SE MANEJAN A 24 HORAS, SIN IMPACTO.  
002400*    18/12/2024 MEDC 231380 SE TOLERA QUE NFSIGOUT NO EXISTA      
002500*               TODAVIA (FS=35) CUANDO SENAL1 NO HA CORRIDO.      
002600*    30/04/2025 MEDC 231400 SE CORRIGE EL CALCULO DE LA HORA DE   
002700*               VALIDEZ CUANDO CRUZA MEDIANOCHE.                  
002800*    18/07/2025 MEDC 231418 SE UNIFICA ESTADISTICAS Y CIERRE EN   
002900*               UN SOLO PERFORM...THRU.                           
003000*---------------------------------------------------------------- 
003100 IDENTIFICATION DIVISION.                                         
003200 PROGRAM-ID.     ALERTA1.                                         
003300 AUTHOR.         ERICK DANIEL RAMIREZ DIVAS.                      
003400 INSTALLATION.   MESA DE DERIVADOS - DEPTO. SISTEMAS.             
003500 DATE-WRITTEN.   20/02/2024.                                      
003600 DATE-COMPILED.  30/04/2025.                                      
003700 SECURITY.       USO INTERNO - CONFIDENCIAL.                      
003800 ENVIRONMENT DIVISION.                                            
003900 CONFIGURATION SECTION.                                           
004000 SPECIAL-NAMES.                                                   
004100     C01 IS TOP-OF-FORM.                                          
004200 INPUT-OUTPUT SECTION.                                            
004300 FILE-CONTROL.                                                    
004400     SELECT NF-SIGNALS-OUT ASSIGN TO NFSIGOUT                     
004500            ORGANIZATION  IS LINE SEQUENTIAL                      
004600            FILE STATUS   IS FS-NFSIG.                            
004700     SELECT NF-ALERT-REPORT ASSIGN TO NFALERTS                    
004800            ORGANIZATION  IS LINE SEQUENTIAL                      
004900            FILE STATUS   IS FS-NFALR.                            
005000 DATA DIVISION.                                                   
005100 FILE SECTION.                                                    
005200 FD  NF-SIGNALS-OUT                                               
005300     LABEL RECORD IS STANDARD.                                    
005400     COPY NFSIG01.                                                
005500 FD  NF-ALERT-REPORT                                              
005600     LABEL RECORD IS STANDARD.                                    
005700 01  REPORT-LINE                    PIC X(132).                   
005800 WORKING-STORAGE SECTION.                                         
005900*---------------------------------------------------------------- 
006000*    FILE STATUS                                                  
006100*---------------------------------------------------------------- 
006200 01  FS-NFSIG               PIC 9(02) VALUE ZEROES.               
006300     88  FIN-SENALES                  VALUE 10.                   
006400 01  FS-NFALR               PIC 9(02) VALUE ZEROES.               
006500 01  WKS-ENTRADA-ABIERTA    PIC X(01) VALUE "S".                  
006600     88  ENTRADA-SI-ABIERTA           VALUE "S".                  
006700*---------------------------------------------------------------- 
006800*    RENGLON DE SALIDA Y PUNTERO DE ARMADO (STRING ... POINTER,   
006900*    IDIOMA DE SENAL1 PARA TEXTO DE VARIOS PEDAZOS).              
007000*---------------------------------------------------------------- 
007100 01  WKS-LINEA-ALERTA           PIC X(132).                       
007200 77  WKS-PUNTERO-LINEA          PIC 9(03) COMP.                   
007300 01  WKS-TIPO-ESPACIO           PIC X(06).                        
007400*---------------------------------------------------------------- 
007500*    UTILERIA DE JUSTIFICACION IZQUIERDA PARA CAMPOS NUMERICOS    
007600*    EDITADOS (Z-SUPRIMIDOS DEJAN ESPACIOS A LA IZQUIERDA).       
007700*---------------------------------------------------------------- 
007800 01  WKS-AREA-JUSTIFICA.                                          
007900     05  WKS-JI-ENTRADA         PIC X(20).                        
008000     05  WKS-JI-SALIDA          PIC X(20).                        
008100     05  WKS-JI-CUENTA          PIC 9(02) COMP VALUE 0.           
008200*---------------------------------------------------------------- 
008300*    CONVERSIONES NUMERICAS A TEXTO (SIN FUNCION INTRINSECA).     
008400*---------------------------------------------------------------- 
008500 01  WKS-AREA-CONVIERTE.                                          
008600     05  WKS-CONV-ENTERO-7      PIC 9(07) VALUE 0.                
008700     05  WKS-CONV-EDIT-7        PIC Z(6)9.                        
008800     05  WKS-CONV-1DEC-5        PIC 9(05)V9 VALUE 0.              
008900     05  WKS-CONV-EDIT-1D-5     PIC ZZZZ9.9.                      
009000     05  WKS-CONV-1DEC-7        PIC 9(07)V9 VALUE 0.              
009100     05  WKS-CONV-EDIT-1D-7     PIC Z(6)9.9.                      
009200     05  WKS-CONV-2DEC-3        PIC 9(03)V99 VALUE 0.             
009300     05  WKS-CONV-EDIT-2D-3     PIC ZZ9.99.                       
009400     05  WKS-CONV-1DEC-3        PIC 9(03)V9 VALUE 0.              
009500     05  WKS-CONV-EDIT-1D-3     PIC ZZ9.9.                        
009600     05  WKS-CONV-OI-ABS        PIC 9(03)V9 VALUE 0.              
009700     05  WKS-CONV-EDIT-OI       PIC ZZ9.9.                        
009800     05  WKS-CONV-SIGNO         PIC X(01) VALUE "+".              
009900*---------------------------------------------------------------- 
010000*    CLASIFICACION DE PCR/RSI Y BARRA DE CONFIANZA                
010100*---------------------------------------------------------------- 
010200 01  WKS-PCR-TAG                PIC X(07).                        
010300 01  WKS-AREA-CONFIANZA.                                          
010400     05  WKS-PCT                PIC 9(03) COMP VALUE 0.           
010500     05  WKS-CELDAS             PIC 9(01) COMP VALUE 0.           
010600     05  WKS-BARRA-GAUGE        PIC X(05) VALUE "-----".          
010700     05  WKS-GAUGE-IX           PIC 9(01) COMP VALUE 0.           
010800     05  WKS-PCT-EDIT           PIC ZZ9.                          
010900*---------------------------------------------------------------- 
011000*    HORA GENERADA Y CALCULO DE LA HORA DE VALIDEZ                
011100*---------------------------------------------------------------- 
011200 01  WKS-GENERADO-TXT           PIC X(19) VALUE SPACES.           
011300 01  WKS-GENERADO-R REDEFINES                                     
011400     WKS-GENERADO-TXT.                                            
011500     05  WKS-GEN-FECHA          PIC X(10).                        
011600     05  FILLER                 PIC X(01).                        
011700     05  WKS-GEN-HORA           PIC X(08).                        
011800 01  WKS-GEN-HORA-R REDEFINES                                     
011900     WKS-GENERADO-TXT.                                            
012000     05  FILLER                 PIC X(11).                        
012100     05  WKS-GEN-HH             PIC 99.                           
012200     05  FILLER                 PIC X(01).                        
012300     05  WKS-GEN-MM             PIC 99.                           
012400     05  FILLER                 PIC X(03).                        
012500 01  WKS-AREA-TIEMPO.                                             
012600     05  WKS-MIN-TOTALES        PIC 9(04) COMP VALUE 0.           
012700     05  WKS-DIV-24H            PIC 9(02) COMP VALUE 0.           
012800     05  WKS-MIN-VALIDOS        PIC 9(04) COMP VALUE 0.           
012900     05  WKS-HH-VALIDO          PIC 99 VALUE 0.                   
013000     05  WKS-MM-VALIDO          PIC 99 VALUE 0.                   
013100*---------------------------------------------------------------- 
013200*    ULTIMO GENERATED-AT VISTO, PARA EL SELLO DEL RESUMEN DE      
013300*    LOTE.                                                        
013400*---------------------------------------------------------------- 
013500 01  WKS-ULTIMO-GENERADO        PIC X(19) VALUE SPACES.           
013600 01  WKS-ULTIMO-GENERADO-R REDEFINES                              
013700     WKS-ULTIMO-GENERADO.                                         
013800     05  WKS-UG-FECHA           PIC X(10).                        
013900     05  FILLER                 PIC X(09).                        
014000*---------------------------------------------------------------- 
014100*    LISTAS DE STRIKES DEL LOTE, POR TIPO CE/PE                   
014200*---------------------------------------------------------------- 
014300 01  WKS-TABLA-LOTE-CE.                                           
014400     05  WKS-LOTE-CE-TOTAL      PIC 9(02) COMP VALUE 0.           
014500     05  WKS-LOTE-CE OCCURS 0 TO 20 TIMES                         
014600                     DEPENDING ON WKS-LOTE-CE-TOTAL               
014700                     INDEXED BY WKS-LOTE-CE-IX                    
014800                     PIC 9(07)V99.                                
014900 01  WKS-TABLA-LOTE-PE.                                           
015000     05  WKS-LOTE-PE-TOTAL      PIC 9(02) COMP VALUE 0.           
015100     05  WKS-LOTE-PE OCCURS 0 TO 20 TIMES                         
015200                     DEPENDING ON WKS-LOTE-PE-TOTAL               
015300                     INDEXED BY WKS-LOTE-PE-IX                    
015400                     PIC 9(07)V99.                                
015500*---------------------------------------------------------------- 
015600*    CONTADORES DE CORRIDA                                        
015700*---------------------------------------------------------------- 
015800 01  WKS-CONTADORES-ALERTA.                                       
015900     05  WKS-SENALES-LEIDAS     PIC 9(05) COMP VALUE 0.           
016000     05  WKS-MASCARA            PIC ZZZZ9.                        
016100     05  FILLER                 PIC X(02).                        
016200*---------------------------------------------------------------- 
016300 PROCEDURE DIVISION.                                              
016400 000-MAIN SECTION.                                                
016500     PERFORM APERTURA-ARCHIVOS                                    
016600     IF ENTRADA-SI-ABIERTA                                        
016700        PERFORM LEER-SENAL                                        
016800        PERFORM PROCESA-SENAL UNTIL FIN-SENALES                   
016900     END-IF                                                       
017000     PERFORM ESCRIBE-RESUMEN-LOTE                                 
017100     PERFORM ESTADISTICAS THRU CIERRA-ARCHIVOS-E                  
017200     STOP RUN.                                                    
017300 000-MAIN-E. EXIT.                                                
017400                                                                  
017500 APERTURA-ARCHIVOS SECTION.                                       
017600     MOVE "S" TO WKS-ENTRADA-ABIERTA                              
017700     OPEN INPUT NF-SIGNALS-OUT                                    
017800     IF FS-NFSIG = 35                                             
017900        MOVE "N" TO WKS-ENTRADA-ABIERTA                           
018000        MOVE 10 TO FS-NFSIG                                       
018100     ELSE                                                         
018200        IF FS-NFSIG NOT EQUAL 0                                   
018300           DISPLAY ">>> ERROR AL ABRIR NFSIGOUT FS="              
018400                   FS-NFSIG UPON CONSOLE                          
018500           MOVE 91 TO RETURN-CODE                                 
018600           STOP RUN                                               
018700        END-IF                                                    
018800     END-IF                                                       
018900     OPEN OUTPUT NF-ALERT-REPORT                                  
019000     IF FS-NFALR NOT EQUAL 0                                      
019100        DISPLAY ">>> ERROR AL ABRIR NFALERTS FS="                 
019200                FS-NFALR UPON CONSOLE                             
019300        MOVE 91 TO RETURN-CODE                                    
019400        STOP RUN                                                  
019500     END-IF.                                                      
019600 APERTURA-ARCHIVOS-E. EXIT.                                       
019700                                                                  
019800 LEER-SENAL SECTION.                                              
019900     READ NF-SIGNALS-OUT                                          
020000        AT END MOVE 10 TO FS-NFSIG                                
020100        NOT AT END ADD 1 TO WKS-SENALES-LEIDAS                    
020200     END-READ.                                                    
020300 LEER-SENAL-E. EXIT.                                              
020400                                                                  
020500 PROCESA-SENAL SECTION.                                           
020600     PERFORM CONSTRUYE-ENCABEZADO                                 
020700     PERFORM CONSTRUYE-TECNICA                                    
020800     PERFORM CONSTRUYE-OBJETIVOS                                  
020900     PERFORM CONSTRUYE-CONTEXTO                                   
021000     PERFORM CONSTRUYE-TIEMPO                                     
021100     MOVE NFSG-GENERATED-AT TO WKS-ULTIMO-GENERADO                
021200     PERFORM ACUMULA-LOTE                                         
021300     PERFORM LEER-SENAL.                                          
021400 PROCESA-SENAL-E. EXIT.                                           
021500                                                                  
021600*---------------------------------------------------------------- 
021700*    UTILERIA: RECORTA LOS ESPACIOS A LA IZQUIERDA DE UN CAMPO    
021800*    NUMERICO EDITADO CARGADO EN WKS-JI-ENTRADA.                  
021900*---------------------------------------------------------------- 
022000 JUSTIFICA-IZQUIERDA SECTION.                                     
022100     MOVE 0 TO WKS-JI-CUENTA                                      
022200     INSPECT WKS-JI-ENTRADA TALLYING WKS-JI-CUENTA                
022300             FOR LEADING SPACE                                    
022400     MOVE SPACES TO WKS-JI-SALIDA                                 
022500     IF WKS-JI-CUENTA < 20                                        
022600        MOVE WKS-JI-ENTRADA (WKS-JI-CUENTA + 1 : )                
022700             TO WKS-JI-SALIDA                                     
022800     END-IF.                                                      
022900 JUSTIFICA-IZQUIERDA-E. EXIT.                                     
023000                                                                  
023100 CONVIERTE-STRIKE SECTION.                                        
023200     MOVE NFSG-STRIKE-PRICE TO WKS-CONV-ENTERO-7                  
023300     MOVE WKS-CONV-ENTERO-7 TO WKS-CONV-EDIT-7                    
023400     MOVE WKS-CONV-EDIT-7 TO WKS-JI-ENTRADA                       
023500     PERFORM JUSTIFICA-IZQUIERDA.                                 
023600 CONVIERTE-STRIKE-E. EXIT.                                        
023700                                                                  
023800 CONVIERTE-1DEC-5 SECTION.                                        
023900     MOVE WKS-CONV-1DEC-5 TO WKS-CONV-EDIT-1D-5                   
024000     MOVE WKS-CONV-EDIT-1D-5 TO WKS-JI-ENTRADA                    
024100     PERFORM JUSTIFICA-IZQUIERDA.                                 
024200 CONVIERTE-1DEC-5-E. EXIT.                                        
024300                                                                  
024400 CONVIERTE-1DEC-7 SECTION.                                        
024500     MOVE WKS-CONV-1DEC-7 TO WKS-CONV-EDIT-1D-7                   
024600     MOVE WKS-CONV-EDIT-1D-7 TO WKS-JI-ENTRADA                    
024700     PERFORM JUSTIFICA-IZQUIERDA.                                 
024800 CONVIERTE-1DEC-7-E. EXIT.                                        
024900                                                                  
025000 CONVIERTE-2DEC-3 SECTION.                                        
025100     MOVE WKS-CONV-2DEC-3 TO WKS-CONV-EDIT-2D-3                   
025200     MOVE WKS-CONV-EDIT-2D-3 TO WKS-JI-ENTRADA                    
025300     PERFORM JUSTIFICA-IZQUIERDA.                                 
025400 CONVIERTE-2DEC-3-E. EXIT.                                        
025500                                                                  
025600 CONVIERTE-1DEC-3 SECTION.                                        
025700     MOVE WKS-CONV-1DEC-3 TO WKS-CONV-EDIT-1D-3                   
025800     MOVE WKS-CONV-EDIT-1D-3 TO WKS-JI-ENTRADA                    
025900     PERFORM JUSTIFICA-IZQUIERDA.                                 
026000 CONVIERTE-1DEC-3-E. EXIT.                                        
026100                                                                  
026200 CALCULA-OI-TEXTO SECTION.                                        
026300     IF NFSG-OI-CHANGE-PCT < 0                                    
026400        MOVE "-" TO WKS-CONV-SIGNO                                
026500        COMPUTE WKS-CONV-OI-ABS ROUNDED =                         
026600                NFSG-OI-CHANGE-PCT * -1                           
026700     ELSE                                                         
026800        MOVE "+" TO WKS-CONV-SIGNO                                
026900        COMPUTE WKS-CONV-OI-ABS ROUNDED = NFSG-OI-CHANGE-PCT      
027000     END-IF                                                       
027100     MOVE WKS-CONV-OI-ABS TO WKS-CONV-EDIT-OI                     
027200     MOVE WKS-CONV-EDIT-OI TO WKS-JI-ENTRADA                      
027300     PERFORM JUSTIFICA-IZQUIERDA.                                 
027400 CALCULA-OI-TEXTO-E. EXIT.                                        
027500                                                                  
027600 CLASIFICA-PCR SECTION.                                           
027700     IF NFSG-PCR-VALUE NOT > 0.7                                  
027800        MOVE "Bullish" TO WKS-PCR-TAG                             
027900     ELSE                                                         
028000        IF NFSG-PCR-VALUE NOT < 1.3                               
028100           MOVE "Bearish" TO WKS-PCR-TAG                          
028200        ELSE                                                      
028300           MOVE "Neutral" TO WKS-PCR-TAG                          
028400        END-IF                                                    
028500     END-IF.                                                      
028600 CLASIFICA-PCR-E. EXIT.                                           
028700                                                                  
028800 CALCULA-CONFIANZA SECTION.                                       
028900     COMPUTE WKS-PCT = NFSG-CONFIDENCE * 100                      
029000     DIVIDE WKS-PCT BY 20 GIVING WKS-CELDAS                       
029100     MOVE "-----" TO WKS-BARRA-GAUGE                              
029200     IF WKS-CELDAS > 0                                            
029300        PERFORM LLENA-CELDA VARYING WKS-GAUGE-IX FROM 1 BY 1      
029400                UNTIL WKS-GAUGE-IX > WKS-CELDAS                   
029500     END-IF                                                       
029600     MOVE WKS-PCT TO WKS-PCT-EDIT                                 
029700     MOVE WKS-PCT-EDIT TO WKS-JI-ENTRADA                          
029800     PERFORM JUSTIFICA-IZQUIERDA.                                 
029900 CALCULA-CONFIANZA-E. EXIT.                                       
030000                                                                  
030100 LLENA-CELDA SECTION.                                             
030200     MOVE "#" TO WKS-BARRA-GAUGE (WKS-GAUGE-IX : 1).              
030300 LLENA-CELDA-E. EXIT.                                             
030400                                                                  
030500 CALCULA-HORA-VALIDA SECTION.                                     
030600     COMPUTE WKS-MIN-TOTALES =                                    
030700             (WKS-GEN-HH * 60) + WKS-GEN-MM                       
030800             + NFSG-VALIDITY-MINUTES                              
030900     DIVIDE WKS-MIN-TOTALES BY 1440 GIVING WKS-DIV-24H            
031000            REMAINDER WKS-MIN-VALIDOS                             
031100     DIVIDE WKS-MIN-VALIDOS BY 60 GIVING WKS-HH-VALIDO            
031200            REMAINDER WKS-MM-VALIDO.                              
031300 CALCULA-HORA-VALIDA-E. EXIT.                                     
031400                                                                  
031500*---------------------------------------------------------------- 
031600*    U8 - RENGLONES DE LA ALERTA                                  
031700*---------------------------------------------------------------- 
031800 CONSTRUYE-ENCABEZADO SECTION.                                    
031900     MOVE SPACES TO WKS-LINEA-ALERTA                              
032000     MOVE 1 TO WKS-PUNTERO-LINEA                                  
032100     MOVE NFSG-SIGNAL-TYPE TO WKS-TIPO-ESPACIO                    
032200     INSPECT WKS-TIPO-ESPACIO REPLACING ALL "_" BY " "            
032300     PERFORM CONVIERTE-STRIKE                                     
032400     STRING WKS-TIPO-ESPACIO DELIMITED BY SIZE                    
032500            " " DELIMITED BY SIZE                                 
032600         WITH POINTER WKS-PUNTERO-LINEA                           
032700     STRING WKS-JI-SALIDA DELIMITED BY SPACE                      
032800            " @ Rs" DELIMITED BY SIZE                             
032900         WITH POINTER WKS-PUNTERO-LINEA                           
033000     COMPUTE WKS-CONV-1DEC-5 ROUNDED = NFSG-PREMIUM-PRICE         
033100     PERFORM CONVIERTE-1DEC-5                                     
033200     STRING WKS-JI-SALIDA DELIMITED BY SPACE                      
033300         WITH POINTER WKS-PUNTERO-LINEA                           
033400     WRITE REPORT-LINE FROM WKS-LINEA-ALERTA.                     
033500 CONSTRUYE-ENCABEZADO-E. EXIT.                                    
033600                                                                  
033700 CONSTRUYE-TECNICA SECTION.                                       
033800     MOVE SPACES TO WKS-LINEA-ALERTA                              
033900     MOVE 1 TO WKS-PUNTERO-LINEA                                  
034000     STRING "PCR: " DELIMITED BY SIZE                             
034100         WITH POINTER WKS-PUNTERO-LINEA                           
034200     COMPUTE WKS-CONV-2DEC-3 ROUNDED = NFSG-PCR-VALUE             
034300     PERFORM CONVIERTE-2DEC-3                                     
034400     STRING WKS-JI-SALIDA DELIMITED BY SPACE                      
034500         WITH POINTER WKS-PUNTERO-LINEA                           
034600     PERFORM CLASIFICA-PCR                                        
034700     STRING " " DELIMITED BY SIZE                                 
034800            WKS-PCR-TAG DELIMITED BY SIZE                         
034900            " | RSI: " DELIMITED BY SIZE                          
035000         WITH POINTER WKS-PUNTERO-LINEA                           
035100     COMPUTE WKS-CONV-1DEC-3 ROUNDED = NFSG-RSI-VALUE             
035200     PERFORM CONVIERTE-1DEC-3                                     
035300     STRING WKS-JI-SALIDA DELIMITED BY SPACE                      
035400         WITH POINTER WKS-PUNTERO-LINEA                           
035500     IF NFSG-RSI-VALUE NOT > 30                                   
035600        STRING " (Oversold)" DELIMITED BY SIZE                    
035700            WITH POINTER WKS-PUNTERO-LINEA                        
035800     ELSE                                                         
035900        IF NFSG-RSI-VALUE NOT < 70                                
036000           STRING " (Overbought)" DELIMITED BY SIZE               
036100               WITH POINTER WKS-PUNTERO-LINEA                     
036200        END-IF                                                    
036300     END-IF                                                       
036400     STRING " | OI Change: " DELIMITED BY SIZE                    
036500         WITH POINTER WKS-PUNTERO-LINEA                           
036600     PERFORM CALCULA-OI-TEXTO                                     
036700     STRING WKS-CONV-SIGNO DELIMITED BY SIZE                      
036800            WKS-JI-SALIDA DELIMITED BY SPACE                      
036900            "%" DELIMITED BY SIZE                                 
037000         WITH POINTER WKS-PUNTERO-LINEA                           
037100     WRITE REPORT-LINE FROM WKS-LINEA-ALERTA.                     
037200 CONSTRUYE-TECNICA-E. EXIT.                                       
037300                                                                  
037400 CONSTRUYE-OBJETIVOS SECTION.                                     
037500     MOVE SPACES TO WKS-LINEA-ALERTA                              
037600     MOVE 1 TO WKS-PUNTERO-LINEA                                  
037700     STRING "Target: Rs" DELIMITED BY SIZE                        
037800         WITH POINTER WKS-PUNTERO-LINEA                           
037900     COMPUTE WKS-CONV-1DEC-5 ROUNDED = NFSG-TARGET-PRICE          
038000     PERFORM CONVIERTE-1DEC-5                                     
038100     STRING WKS-JI-SALIDA DELIMITED BY SPACE                      
038200            " | SL: Rs" DELIMITED BY SIZE                         
038300         WITH POINTER WKS-PUNTERO-LINEA                           
038400     COMPUTE WKS-CONV-1DEC-5 ROUNDED = NFSG-STOP-LOSS             
038500     PERFORM CONVIERTE-1DEC-5                                     
038600     STRING WKS-JI-SALIDA DELIMITED BY SPACE                      
038700         WITH POINTER WKS-PUNTERO-LINEA                           
038800     WRITE REPORT-LINE FROM WKS-LINEA-ALERTA.                     
038900 CONSTRUYE-OBJETIVOS-E. EXIT.                                     
039000                                                                  
039100 CONSTRUYE-CONTEXTO SECTION.                                      
039200     MOVE SPACES TO WKS-LINEA-ALERTA                              
039300     MOVE 1 TO WKS-PUNTERO-LINEA                                  
039400     PERFORM CALCULA-CONFIANZA                                    
039500     STRING "Confidence: " DELIMITED BY SIZE                      
039600            WKS-JI-SALIDA DELIMITED BY SPACE                      
039700            "% " DELIMITED BY SIZE                                
039800            WKS-BARRA-GAUGE DELIMITED BY SIZE                     
039900            " Spot: Rs" DELIMITED BY SIZE                         
040000         WITH POINTER WKS-PUNTERO-LINEA                           
040100     COMPUTE WKS-CONV-1DEC-7 ROUNDED = NFSG-SPOT-PRICE            
040200     PERFORM CONVIERTE-1DEC-7                                     
040300     STRING WKS-JI-SALIDA DELIMITED BY SPACE                      
040400            " " DELIMITED BY SIZE                                 
040500            NFSG-MARKET-CONTEXT DELIMITED BY SIZE                 
040600         WITH POINTER WKS-PUNTERO-LINEA                           
040700     WRITE REPORT-LINE FROM WKS-LINEA-ALERTA.                     
040800 CONSTRUYE-CONTEXTO-E. EXIT.                                      
040900                                                                  
041000 CONSTRUYE-TIEMPO SECTION.                                        
041100     MOVE NFSG-GENERATED-AT TO WKS-GENERADO-TXT                   
041200     PERFORM CALCULA-HORA-VALIDA                                  
041300     MOVE SPACES TO WKS-LINEA-ALERTA                              
041400     MOVE 1 TO WKS-PUNTERO-LINEA                                  
041500     STRING "Generated: " DELIMITED BY SIZE                       
041600            WKS-GEN-HORA DELIMITED BY SIZE                        
041700            " | Valid till: " DELIMITED BY SIZE                   
041800         WITH POINTER WKS-PUNTERO-LINEA                           
041900     STRING WKS-HH-VALIDO DELIMITED BY SIZE                       
042000            ":" DELIMITED BY SIZE                                 
042100            WKS-MM-VALIDO DELIMITED BY SIZE                       
042200            " | Urgency: " DELIMITED BY SIZE                      
042300            NFSG-SIGNAL-STRENGTH DELIMITED BY SIZE                
042400         WITH POINTER WKS-PUNTERO-LINEA                           
042500     WRITE REPORT-LINE FROM WKS-LINEA-ALERTA.                     
042600 CONSTRUYE-TIEMPO-E. EXIT.                                        
042700                                                                  
042800*---------------------------------------------------------------- 
042900*    U8 - RESUMEN DE LOTE (SIGNAL BATCH)                          
043000*---------------------------------------------------------------- 
043100 ACUMULA-LOTE SECTION.                                            
043200     IF NFSG-BUY-CE                                               
043300        IF WKS-LOTE-CE-TOTAL < 20                                 
043400           ADD 1 TO WKS-LOTE-CE-TOTAL                             
043500           MOVE NFSG-STRIKE-PRICE                                 
043600                TO WKS-LOTE-CE (WKS-LOTE-CE-TOTAL)                
043700        END-IF                                                    
043800     ELSE                                                         
043900        IF WKS-LOTE-PE-TOTAL < 20                                 
044000           ADD 1 TO WKS-LOTE-PE-TOTAL                             
044100           MOVE NFSG-STRIKE-PRICE                                 
044200                TO WKS-LOTE-PE (WKS-LOTE-PE-TOTAL)                
044300        END-IF                                                    
044400     END-IF.                                                      
044500 ACUMULA-LOTE-E. EXIT.                                            
044600                                                                  
044700 ESCRIBE-RESUMEN-LOTE SECTION.                                    
044800     MOVE SPACES TO WKS-LINEA-ALERTA                              
044900     MOVE 1 TO WKS-PUNTERO-LINEA                                  
045000     MOVE WKS-SENALES-LEIDAS TO WKS-CONV-ENTERO-7                 
045100     MOVE WKS-CONV-ENTERO-7 TO WKS-CONV-EDIT-7                    
045200     MOVE WKS-CONV-EDIT-7 TO WKS-JI-ENTRADA                       
045300     PERFORM JUSTIFICA-IZQUIERDA                                  
045400     STRING "SIGNAL BATCH (" DELIMITED BY SIZE                    
045500            WKS-JI-SALIDA DELIMITED BY SPACE                      
045600            " signals) " DELIMITED BY SIZE                        
045700            WKS-ULTIMO-GENERADO DELIMITED BY SIZE                 
045800         WITH POINTER WKS-PUNTERO-LINEA                           
045900     WRITE REPORT-LINE FROM WKS-LINEA-ALERTA                      
046000     PERFORM ESCRIBE-LISTA-CE                                     
046100     PERFORM ESCRIBE-LISTA-PE.                                    
046200 ESCRIBE-RESUMEN-LOTE-E. EXIT.                                    
046300                                                                  
046400 ESCRIBE-LISTA-CE SECTION.                                        
046500     MOVE SPACES TO WKS-LINEA-ALERTA                              
046600     MOVE 1 TO WKS-PUNTERO-LINEA                                  
046700     STRING "CE: " DELIMITED BY SIZE                              
046800         WITH POINTER WKS-PUNTERO-LINEA                           
046900     IF WKS-LOTE-CE-TOTAL = 0                                     
047000        STRING "(none)" DELIMITED BY SIZE                         
047100            WITH POINTER WKS-PUNTERO-LINEA                        
047200     ELSE                                                         
047300        PERFORM AGREGA-STRIKE-CE VARYING WKS-LOTE-CE-IX           
047400                FROM 1 BY 1                                       
047500                UNTIL WKS-LOTE-CE-IX > WKS-LOTE-CE-TOTAL          
047600     END-IF                                                       
047700     WRITE REPORT-LINE FROM WKS-LINEA-ALERTA.                     
047800 ESCRIBE-LISTA-CE-E. EXIT.                                        
047900                                                                  
048000 AGREGA-STRIKE-CE SECTION.                                        
048100     MOVE WKS-LOTE-CE (WKS-LOTE-CE-IX) TO WKS-CONV-ENTERO-7       
048200     MOVE WKS-CONV-ENTERO-7 TO WKS-CONV-EDIT-7                    
048300     MOVE WKS-CONV-EDIT-7 TO WKS-JI-ENTRADA                       
048400     PERFORM JUSTIFICA-IZQUIERDA                                  
048500     IF WKS-LOTE-CE-IX = 1                                        
048600        STRING WKS-JI-SALIDA DELIMITED BY SPACE                   
048700            WITH POINTER WKS-PUNTERO-LINEA                        
048800     ELSE                                                         
048900        STRING ", " DELIMITED BY SIZE                             
049000               WKS-JI-SALIDA DELIMITED BY SPACE                   
049100            WITH POINTER WKS-PUNTERO-LINEA                        
049200     END-IF.                                                      
049300 AGREGA-STRIKE-CE-E. EXIT.                                        
049400                                                                  
049500 ESCRIBE-LISTA-PE SECTION.                                        
049600     MOVE SPACES TO WKS-LINEA-ALERTA                              
049700     MOVE 1 TO WKS-PUNTERO-LINEA                                  
049800     STRING "PE: " DELIMITED BY SIZE                              
049900         WITH POINTER WKS-PUNTERO-LINEA                           
050000     IF WKS-LOTE-PE-TOTAL = 0                                     
050100        STRING "(none)" DELIMITED BY SIZE                         
050200            WITH POINTER WKS-PUNTERO-LINEA                        
050300     ELSE                                                         
050400        PERFORM AGREGA-STRIKE-PE VARYING WKS-LOTE-PE-IX           
050500                FROM 1 BY 1                                       
050600                UNTIL WKS-LOTE-PE-IX > WKS-LOTE-PE-TOTAL          
050700     END-IF                                                       
050800     WRITE REPORT-LINE FROM WKS-LINEA-ALERTA.                     
050900 ESCRIBE-LISTA-PE-E. EXIT.                                        
051000                                                                  
051100 AGREGA-STRIKE-PE SECTION.                                        
051200     MOVE WKS-LOTE-PE (WKS-LOTE-PE-IX) TO WKS-CONV-ENTERO-7       
051300     MOVE WKS-CONV-ENTERO-7 TO WKS-CONV-EDIT-7                    
051400     MOVE WKS-CONV-EDIT-7 TO WKS-JI-ENTRADA                       
051500     PERFORM JUSTIFICA-IZQUIERDA                                  
051600     IF WKS-LOTE-PE-IX = 1                                        
051700        STRING WKS-JI-SALIDA DELIMITED BY SPACE                   
051800            WITH POINTER WKS-PUNTERO-LINEA                        
051900     ELSE                                                         
052000        STRING ", " DELIMITED BY SIZE                             
052100               WKS-JI-SALIDA DELIMITED BY SPACE                   
052200            WITH POINTER WKS-PUNTERO-LINEA                        
052300     END-IF.                                                      
052400 AGREGA-STRIKE-PE-E. EXIT.                                        
052500                                                                  
052600 ESTADISTICAS SECTION.                                            
052700     DISPLAY "----------------------------------------------"     
052800     DISPLAY "-        ALERTA1 -  ESTADISTICAS              -"    
052900     DISPLAY "----------------------------------------------"     
053000     MOVE WKS-SENALES-LEIDAS TO WKS-MASCARA                       
053100     DISPLAY "SENALES LEIDAS DE NFSIGOUT          : "             
053200             WKS-MASCARA                                          
053300     MOVE WKS-LOTE-CE-TOTAL TO WKS-MASCARA                        
053400     DISPLAY "SENALES BUY_CE EN EL LOTE           : "             
053500             WKS-MASCARA                                          
053600     MOVE WKS-LOTE-PE-TOTAL TO WKS-MASCARA                        
053700     DISPLAY "SENALES BUY_PE EN EL LOTE           : "             
053800             WKS-MASCARA                                          
053900     DISPLAY "FECHA DEL ULTIMO GENERATED-AT       : "             
054000             WKS-UG-FECHA                                         
054100     DISPLAY "----------------------------------------------".    
054200 ESTADISTICAS-E. EXIT.                                            
054300                                                                  
054400 CIERRA-ARCHIVOS SECTION.                                         
054500     IF ENTRADA-SI-ABIERTA                                        
054600        CLOSE NF-SIGNALS-OUT                                      
054700     END-IF                                                       
054800     CLOSE NF-ALERT-REPORT.                                       
054900 CIERRA-ARCHIVOS-E. EXIT.                                         
