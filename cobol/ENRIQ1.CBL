000100*---------------------------------------------------------------- 
000200*    FECHA       : 04/02/2024                                     
000300*    PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)              
000400*    APLICACION  : DERIVADOS / MESA DE OPCIONES                   
000500*    PROGRAMA    : ENRIQ1                                         
000600*    TIPO        : BATCH                                          
000700*    DESCRIPCION : ENRIQUECE CADA RENGLON DE OPCION CON EL PRECIO 
000800*                : DEL SUBYACENTE, MONEYNESS, VOLATILIDAD         
000900*                : IMPLICITA DECIMAL, PLAZO A VENCIMIENTO Y LA    
001000*                : DELTA BLACK-SCHOLES.                           
001100*    ARCHIVOS    : NFCLN01=E, NFFEA01=E, NFOPF01=S                
001200*    ACCION (ES) : R=ENRIQUECIMIENTO                              
001300*    BPM/RATIONAL: 231212                                         
001400*    NOMBRE      : ENRIQUECIMIENTO DE OPCIONES                    
001500*    DESCRIPCION : MANTENIMIENTO                                  
001600*---------------------------------------------------------------- 
001700*    BITACORA DE CAMBIOS                                          
001800*---------------------------------------------------------------- 
001900*    04/02/2024 PEDR 231212 VERSION INICIAL DEL PROGRAMA.         
002000*    27/03/2024 PEDR 231226 SE AGREGA LA BUSQUEDA DE PRECIO MAS   
002100*               CERCANO CONTRA LA TABLA DE BARRAS DEL SUBYACENTE. 
002200*    11/10/2024 MEDC 231360 SE AGREGA CALCULO DE DELTA POR        
002300*               BLACK-SCHOLES CON POLINOMIO DE ABRAMOWITZ-STEGUN  
002400*               PARA LA NORMAL ACUMULADA (NO HAY FUNCION          
002500*               INTRINSECA DE RAIZ NI DE LOGARITMO DISPONIBLE EN  
002600*               ESTE COMPILADOR, SE RESUELVEN POR SERIE/NEWTON).  
002700*    05/02/1999 PEDR 231212 REVISION FIN DE SIGLO, LAS FECHAS DE  
002800*               TRADE-DATE Y EXPIRY-DATE SE MANEJAN COMO          
002900*               AAAA-MM-DD DE 4 DIGITOS DE ANIO.                  
003000*    12/05/2025 MEDC 231400 SE CORRIGE EL CONTEO DE DIAS          
003100*               BISIESTOS EN CALCULA-DIAS-FECHA.                  
003200*    18/07/2025 MEDC 231418 SE UNIFICA ESTADISTICAS Y CIERRE EN   
003300*               UN SOLO PERFORM...THRU.                           
003400*    19/07/2025 MEDC 231420 LA CORRECCION 231400 SEGUIA MAL: EL   
003500*               TERMINO DE BISIESTOS USA EL ANIO ACTUAL, POR LO   
003600*               QUE ACREDITABA EL 29/FEB DEL ANIO EN CURSO A      
003700*               FECHAS ANTERIORES A ESE DIA. SE CAMBIA EL AJUSTE  
003800*               DE SUMAR 1 CUANDO MES > 2 A RESTAR 1 CUANDO EL    
003900*               ANIO ES BISIESTO Y EL MES ES ENERO O FEBRERO.     
004000*    19/07/2025 MEDC 231421 CORRIGE COMENTARIO QUE CITABA UN      
004100*               PROGRAMA AJENO A LA MESA COMO REFERENCIA DE       
004200*               ESTILO PARA EL 77 DE WKS-EXP-N.                   
004300*---------------------------------------------------------------- 
004400 IDENTIFICATION DIVISION.                                         
004500 PROGRAM-ID.     ENRIQ1.                                          
004600 AUTHOR.         ERICK DANIEL RAMIREZ DIVAS.                      
004700 INSTALLATION.   MESA DE DERIVADOS - DEPTO. SISTEMAS.             
004800 DATE-WRITTEN.   04/02/2024.                                      
004900 DATE-COMPILED.  12/05/2025.                                      
005000 SECURITY.       USO INTERNO - CONFIDENCIAL.                      
005100 ENVIRONMENT DIVISION.                                            
005200 CONFIGURATION SECTION.                                           
005300 SPECIAL-NAMES.                                                   
005400     C01 IS TOP-OF-FORM.                                          
005500 INPUT-OUTPUT SECTION.                                            
005600 FILE-CONTROL.                                                    
005700     SELECT NF-CLEAN-OPTION-CHAIN ASSIGN TO NFCLNOPC              
005800            ORGANIZATION  IS LINE SEQUENTIAL                      
005900            FILE STATUS   IS FS-NFCLN.                            
006000     SELECT NF-UNDERLYING-FEATURES ASSIGN TO NFFEAOUT             
006100            ORGANIZATION  IS LINE SEQUENTIAL                      
006200            FILE STATUS   IS FS-NFFEA.                            
006300     SELECT NF-OPTION-FEATURES ASSIGN TO NFOPFOUT                 
006400            ORGANIZATION  IS LINE SEQUENTIAL                      
006500            FILE STATUS   IS FS-NFOPF.                            
006600 DATA DIVISION.                                                   
006700 FILE SECTION.                                                    
006800 FD  NF-CLEAN-OPTION-CHAIN                                        
006900     LABEL RECORD IS STANDARD.                                    
007000     COPY NFCLN01.                                                
007100 FD  NF-UNDERLYING-FEATURES                                       
007200     LABEL RECORD IS STANDARD.                                    
007300     COPY NFFEA01.                                                
007400 FD  NF-OPTION-FEATURES                                           
007500     LABEL RECORD IS STANDARD.                                    
007600     COPY NFOPF01.                                                
007700 WORKING-STORAGE SECTION.                                         
007800*---------------------------------------------------------------- 
007900*    FILE STATUS                                                  
008000*---------------------------------------------------------------- 
008100 01  FS-NFCLN               PIC 9(02) VALUE ZEROES.               
008200     88  FIN-OPCIONES                 VALUE 10.                   
008300 01  FS-NFFEA               PIC 9(02) VALUE ZEROES.               
008400     88  FIN-BARRAS                   VALUE 10.                   
008500 01  FS-NFOPF               PIC 9(02) VALUE ZEROES.               
008600*---------------------------------------------------------------- 
008700*    TABLA DE BARRAS DEL SUBYACENTE (FECHA + CIERRE), CARGADA     
008800*    UNA VEZ Y RECORRIDA EN PARALELO CON LAS OPCIONES.            
008900*---------------------------------------------------------------- 
009000 01  WKS-BARRA-CARGA.                                             
009100     05  WKS-BC-DATETIME        PIC X(19).                        
009200     05  WKS-BC-CLOSE           PIC 9(07)V99.                     
009300 01  WKS-BC-DATETIME-R REDEFINES                                  
009400     WKS-BARRA-CARGA.                                             
009500     05  WKS-BC-FECHA           PIC X(10).                        
009600     05  FILLER                 PIC X(18).                        
009700 01  WKS-TABLA-BARRAS.                                            
009800     05  WKS-BARRAS-TOTAL       PIC 9(05) COMP VALUE 0.           
009900     05  WKS-BARRA-IX           PIC 9(05) COMP VALUE 0.           
010000     05  WKS-TB-DATOS OCCURS 0 TO 5000 TIMES                      
010100                      DEPENDING ON WKS-BARRAS-TOTAL               
010200                      INDEXED BY WKS-TB-XX.                       
010300         10  WKS-TB-FECHA       PIC X(10).                        
010400         10  WKS-TB-CLOSE       PIC 9(07)V99.                     
010500*---------------------------------------------------------------- 
010600*    TABLA ESTATICA DE DIAS ACUMULADOS ANTES DE CADA MES (ANIO    
010700*    NO BISIESTO), CARGADA POR FILLER Y VISTA COMO OCCURS.        
010800*---------------------------------------------------------------- 
010900 01  WKS-DIAS-ACUM-TXT.                                           
011000     05  FILLER                 PIC 9(03) VALUE 000.              
011100     05  FILLER                 PIC 9(03) VALUE 031.              
011200     05  FILLER                 PIC 9(03) VALUE 059.              
011300     05  FILLER                 PIC 9(03) VALUE 090.              
011400     05  FILLER                 PIC 9(03) VALUE 120.              
011500     05  FILLER                 PIC 9(03) VALUE 151.              
011600     05  FILLER                 PIC 9(03) VALUE 181.              
011700     05  FILLER                 PIC 9(03) VALUE 212.              
011800     05  FILLER                 PIC 9(03) VALUE 243.              
011900     05  FILLER                 PIC 9(03) VALUE 273.              
012000     05  FILLER                 PIC 9(03) VALUE 304.              
012100     05  FILLER                 PIC 9(03) VALUE 334.              
012200 01  WKS-DIAS-ACUM-R REDEFINES                                    
012300     WKS-DIAS-ACUM-TXT.                                           
012400     05  WKS-DIAS-ACUM OCCURS 12 TIMES PIC 9(03).                 
012500*---------------------------------------------------------------- 
012600*    DESGLOSE DE UNA FECHA DE TEXTO AAAA-MM-DD Y RESULTADOS DE    
012700*    LA CONVERSION A NUMERO DE DIA (SEUDO-JULIANO).               
012800*---------------------------------------------------------------- 
012900 01  WKS-FECHA-TEXTO            PIC X(10) VALUE SPACES.           
013000 01  WKS-FECHA-TEXTO-R REDEFINES                                  
013100     WKS-FECHA-TEXTO.                                             
013200     05  WKS-FT-ANI             PIC 9(04).                        
013300     05  FILLER                 PIC X(01).                        
013400     05  WKS-FT-MES             PIC 9(02).                        
013500     05  FILLER                 PIC X(01).                        
013600     05  WKS-FT-DIA             PIC 9(02).                        
013700 01  WKS-AREA-FECHAS.                                             
013800     05  WKS-FEC-ANI            PIC 9(04) VALUE 0.                
013900     05  WKS-FEC-MES            PIC 9(02) VALUE 0.                
014000     05  WKS-FEC-DIA            PIC 9(02) VALUE 0.                
014100     05  WKS-DIAS-RESULT        PIC 9(07) VALUE 0.                
014200     05  WKS-DIV-TEMP           PIC 9(07) COMP VALUE 0.           
014300     05  WKS-RESTO-TEMP         PIC 9(04) COMP VALUE 0.           
014400     05  WKS-BISIESTO-FLAG      PIC X(01) VALUE "N".              
014500         88  ES-BISIESTO                  VALUE "S".              
014600     05  WKS-DIAS-TRADE         PIC 9(07) VALUE 0.                
014700     05  WKS-DIAS-EXPIRY        PIC 9(07) VALUE 0.                
014800     05  FILLER                 PIC X(03).                        
014900*---------------------------------------------------------------- 
015000*    SERIES DE RAIZ, LOGARITMO Y EXPONENCIAL (SIN FUNCION         
015100*    INTRINSECA) USADAS POR LA DELTA BLACK-SCHOLES.               
015200*---------------------------------------------------------------- 
015300 01  WKS-AREA-MATE.                                               
015400     05  WKS-LN-X               PIC S9(03)V9(9) VALUE 0.          
015500     05  WKS-LN-Z               PIC S9(03)V9(9) VALUE 0.          
015600     05  WKS-LN-TERMINO         PIC S9(03)V9(9) VALUE 0.          
015700     05  WKS-LN-SUMA            PIC S9(03)V9(9) VALUE 0.          
015800     05  WKS-LN-RESULTADO       PIC S9(03)V9(9) VALUE 0.          
015900     05  WKS-LN-N               PIC 9(02) COMP VALUE 0.           
016000     05  WKS-RAIZ-A             PIC S9(03)V9(9) VALUE 0.          
016100     05  WKS-RAIZ-X             PIC S9(03)V9(9) VALUE 0.          
016200     05  WKS-RAIZ-RESULTADO     PIC S9(03)V9(9) VALUE 0.          
016300     05  WKS-RAIZ-N             PIC 9(02) COMP VALUE 0.           
016400     05  WKS-EXP-Y              PIC S9(03)V9(9) VALUE 0.          
016500     05  WKS-EXP-TERMINO        PIC S9(03)V9(9) VALUE 0.          
016600     05  WKS-EXP-SUMA           PIC S9(03)V9(9) VALUE 0.          
016700     05  WKS-EXP-RESULTADO      PIC S9(03)V9(9) VALUE 0.          
016800     05  FILLER                 PIC X(04).                        
016900*---------------------------------------------------------------- 
017000*    INDICE SUELTO DE LA SERIE DE EXPONENCIAL (77, AL ESTILO      
017100*    DE BACKT1).                                                  
017200*---------------------------------------------------------------- 
017300 77  WKS-EXP-N                  PIC 9(02) COMP VALUE 0.           
017400*---------------------------------------------------------------- 
017500*    AREA DE TRABAJO DE LA FORMULA BLACK-SCHOLES Y DE LA NORMAL   
017600*    ACUMULADA (ABRAMOWITZ-STEGUN 26.2.17).                       
017700*---------------------------------------------------------------- 
017800 01  WKS-AREA-BS.                                                 
017900     05  WKS-BS-RATIO           PIC S9(03)V9(9) VALUE 0.          
018000     05  WKS-BS-LN-SK           PIC S9(03)V9(9) VALUE 0.          
018100     05  WKS-BS-SIGMA2          PIC S9(03)V9(9) VALUE 0.          
018200     05  WKS-BS-NUM             PIC S9(03)V9(9) VALUE 0.          
018300     05  WKS-BS-DEN             PIC S9(03)V9(9) VALUE 0.          
018400     05  WKS-BS-D1              PIC S9(03)V9(9) VALUE 0.          
018500     05  WKS-CDF-X              PIC S9(03)V9(9) VALUE 0.          
018600     05  WKS-CDF-XABS           PIC S9(03)V9(9) VALUE 0.          
018700     05  WKS-CDF-T              PIC S9(03)V9(9) VALUE 0.          
018800     05  WKS-CDF-PHI            PIC S9(03)V9(9) VALUE 0.          
018900     05  WKS-CDF-POLY           PIC S9(03)V9(9) VALUE 0.          
019000     05  WKS-CDF-RESULTADO      PIC S9(03)V9(9) VALUE 0.          
019100     05  FILLER                 PIC X(04).                        
019200*---------------------------------------------------------------- 
019300*    CONTADORES DE CORRIDA                                        
019400*---------------------------------------------------------------- 
019500 01  WKS-CONTADORES-ENRIQ.                                        
019600     05  WKS-OPCIONES-LEIDAS    PIC 9(05) COMP VALUE 0.           
019700     05  WKS-OPCIONES-ESCRITAS  PIC 9(05) COMP VALUE 0.           
019800     05  WKS-MASCARA            PIC Z,ZZZ,ZZ9.                    
019900     05  FILLER                 PIC X(02).                        
020000*---------------------------------------------------------------- 
020100 PROCEDURE DIVISION.                                              
020200 000-MAIN SECTION.                                                
020300     PERFORM APERTURA-ARCHIVOS                                    
020400     PERFORM CARGA-BARRAS-SUBYACENTE                              
020500     MOVE 0 TO WKS-BARRA-IX                                       
020600     PERFORM LEER-OPCION                                          
020700     PERFORM PROCESA-OPCION UNTIL FIN-OPCIONES                    
020800     PERFORM ESTADISTICAS THRU CIERRA-ARCHIVOS-E                  
020900     STOP RUN.                                                    
021000 000-MAIN-E. EXIT.                                                
021100                                                                  
021200 APERTURA-ARCHIVOS SECTION.                                       
021300     OPEN INPUT NF-CLEAN-OPTION-CHAIN                             
021400     IF FS-NFCLN NOT EQUAL 0                                      
021500        DISPLAY ">>> ERROR AL ABRIR NFCLNOPC FS="                 
021600                FS-NFCLN UPON CONSOLE                             
021700        MOVE 91 TO RETURN-CODE                                    
021800        STOP RUN                                                  
021900     END-IF                                                       
022000     OPEN INPUT NF-UNDERLYING-FEATURES                            
022100     IF FS-NFFEA NOT EQUAL 0                                      
022200        DISPLAY ">>> ERROR AL ABRIR NFFEAOUT FS="                 
022300                FS-NFFEA UPON CONSOLE                             
022400        MOVE 91 TO RETURN-CODE                                    
022500        STOP RUN                                                  
022600     END-IF                                                       
022700     OPEN OUTPUT NF-OPTION-FEATURES                               
022800     IF FS-NFOPF NOT EQUAL 0                                      
022900        DISPLAY ">>> ERROR AL ABRIR NFOPFOUT FS="                 
023000                FS-NFOPF UPON CONSOLE                             
023100        MOVE 91 TO RETURN-CODE                                    
023200        STOP RUN                                                  
023300     END-IF.                                                      
023400 APERTURA-ARCHIVOS-E. EXIT.                                       
023500                                                                  
023600 CARGA-BARRAS-SUBYACENTE SECTION.                                 
023700     MOVE 0 TO WKS-BARRAS-TOTAL                                   
023800     PERFORM LEER-BARRA-CARGA                                     
023900     PERFORM ACUMULA-BARRA UNTIL FIN-BARRAS                       
024000     CLOSE NF-UNDERLYING-FEATURES.                                
024100 CARGA-BARRAS-SUBYACENTE-E. EXIT.                                 
024200                                                                  
024300 LEER-BARRA-CARGA SECTION.                                        
024400     READ NF-UNDERLYING-FEATURES                                  
024500        AT END MOVE 10 TO FS-NFFEA                                
024600     END-READ.                                                    
024700 LEER-BARRA-CARGA-E. EXIT.                                        
024800                                                                  
024900 ACUMULA-BARRA SECTION.                                           
025000     IF WKS-BARRAS-TOTAL < 5000                                   
025100        ADD 1 TO WKS-BARRAS-TOTAL                                 
025200        MOVE NFFE-BAR-DATETIME TO WKS-BC-DATETIME                 
025300        MOVE WKS-BC-FECHA TO WKS-TB-FECHA (WKS-BARRAS-TOTAL)      
025400        MOVE NFFE-CLOSE   TO WKS-TB-CLOSE (WKS-BARRAS-TOTAL)      
025500     END-IF                                                       
025600     PERFORM LEER-BARRA-CARGA.                                    
025700 ACUMULA-BARRA-E. EXIT.                                           
025800                                                                  
025900 LEER-OPCION SECTION.                                             
026000     READ NF-CLEAN-OPTION-CHAIN                                   
026100        AT END MOVE 10 TO FS-NFCLN                                
026200        NOT AT END ADD 1 TO WKS-OPCIONES-LEIDAS                   
026300     END-READ.                                                    
026400 LEER-OPCION-E. EXIT.                                             
026500                                                                  
026600 PROCESA-OPCION SECTION.                                          
026700     INITIALIZE NFOF-RENGLON                                      
026800     MOVE NFCL-STRIKE-PRICE  TO NFOF-STRIKE-PRICE                 
026900     MOVE NFCL-OPTION-TYPE   TO NFOF-OPTION-TYPE                  
027000     MOVE NFCL-LAST-PRICE    TO NFOF-LAST-PRICE                   
027100     MOVE NFCL-IV            TO NFOF-IV                           
027200     MOVE NFCL-OPEN-INTEREST TO NFOF-OPEN-INTEREST                
027300     MOVE NFCL-CHANGE-IN-OI  TO NFOF-CHANGE-IN-OI                 
027400     MOVE NFCL-TRADE-DATE    TO NFOF-TRADE-DATE                   
027500     MOVE NFCL-EXPIRY-DATE   TO NFOF-EXPIRY-DATE                  
027600     PERFORM BUSCA-PRECIO-CERCANO                                 
027700     PERFORM CALCULA-MONEYNESS                                    
027800     PERFORM CALCULA-VOL-IMPLICITA                                
027900     PERFORM CALCULA-VENCIMIENTO                                  
028000     PERFORM CALCULA-DELTA-BS                                     
028100     WRITE NFOF-RENGLON                                           
028200     ADD 1 TO WKS-OPCIONES-ESCRITAS                               
028300     PERFORM LEER-OPCION.                                         
028400 PROCESA-OPCION-E. EXIT.                                          
028500                                                                  
028600*---------------------------------------------------------------- 
028700*    U6 - PRECIO DEL SUBYACENTE MAS CERCANO Y NO POSTERIOR A LA   
028800*    FECHA DE LA OPCION (SE ARRASTRA HACIA ADELANTE); SI LA       
028900*    OPCION ES ANTERIOR A TODA BARRA CARGADA, SE USA LA PRIMERA.  
029000*---------------------------------------------------------------- 
029100 BUSCA-PRECIO-CERCANO SECTION.                                    
029200     PERFORM AVANZA-INDICE-BARRA                                  
029300        UNTIL WKS-BARRA-IX NOT < WKS-BARRAS-TOTAL                 
029400           OR WKS-TB-FECHA (WKS-BARRA-IX + 1) > NFCL-TRADE-DATE   
029500     IF WKS-BARRA-IX = 0                                          
029600        IF WKS-BARRAS-TOTAL > 0                                   
029700           MOVE WKS-TB-CLOSE (1) TO NFOF-SPOT-PRICE               
029800        ELSE                                                      
029900           MOVE 0 TO NFOF-SPOT-PRICE                              
030000        END-IF                                                    
030100     ELSE                                                         
030200        MOVE WKS-TB-CLOSE (WKS-BARRA-IX) TO NFOF-SPOT-PRICE       
030300     END-IF.                                                      
030400 BUSCA-PRECIO-CERCANO-E. EXIT.                                    
030500                                                                  
030600 AVANZA-INDICE-BARRA SECTION.                                     
030700     ADD 1 TO WKS-BARRA-IX.                                       
030800 AVANZA-INDICE-BARRA-E. EXIT.                                     
030900                                                                  
031000 CALCULA-MONEYNESS SECTION.                                       
031100     IF NFOF-STRIKE-PRICE = 0                                     
031200        MOVE 0 TO NFOF-MONEYNESS                                  
031300     ELSE                                                         
031400        COMPUTE NFOF-MONEYNESS ROUNDED =                          
031500                NFOF-SPOT-PRICE / NFOF-STRIKE-PRICE               
031600     END-IF.                                                      
031700 CALCULA-MONEYNESS-E. EXIT.                                       
031800                                                                  
031900 CALCULA-VOL-IMPLICITA SECTION.                                   
032000     IF NFOF-IV = 0                                               
032100        MOVE 0.20 TO NFOF-IMPLIED-VOL-DEC                         
032200     ELSE                                                         
032300        COMPUTE NFOF-IMPLIED-VOL-DEC ROUNDED = NFOF-IV / 100      
032400     END-IF.                                                      
032500 CALCULA-VOL-IMPLICITA-E. EXIT.                                   
032600                                                                  
032700 CALCULA-VENCIMIENTO SECTION.                                     
032800     MOVE NFCL-TRADE-DATE TO WKS-FECHA-TEXTO                      
032900     PERFORM CALCULA-DIAS-DE-TEXTO                                
033000     MOVE WKS-DIAS-RESULT TO WKS-DIAS-TRADE                       
033100     MOVE NFCL-EXPIRY-DATE TO WKS-FECHA-TEXTO                     
033200     PERFORM CALCULA-DIAS-DE-TEXTO                                
033300     MOVE WKS-DIAS-RESULT TO WKS-DIAS-EXPIRY                      
033400     IF WKS-DIAS-EXPIRY NOT > WKS-DIAS-TRADE                      
033500        MOVE 0 TO NFOF-TIME-TO-EXPIRY                             
033600     ELSE                                                         
033700        COMPUTE NFOF-TIME-TO-EXPIRY ROUNDED =                     
033800                (WKS-DIAS-EXPIRY - WKS-DIAS-TRADE) / 365          
033900     END-IF.                                                      
034000 CALCULA-VENCIMIENTO-E. EXIT.                                     
034100                                                                  
034200 CALCULA-DIAS-DE-TEXTO SECTION.                                   
034300     MOVE WKS-FT-ANI TO WKS-FEC-ANI                               
034400     MOVE WKS-FT-MES TO WKS-FEC-MES                               
034500     MOVE WKS-FT-DIA TO WKS-FEC-DIA                               
034600     PERFORM CALCULA-DIAS-FECHA.                                  
034700 CALCULA-DIAS-DE-TEXTO-E. EXIT.                                   
034800                                                                  
034900*---------------------------------------------------------------- 
035000*    CONVIERTE UNA FECHA AAAA/MM/DD A UN NUMERO DE DIA SEUDO-     
035100*    JULIANO (SIN FUNCION INTRINSECA DE FECHA DISPONIBLE).        
035200*---------------------------------------------------------------- 
035300 CALCULA-DIAS-FECHA SECTION.                                      
035400     COMPUTE WKS-DIAS-RESULT = WKS-FEC-ANI * 365                  
035500     DIVIDE WKS-FEC-ANI BY 4 GIVING WKS-DIV-TEMP                  
035600     ADD WKS-DIV-TEMP TO WKS-DIAS-RESULT                          
035700     DIVIDE WKS-FEC-ANI BY 100 GIVING WKS-DIV-TEMP                
035800     SUBTRACT WKS-DIV-TEMP FROM WKS-DIAS-RESULT                   
035900     DIVIDE WKS-FEC-ANI BY 400 GIVING WKS-DIV-TEMP                
036000     ADD WKS-DIV-TEMP TO WKS-DIAS-RESULT                          
036100     ADD WKS-DIAS-ACUM (WKS-FEC-MES) TO WKS-DIAS-RESULT           
036200     ADD WKS-FEC-DIA TO WKS-DIAS-RESULT                           
036300     PERFORM VALIDA-BISIESTO                                      
036400     IF ES-BISIESTO AND WKS-FEC-MES NOT > 2                       
036500        SUBTRACT 1 FROM WKS-DIAS-RESULT                           
036600     END-IF.                                                      
036700 CALCULA-DIAS-FECHA-E. EXIT.                                      
036800                                                                  
036900 VALIDA-BISIESTO SECTION.                                         
037000     MOVE "N" TO WKS-BISIESTO-FLAG                                
037100     DIVIDE WKS-FEC-ANI BY 4 GIVING WKS-DIV-TEMP                  
037200            REMAINDER WKS-RESTO-TEMP                              
037300     IF WKS-RESTO-TEMP = 0                                        
037400        DIVIDE WKS-FEC-ANI BY 100 GIVING WKS-DIV-TEMP             
037500               REMAINDER WKS-RESTO-TEMP                           
037600        IF WKS-RESTO-TEMP NOT = 0                                 
037700           MOVE "S" TO WKS-BISIESTO-FLAG                          
037800        ELSE                                                      
037900           DIVIDE WKS-FEC-ANI BY 400 GIVING WKS-DIV-TEMP          
038000                  REMAINDER WKS-RESTO-TEMP                        
038100           IF WKS-RESTO-TEMP = 0                                  
038200              MOVE "S" TO WKS-BISIESTO-FLAG                       
038300           END-IF                                                 
038400        END-IF                                                    
038500     END-IF.                                                      
038600 VALIDA-BISIESTO-E. EXIT.                                         
038700                                                                  
038800*---------------------------------------------------------------- 
038900*    DELTA BLACK-SCHOLES (R=0.05); CE = N(D1), PE = N(D1) - 1.    
039000*---------------------------------------------------------------- 
039100 CALCULA-DELTA-BS SECTION.                                        
039200     IF NFOF-SPOT-PRICE NOT > 0 OR NFOF-STRIKE-PRICE NOT > 0      
039300        OR NFOF-IMPLIED-VOL-DEC NOT > 0                           
039400        OR NFOF-TIME-TO-EXPIRY NOT > 0                            
039500        MOVE 0 TO NFOF-DELTA                                      
039600     ELSE                                                         
039700        COMPUTE WKS-BS-RATIO =                                    
039800                NFOF-SPOT-PRICE / NFOF-STRIKE-PRICE               
039900        MOVE WKS-BS-RATIO TO WKS-LN-X                             
040000        PERFORM CALCULA-LN                                        
040100        MOVE WKS-LN-RESULTADO TO WKS-BS-LN-SK                     
040200        COMPUTE WKS-BS-SIGMA2 =                                   
040300                NFOF-IMPLIED-VOL-DEC * NFOF-IMPLIED-VOL-DEC       
040400        COMPUTE WKS-BS-NUM =                                      
040500                WKS-BS-LN-SK +                                    
040600                ((0.05 + (WKS-BS-SIGMA2 / 2))                     
040700                 * NFOF-TIME-TO-EXPIRY)                           
040800        MOVE NFOF-TIME-TO-EXPIRY TO WKS-RAIZ-A                    
040900        PERFORM CALCULA-RAIZ                                      
041000        COMPUTE WKS-BS-DEN =                                      
041100                NFOF-IMPLIED-VOL-DEC * WKS-RAIZ-RESULTADO         
041200        IF WKS-BS-DEN = 0                                         
041300           MOVE 0 TO NFOF-DELTA                                   
041400        ELSE                                                      
041500           COMPUTE WKS-BS-D1 = WKS-BS-NUM / WKS-BS-DEN            
041600           MOVE WKS-BS-D1 TO WKS-CDF-X                            
041700           PERFORM CALCULA-NORMAL-CDF                             
041800           IF NFOF-ES-CE                                          
041900              MOVE WKS-CDF-RESULTADO TO NFOF-DELTA                
042000           ELSE                                                   
042100              COMPUTE NFOF-DELTA = WKS-CDF-RESULTADO - 1          
042200           END-IF                                                 
042300        END-IF                                                    
042400     END-IF.                                                      
042500 CALCULA-DELTA-BS-E. EXIT.                                        
042600                                                                  
042700*---------------------------------------------------------------- 
042800*    NORMAL ACUMULADA POR ABRAMOWITZ-STEGUN 26.2.17.              
042900*---------------------------------------------------------------- 
043000 CALCULA-NORMAL-CDF SECTION.                                      
043100     MOVE WKS-CDF-X TO WKS-CDF-XABS                               
043200     IF WKS-CDF-XABS < 0                                          
043300        MULTIPLY -1 BY WKS-CDF-XABS                               
043400     END-IF                                                       
043500     COMPUTE WKS-CDF-T =                                          
043600             1 / (1 + (0.2316419 * WKS-CDF-XABS))                 
043700     COMPUTE WKS-EXP-Y =                                          
043800             0 - ((WKS-CDF-XABS * WKS-CDF-XABS) / 2)              
043900     PERFORM CALCULA-EXP                                          
044000     COMPUTE WKS-CDF-PHI = 0.398942280 * WKS-EXP-RESULTADO        
044100     COMPUTE WKS-CDF-POLY =                                       
044200             WKS-CDF-T *                                          
044300             (0.319381530 +                                       
044400             (WKS-CDF-T * (-0.356563782 +                         
044500             (WKS-CDF-T * (1.781477937 +                          
044600             (WKS-CDF-T * (-1.821255978 +                         
044700             (WKS-CDF-T * 1.330274429))))))))                     
044800     COMPUTE WKS-CDF-RESULTADO =                                  
044900             1 - (WKS-CDF-PHI * WKS-CDF-POLY)                     
045000     IF WKS-CDF-X < 0                                             
045100        COMPUTE WKS-CDF-RESULTADO = 1 - WKS-CDF-RESULTADO         
045200     END-IF.                                                      
045300 CALCULA-NORMAL-CDF-E. EXIT.                                      
045400                                                                  
045500*---------------------------------------------------------------- 
045600*    LOGARITMO NATURAL POR SERIE DE ATANH (2*ARCTANH(Z)), SIN     
045700*    FUNCION INTRINSECA.                                          
045800*---------------------------------------------------------------- 
045900 CALCULA-LN SECTION.                                              
046000     COMPUTE WKS-LN-Z = (WKS-LN-X - 1) / (WKS-LN-X + 1)           
046100     MOVE WKS-LN-Z TO WKS-LN-TERMINO                              
046200     MOVE WKS-LN-Z TO WKS-LN-SUMA                                 
046300     PERFORM SUMA-TERMINO-LN VARYING WKS-LN-N FROM 3 BY 2         
046400             UNTIL WKS-LN-N > 19                                  
046500     COMPUTE WKS-LN-RESULTADO = WKS-LN-SUMA * 2.                  
046600 CALCULA-LN-E. EXIT.                                              
046700                                                                  
046800 SUMA-TERMINO-LN SECTION.                                         
046900     COMPUTE WKS-LN-TERMINO =                                     
047000             WKS-LN-TERMINO * WKS-LN-Z * WKS-LN-Z                 
047100     COMPUTE WKS-LN-SUMA =                                        
047200             WKS-LN-SUMA + (WKS-LN-TERMINO / WKS-LN-N).           
047300 SUMA-TERMINO-LN-E. EXIT.                                         
047400                                                                  
047500*---------------------------------------------------------------- 
047600*    RAIZ CUADRADA POR NEWTON-RAPHSON, SIN FUNCION INTRINSECA.    
047700*---------------------------------------------------------------- 
047800 CALCULA-RAIZ SECTION.                                            
047900     IF WKS-RAIZ-A NOT > 0                                        
048000        MOVE 0 TO WKS-RAIZ-RESULTADO                              
048100     ELSE                                                         
048200        MOVE 1 TO WKS-RAIZ-X                                      
048300        PERFORM ITERA-RAIZ VARYING WKS-RAIZ-N FROM 1 BY 1         
048400                UNTIL WKS-RAIZ-N > 20                             
048500        MOVE WKS-RAIZ-X TO WKS-RAIZ-RESULTADO                     
048600     END-IF.                                                      
048700 CALCULA-RAIZ-E. EXIT.                                            
048800                                                                  
048900 ITERA-RAIZ SECTION.                                              
049000     COMPUTE WKS-RAIZ-X ROUNDED =                                 
049100             0.5 * (WKS-RAIZ-X + (WKS-RAIZ-A / WKS-RAIZ-X)).      
049200 ITERA-RAIZ-E. EXIT.                                              
049300                                                                  
049400*---------------------------------------------------------------- 
049500*    EXPONENCIAL POR SERIE DE TAYLOR, SIN FUNCION INTRINSECA.     
049600*---------------------------------------------------------------- 
049700 CALCULA-EXP SECTION.                                             
049800     MOVE 1 TO WKS-EXP-TERMINO                                    
049900     MOVE 1 TO WKS-EXP-SUMA                                       
050000     PERFORM SUMA-TERMINO-EXP VARYING WKS-EXP-N FROM 1 BY 1       
050100             UNTIL WKS-EXP-N > 25                                 
050200     MOVE WKS-EXP-SUMA TO WKS-EXP-RESULTADO.                      
050300 CALCULA-EXP-E. EXIT.                                             
050400                                                                  
050500 SUMA-TERMINO-EXP SECTION.                                        
050600     COMPUTE WKS-EXP-TERMINO =                                    
050700             (WKS-EXP-TERMINO * WKS-EXP-Y) / WKS-EXP-N            
050800     COMPUTE WKS-EXP-SUMA = WKS-EXP-SUMA + WKS-EXP-TERMINO.       
050900 SUMA-TERMINO-EXP-E. EXIT.                                        
051000                                                                  
051100 ESTADISTICAS SECTION.                                            
051200     DISPLAY "----------------------------------------------"     
051300     DISPLAY "-        ENRIQ1  -  ESTADISTICAS              -"    
051400     DISPLAY "----------------------------------------------"     
051500     MOVE WKS-BARRAS-TOTAL TO WKS-MASCARA                         
051600     DISPLAY "BARRAS DE SUBYACENTE CARGADAS      : "              
051700             WKS-MASCARA                                          
051800     MOVE WKS-OPCIONES-LEIDAS TO WKS-MASCARA                      
051900     DISPLAY "OPCIONES LEIDAS                    : "              
052000             WKS-MASCARA                                          
052100     MOVE WKS-OPCIONES-ESCRITAS TO WKS-MASCARA                    
052200     DISPLAY "OPCIONES ENRIQUECIDAS Y ESCRITAS    : "             
052300             WKS-MASCARA                                          
052400     DISPLAY "----------------------------------------------".    
052500 ESTADISTICAS-E. EXIT.                                            
052600                                                                  
052700 CIERRA-ARCHIVOS SECTION.                                         
052800     CLOSE NF-CLEAN-OPTION-CHAIN NF-OPTION-FEATURES.              
052900 CIERRA-ARCHIVOS-E. EXIT.                                         
