000100*---------------------------------------------------------------- 
000200*    FECHA       : 22/01/2024                                     
000300*    PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)              
000400*    APLICACION  : DERIVADOS / MESA DE OPCIONES                   
000500*    PROGRAMA    : SENAL1                                         
000600*    TIPO        : BATCH                                          
000700*    DESCRIPCION : MOTOR DE SENALES DE COMPRA CE/PE SOBRE LA      
000800*                : FOTOGRAFIA DE OPCIONES DEL DIA Y LOS ULTIMOS   
000900*                : INDICADORES DEL SUBYACENTE (PCR, PATRON DE OI  
001000*                : Y CONFIRMACION TECNICA).                       
001100*    ARCHIVOS    : NFCLN01=E, NFFEA01=E, NFSIG01=E/S (ACUMULA)    
001200*    ACCION (ES) : E=EVALUACION DE SENAL                          
001300*    BPM/RATIONAL: 231205                                         
001400*    NOMBRE      : MOTOR DE SENALES CE/PE                         
001500*    DESCRIPCION : MANTENIMIENTO                                  
001600*---------------------------------------------------------------- 
001700*    BITACORA DE CAMBIOS                                          
001800*---------------------------------------------------------------- 
001900*    22/01/2024 PEDR 231205 VERSION INICIAL DEL PROGRAMA.         
002000*    14/02/2024 PEDR 231218 SE AGREGA VENTANA DE PCR ATM +/-100   
002100*               Y ANALISIS DE OI ATM +/-150 EN SECCIONES APARTE.  
002200*    05/09/2024 MEDC 231350 SE AGREGA EL LIMITE DE 6 SENALES POR  
002300*               HORA LEYENDO EL HISTORICO DE NFSIGOUT.            
002400*    18/01/1999 PEDR 231205 REVISION FIN DE SIGLO, RELOJ DE       
002500*               CORRIDA Y GENERATED-AT SE MANEJAN COMO AAAA-MM-DD 
002600*               HH:MM:SS, SIN AMBIGUEDAD DE SIGLO.                
002700*    30/04/2025 MEDC 231395 SE PROTEGE OPEN EXTEND DE NFSIGOUT    
002800*               CUANDO EL ARCHIVO AUN NO EXISTE (FS=35).          
002900*    18/07/2025 MEDC 231418 SE QUITA EL SWITCH UPSI Y LA CLASE    
003000*               DE CARACTERES (NO SON DEL COMPILADOR DE PISO),    
003100*               SE UNEN APERTURA Y CARGA DE OPCIONES EN UN SOLO   
003200*               PERFORM...THRU.                                   
003300*    19/07/2025 MEDC 231421 CORRIGE COMENTARIO QUE CITABA UN      
003400*               PROGRAMA AJENO A LA MESA COMO REFERENCIA DE       
003500*               ESTILO PARA EL 77 DE WKS-CONTEXTO-PTR.            
003600*---------------------------------------------------------------- 
003700 IDENTIFICATION DIVISION.                                         
003800 PROGRAM-ID.     SENAL1.                                          
003900 AUTHOR.         ERICK DANIEL RAMIREZ DIVAS.                      
004000 INSTALLATION.   MESA DE DERIVADOS - DEPTO. SISTEMAS.             
004100 DATE-WRITTEN.   22/01/2024.                                      
004200 DATE-COMPILED.  30/04/2025.                                      
004300 SECURITY.       USO INTERNO - CONFIDENCIAL.                      
004400 ENVIRONMENT DIVISION.                                            
004500 CONFIGURATION SECTION.                                           
004600 SPECIAL-NAMES.                                                   
004700     C01 IS TOP-OF-FORM.                                          
004800 INPUT-OUTPUT SECTION.                                            
004900 FILE-CONTROL.                                                    
005000     SELECT NF-CLEAN-OPTION-CHAIN ASSIGN TO NFCLNOPC              
005100            ORGANIZATION  IS LINE SEQUENTIAL                      
005200            FILE STATUS   IS FS-NFCLN.                            
005300     SELECT NF-UNDERLYING-FEATURES ASSIGN TO NFFEAOUT             
005400            ORGANIZATION  IS LINE SEQUENTIAL                      
005500            FILE STATUS   IS FS-NFFEA.                            
005600     SELECT NF-SIGNALS-OUT ASSIGN TO NFSIGOUT                     
005700            ORGANIZATION  IS LINE SEQUENTIAL                      
005800            FILE STATUS   IS FS-NFSIG.                            
005900 DATA DIVISION.                                                   
006000 FILE SECTION.                                                    
006100 FD  NF-CLEAN-OPTION-CHAIN                                        
006200     LABEL RECORD IS STANDARD.                                    
006300     COPY NFCLN01.                                                
006400 FD  NF-UNDERLYING-FEATURES                                       
006500     LABEL RECORD IS STANDARD.                                    
006600     COPY NFFEA01.                                                
006700 FD  NF-SIGNALS-OUT                                               
006800     LABEL RECORD IS STANDARD.                                    
006900     COPY NFSIG01.                                                
007000 WORKING-STORAGE SECTION.                                         
007100*---------------------------------------------------------------- 
007200*    FILE STATUS Y PARAMETRO DE CORRIDA (RELOJ DE EVALUACION)     
007300*---------------------------------------------------------------- 
007400 01  FS-NFCLN               PIC 9(02) VALUE ZEROES.               
007500     88  FIN-OPCIONES                 VALUE 10.                   
007600 01  FS-NFFEA               PIC 9(02) VALUE ZEROES.               
007700     88  FIN-BARRAS                   VALUE 10.                   
007800 01  FS-NFSIG               PIC 9(02) VALUE ZEROES.               
007900     88  FIN-HISTORICO                VALUE 10.                   
008000 01  WKS-PARM-CORRIDA.                                            
008100     05  WKS-RELOJ-CORRIDA      PIC X(19).                        
008200     05  FILLER                 PIC X(01).                        
008300 01  WKS-RELOJ-CORRIDA-R REDEFINES                                
008400     WKS-PARM-CORRIDA.                                            
008500     05  WKS-RC-FECHA           PIC X(10).                        
008600     05  FILLER                 PIC X(01).                        
008700     05  WKS-RC-HORA            PIC X(08).                        
008800     05  WKS-RC-HORA-R REDEFINES WKS-RC-HORA.                     
008900         10  WKS-RC-HH          PIC 9(02).                        
009000         10  FILLER             PIC X(01).                        
009100         10  WKS-RC-MM          PIC 9(02).                        
009200         10  FILLER             PIC X(03).                        
009300     05  FILLER                 PIC X(01).                        
009400*---------------------------------------------------------------- 
009500*    TABLA DE LA FOTOGRAFIA DE OPCIONES DEL DIA (CARGADA UNA VEZ) 
009600*---------------------------------------------------------------- 
009700 01  WKS-TABLA-OPCIONES.                                          
009800     05  WKS-OPC-TOTAL          PIC 9(04) COMP VALUE 0.           
009900     05  WKS-OPC-DATOS OCCURS 0 TO 400 TIMES                      
010000                       DEPENDING ON WKS-OPC-TOTAL                 
010100                       INDEXED BY WKS-OPC-IX.                     
010200         10  WKS-OPC-STRIKE     PIC 9(07)V99.                     
010300         10  WKS-OPC-TIPO       PIC X(02).                        
010400         10  WKS-OPC-OI         PIC S9(11).                       
010500         10  WKS-OPC-CHNG-OI    PIC S9(11).                       
010600*---------------------------------------------------------------- 
010700*    ULTIMAS DOS BARRAS DE INDICADORES DEL SUBYACENTE             
010800*---------------------------------------------------------------- 
010900 01  WKS-FEATURE-ACTUAL.                                          
011000     05  WKS-FA-DATETIME        PIC X(19).                        
011100     05  WKS-FA-CLOSE           PIC 9(07)V99.                     
011200     05  WKS-FA-RSI             PIC 9(03)V9(4).                   
011300     05  FILLER                 PIC X(05).                        
011400 01  WKS-FEATURE-ANTERIOR.                                        
011500     05  WKS-FP-DATETIME        PIC X(19).                        
011600     05  WKS-FP-CLOSE           PIC 9(07)V99.                     
011700     05  WKS-FP-RSI             PIC 9(03)V9(4).                   
011800     05  FILLER                 PIC X(05).                        
011900*---------------------------------------------------------------- 
012000*    RESULTADO DE PCR (VENTANA ATM+/-100 Y CADENA COMPLETA)       
012100*---------------------------------------------------------------- 
012200 01  WKS-RESULTADO-PCR.                                           
012300     05  WKS-SPOT-ACTUAL        PIC 9(07)V99 VALUE 0.             
012400     05  WKS-ATM-UNIDADES       PIC 9(05) COMP VALUE 0.           
012500     05  WKS-ATM                PIC 9(07)V99 VALUE 0.             
012600     05  WKS-CE-OI-VENTANA      PIC S9(11) VALUE 0.               
012700     05  WKS-PE-OI-VENTANA      PIC S9(11) VALUE 0.               
012800     05  WKS-PCR-VENTANA        PIC 9(03)V9(4) VALUE 0.           
012900     05  WKS-CE-OI-CADENA       PIC S9(11) VALUE 0.               
013000     05  WKS-PE-OI-CADENA       PIC S9(11) VALUE 0.               
013100     05  WKS-PCR-CADENA         PIC 9(03)V9(4) VALUE 0.           
013200     05  FILLER                 PIC X(04).                        
013300*---------------------------------------------------------------- 
013400*    ANALISIS DE PATRON DE OI (VENTANA ATM+/-150)                 
013500*---------------------------------------------------------------- 
013600 01  WKS-ANALISIS-OI.                                             
013700     05  WKS-OI-CE-TOTAL        PIC S9(11) VALUE 0.               
013800     05  WKS-OI-PE-TOTAL        PIC S9(11) VALUE 0.               
013900     05  WKS-OI-CE-SUMA-CHNG    PIC S9(11) VALUE 0.               
014000     05  WKS-OI-PE-SUMA-CHNG    PIC S9(11) VALUE 0.               
014100     05  WKS-OI-CE-CAMBIO-MEDIO PIC S9(09)V9(4) VALUE 0.          
014200     05  WKS-OI-PE-CAMBIO-MEDIO PIC S9(09)V9(4) VALUE 0.          
014300     05  WKS-OI-CE-CAMBIO-PCT   PIC S9(03)V99 VALUE 0.            
014400     05  WKS-OI-PE-CAMBIO-PCT   PIC S9(03)V99 VALUE 0.            
014500     05  WKS-OI-TOTAL-COMBINADO PIC S9(12) VALUE 0.               
014600     05  FILLER                 PIC X(04).                        
014700 01  WKS-ANALISIS-OI-DUMP REDEFINES                               
014800     WKS-ANALISIS-OI.                                             
014900     05  WKS-OI-DUMP-BYTES      PIC X(96).                        
015000 01  WKS-CONTADORES-OI.                                           
015100     05  WKS-OI-CE-CUENTA       PIC 9(05) COMP VALUE 0.           
015200     05  WKS-OI-PE-CUENTA       PIC 9(05) COMP VALUE 0.           
015300     05  FILLER                 PIC X(02).                        
015400*---------------------------------------------------------------- 
015500*    HISTORICO DE SENALES (PARA LIMITE DE HORA Y VIGENCIA)        
015600*---------------------------------------------------------------- 
015700 01  WKS-HIST-DATETIME          PIC X(19) VALUE SPACES.           
015800 01  WKS-HIST-DATETIME-R REDEFINES                                
015900     WKS-HIST-DATETIME.                                           
016000     05  FILLER                 PIC X(11).                        
016100     05  WKS-HIST-HH            PIC 9(02).                        
016200     05  FILLER                 PIC X(01).                        
016300     05  WKS-HIST-MM            PIC 9(02).                        
016400     05  FILLER                 PIC X(03).                        
016500 01  WKS-CONTROL-SENALES.                                         
016600     05  WKS-CE-ACTIVA-HASTA    PIC 9(04) COMP VALUE 0.           
016700     05  WKS-PE-ACTIVA-HASTA    PIC 9(04) COMP VALUE 0.           
016800     05  WKS-CONTA-HORA         PIC 9(02) COMP VALUE 0.           
016900     05  FILLER                 PIC X(02).                        
017000 01  WKS-MINUTOS-TRABAJO.                                         
017100     05  WKS-MINUTOS-CORRIDA    PIC 9(04) COMP VALUE 0.           
017200     05  WKS-MINUTOS-HIST       PIC 9(04) COMP VALUE 0.           
017300     05  WKS-MINUTOS-EXPIRA     PIC 9(04) COMP VALUE 0.           
017400     05  FILLER                 PIC X(02).                        
017500 01  WKS-CONSTANTES-HORARIO.                                      
017600     05  WKS-APERTURA-MIN       PIC 9(04) COMP VALUE 555.         
017700     05  WKS-CIERRE-MIN         PIC 9(04) COMP VALUE 930.         
017800     05  FILLER                 PIC X(02).                        
017900 01  WKS-ESTADO-GENERACION.                                       
018000     05  WKS-GENERACION-OK      PIC X(01) VALUE "S".              
018100         88  GENERACION-HABILITADA     VALUE "S".                 
018200     05  WKS-MERCADO-SW         PIC X(01) VALUE "S".              
018300         88  MERCADO-ACTIVO           VALUE "S".                  
018400         88  MERCADO-INACTIVO         VALUE "N".                  
018500     05  FILLER                 PIC X(01).                        
018600*---------------------------------------------------------------- 
018700*    EVALUACION DE COMPONENTES BUY-CE / BUY-PE                    
018800*---------------------------------------------------------------- 
018900 01  WKS-EVAL-SENAL.                                              
019000     05  WKS-COMP-PCR           PIC 9V9(4) VALUE 0.               
019100     05  WKS-COMP-RSI           PIC 9V9(4) VALUE 0.               
019200     05  WKS-COMP-OI            PIC 9V9(4) VALUE 0.               
019300     05  WKS-FUERZA-NUM         PIC 9V9(4) VALUE 0.               
019400     05  WKS-CONFIANZA          PIC 9V9(4) VALUE 0.               
019500     05  WKS-NUM-POSITIVOS      PIC 9(01) COMP VALUE 0.           
019600     05  WKS-FUERZA             PIC X(06) VALUE SPACES.           
019700     05  WKS-PREMIO-CALC        PIC S9(05)V99 VALUE 0.            
019800     05  WKS-PREMIO             PIC 9(05)V99 VALUE 0.             
019900     05  WKS-OBJETIVO           PIC 9(05)V99 VALUE 0.             
020000     05  WKS-STOP               PIC 9(05)V99 VALUE 0.             
020100     05  FILLER                 PIC X(03).                        
020200*---------------------------------------------------------------- 
020300*    PUNTERO SUELTO DEL ARMADO DE CONTEXTO (77, AL ESTILO         
020400*    DE BACKT1/INDICA1).                                          
020500*---------------------------------------------------------------- 
020600 77  WKS-CONTEXTO-PTR               PIC 9(03) COMP VALUE 1.       
020700 01  WKS-AREA-CONTEXTO.                                           
020800     05  WKS-CONTEXTO           PIC X(60) VALUE SPACES.           
020900     05  WKS-CONTEXTO-LEN       PIC 9(03) COMP VALUE 0.           
021000     05  WKS-FRASE-TEMP         PIC X(30) VALUE SPACES.           
021100     05  FILLER                 PIC X(03).                        
021200 01  WKS-BANDERAS-SENAL.                                          
021300     05  WKS-CE-LISTA           PIC X(01) VALUE "N".              
021400         88  SENAL-CE-LISTA            VALUE "S".                 
021500     05  WKS-PE-LISTA           PIC X(01) VALUE "N".              
021600         88  SENAL-PE-LISTA            VALUE "S".                 
021700     05  FILLER                 PIC X(02).                        
021800*---------------------------------------------------------------- 
021900*    CONTADORES DE CORRIDA                                        
022000*---------------------------------------------------------------- 
022100 01  WKS-CONTADORES-SENAL.                                        
022200     05  WKS-OPCIONES-LEIDAS    PIC 9(05) COMP VALUE 0.           
022300     05  WKS-BARRAS-LEIDAS      PIC 9(05) COMP VALUE 0.           
022400     05  WKS-SENALES-ESCRITAS   PIC 9(05) COMP VALUE 0.           
022500     05  WKS-MASCARA            PIC Z,ZZZ,ZZ9.                    
022600     05  FILLER                 PIC X(02).                        
022700*---------------------------------------------------------------- 
022800 PROCEDURE DIVISION.                                              
022900 000-MAIN SECTION.                                                
023000     PERFORM APERTURA-INICIAL THRU CARGA-OPCIONES-E               
023100     PERFORM CARGA-FEATURES-RECIENTES                             
023200     PERFORM EVALUA-SENAL                                         
023300     PERFORM ESTADISTICAS                                         
023400     STOP RUN.                                                    
023500 000-MAIN-E. EXIT.                                                
023600                                                                  
023700 APERTURA-INICIAL SECTION.                                        
023800     ACCEPT WKS-PARM-CORRIDA FROM SYSIN                           
023900     COMPUTE WKS-MINUTOS-CORRIDA =                                
024000             WKS-RC-HH * 60 + WKS-RC-MM                           
024100     OPEN INPUT NF-CLEAN-OPTION-CHAIN                             
024200     IF FS-NFCLN NOT EQUAL 0                                      
024300        DISPLAY ">>> ERROR AL ABRIR NFCLNOPC FS="                 
024400                FS-NFCLN UPON CONSOLE                             
024500        MOVE 91 TO RETURN-CODE                                    
024600        STOP RUN                                                  
024700     END-IF                                                       
024800     OPEN INPUT NF-UNDERLYING-FEATURES                            
024900     IF FS-NFFEA NOT EQUAL 0                                      
025000        DISPLAY ">>> ERROR AL ABRIR NFFEAOUT FS="                 
025100                FS-NFFEA UPON CONSOLE                             
025200        MOVE 91 TO RETURN-CODE                                    
025300        STOP RUN                                                  
025400     END-IF.                                                      
025500 APERTURA-INICIAL-E. EXIT.                                        
025600                                                                  
025700 CARGA-OPCIONES SECTION.                                          
025800     MOVE 0 TO WKS-OPC-TOTAL                                      
025900     PERFORM LEER-OPCION                                          
026000     PERFORM ACUMULA-OPCION UNTIL FIN-OPCIONES                    
026100     CLOSE NF-CLEAN-OPTION-CHAIN.                                 
026200 CARGA-OPCIONES-E. EXIT.                                          
026300                                                                  
026400 LEER-OPCION SECTION.                                             
026500     READ NF-CLEAN-OPTION-CHAIN                                   
026600        AT END MOVE 10 TO FS-NFCLN                                
026700     END-READ.                                                    
026800 LEER-OPCION-E. EXIT.                                             
026900                                                                  
027000 ACUMULA-OPCION SECTION.                                          
027100     IF WKS-OPC-TOTAL < 400                                       
027200        ADD 1 TO WKS-OPC-TOTAL                                    
027300        MOVE NFCL-STRIKE-PRICE  TO                                
027400             WKS-OPC-STRIKE (WKS-OPC-TOTAL)                       
027500        MOVE NFCL-OPTION-TYPE   TO                                
027600             WKS-OPC-TIPO (WKS-OPC-TOTAL)                         
027700        MOVE NFCL-OPEN-INTEREST TO                                
027800             WKS-OPC-OI (WKS-OPC-TOTAL)                           
027900        MOVE NFCL-CHANGE-IN-OI  TO                                
028000             WKS-OPC-CHNG-OI (WKS-OPC-TOTAL)                      
028100        ADD 1 TO WKS-OPCIONES-LEIDAS                              
028200     END-IF                                                       
028300     PERFORM LEER-OPCION.                                         
028400 ACUMULA-OPCION-E. EXIT.                                          
028500                                                                  
028600 CARGA-FEATURES-RECIENTES SECTION.                                
028700     PERFORM LEER-BARRA-FEATURE                                   
028800     PERFORM ARRASTRA-FEATURE UNTIL FIN-BARRAS                    
028900     CLOSE NF-UNDERLYING-FEATURES.                                
029000 CARGA-FEATURES-RECIENTES-E. EXIT.                                
029100                                                                  
029200 LEER-BARRA-FEATURE SECTION.                                      
029300     READ NF-UNDERLYING-FEATURES                                  
029400        AT END MOVE 10 TO FS-NFFEA                                
029500     END-READ.                                                    
029600 LEER-BARRA-FEATURE-E. EXIT.                                      
029700                                                                  
029800 ARRASTRA-FEATURE SECTION.                                        
029900     MOVE WKS-FA-DATETIME TO WKS-FP-DATETIME                      
030000     MOVE WKS-FA-CLOSE    TO WKS-FP-CLOSE                         
030100     MOVE WKS-FA-RSI      TO WKS-FP-RSI                           
030200     MOVE NFFE-BAR-DATETIME TO WKS-FA-DATETIME                    
030300     MOVE NFFE-CLOSE        TO WKS-FA-CLOSE                       
030400     MOVE NFFE-RSI          TO WKS-FA-RSI                         
030500     ADD 1 TO WKS-BARRAS-LEIDAS                                   
030600     PERFORM LEER-BARRA-FEATURE.                                  
030700 ARRASTRA-FEATURE-E. EXIT.                                        
030800                                                                  
030900*---------------------------------------------------------------- 
031000*    NUCLEO DE EVALUACION: HORARIO, LIMITE DE HORA, PCR, OI Y     
031100*    LAS DOS REGLAS DE SENAL.                                     
031200*---------------------------------------------------------------- 
031300 EVALUA-SENAL SECTION.                                            
031400     MOVE "N" TO WKS-CE-LISTA                                     
031500     MOVE "N" TO WKS-PE-LISTA                                     
031600     PERFORM VALIDA-HORARIO-MERCADO                               
031700     IF GENERACION-HABILITADA                                     
031800        PERFORM ESCANEA-HISTORICO                                 
031900        IF WKS-CONTA-HORA < 6                                     
032000           PERFORM CALCULA-PCR-VENTANA                            
032100           IF WKS-PCR-VENTANA NOT = 0                             
032200              PERFORM ANALIZA-OI                                  
032300              PERFORM EVALUA-BUY-CE                               
032400              PERFORM EVALUA-BUY-PE                               
032500              IF SENAL-CE-LISTA OR SENAL-PE-LISTA                 
032600                 PERFORM GRABA-SENALES                            
032700              END-IF                                              
032800           END-IF                                                 
032900        END-IF                                                    
033000     END-IF.                                                      
033100 EVALUA-SENAL-E. EXIT.                                            
033200                                                                  
033300 VALIDA-HORARIO-MERCADO SECTION.                                  
033400     MOVE "S" TO WKS-GENERACION-OK                                
033500     MOVE "S" TO WKS-MERCADO-SW                                   
033600     IF WKS-MINUTOS-CORRIDA < WKS-APERTURA-MIN                    
033700        OR WKS-MINUTOS-CORRIDA > WKS-CIERRE-MIN                   
033800        MOVE "N" TO WKS-MERCADO-SW                                
033900     END-IF                                                       
034000     IF MERCADO-INACTIVO                                          
034100        MOVE "N" TO WKS-GENERACION-OK                             
034200     END-IF                                                       
034300     IF WKS-MINUTOS-CORRIDA < WKS-APERTURA-MIN                    
034400        MOVE "N" TO WKS-GENERACION-OK                             
034500     END-IF                                                       
034600     IF WKS-MINUTOS-CORRIDA > WKS-CIERRE-MIN                      
034700        MOVE "N" TO WKS-GENERACION-OK                             
034800     END-IF.                                                      
034900 VALIDA-HORARIO-MERCADO-E. EXIT.                                  
035000                                                                  
035100*---------------------------------------------------------------- 
035200*    LEE EL HISTORICO ACUMULADO DE NFSIGOUT PARA CONTAR SENALES   
035300*    DE LA ULTIMA HORA Y DETECTAR TIPOS TODAVIA VIGENTES.         
035400*---------------------------------------------------------------- 
035500 ESCANEA-HISTORICO SECTION.                                       
035600     MOVE 0 TO WKS-CONTA-HORA                                     
035700     MOVE 0 TO WKS-CE-ACTIVA-HASTA                                
035800     MOVE 0 TO WKS-PE-ACTIVA-HASTA                                
035900     OPEN INPUT NF-SIGNALS-OUT                                    
036000     IF FS-NFSIG = 35                                             
036100        CONTINUE                                                  
036200     ELSE                                                         
036300        IF FS-NFSIG NOT = 0                                       
036400           DISPLAY ">>> ERROR AL ABRIR NFSIGOUT FS="              
036500                   FS-NFSIG UPON CONSOLE                          
036600        ELSE                                                      
036700           PERFORM LEER-HISTORICO                                 
036800           PERFORM EVALUA-HISTORICO UNTIL FIN-HISTORICO           
036900        END-IF                                                    
037000        CLOSE NF-SIGNALS-OUT                                      
037100     END-IF.                                                      
037200 ESCANEA-HISTORICO-E. EXIT.                                       
037300                                                                  
037400 LEER-HISTORICO SECTION.                                          
037500     READ NF-SIGNALS-OUT                                          
037600        AT END MOVE 10 TO FS-NFSIG                                
037700     END-READ.                                                    
037800 LEER-HISTORICO-E. EXIT.                                          
037900                                                                  
038000 EVALUA-HISTORICO SECTION.                                        
038100     IF NFSG-SIGNAL-TYPE = "BUY_CE" OR "BUY_PE"                   
038200        MOVE NFSG-GENERATED-AT TO WKS-HIST-DATETIME               
038300        IF WKS-HIST-HH IS NUMERIC AND WKS-HIST-MM IS NUMERIC      
038400           COMPUTE WKS-MINUTOS-HIST =                             
038500                   WKS-HIST-HH * 60 + WKS-HIST-MM                 
038600           IF WKS-MINUTOS-CORRIDA - WKS-MINUTOS-HIST < 60         
038700              ADD 1 TO WKS-CONTA-HORA                             
038800           END-IF                                                 
038900           COMPUTE WKS-MINUTOS-EXPIRA =                           
039000                   WKS-MINUTOS-HIST + NFSG-VALIDITY-MINUTES + 1   
039100           IF WKS-MINUTOS-EXPIRA > WKS-MINUTOS-CORRIDA            
039200              IF NFSG-BUY-CE                                      
039300                 MOVE WKS-MINUTOS-EXPIRA TO WKS-CE-ACTIVA-HASTA   
039400              END-IF                                              
039500              IF NFSG-BUY-PE                                      
039600                 MOVE WKS-MINUTOS-EXPIRA TO WKS-PE-ACTIVA-HASTA   
039700              END-IF                                              
039800           END-IF                                                 
039900        END-IF                                                    
040000     END-IF                                                       
040100     PERFORM LEER-HISTORICO.                                      
040200 EVALUA-HISTORICO-E. EXIT.                                        
040300                                                                  
040400*---------------------------------------------------------------- 
040500*    U3 - PCR VENTANA ATM+/-100 Y PCR DE CADENA COMPLETA          
040600*---------------------------------------------------------------- 
040700 CALCULA-PCR-VENTANA SECTION.                                     
040800     MOVE WKS-FA-CLOSE TO WKS-SPOT-ACTUAL                         
040900     COMPUTE WKS-ATM-UNIDADES ROUNDED =                           
041000             WKS-SPOT-ACTUAL / 50                                 
041100     COMPUTE WKS-ATM = WKS-ATM-UNIDADES * 50                      
041200     MOVE 0 TO WKS-CE-OI-VENTANA WKS-PE-OI-VENTANA                
041300     MOVE 0 TO WKS-CE-OI-CADENA WKS-PE-OI-CADENA                  
041400     PERFORM SUMA-OI-PCR                                          
041500             VARYING WKS-OPC-IX FROM 1 BY 1                       
041600             UNTIL WKS-OPC-IX > WKS-OPC-TOTAL                     
041700     IF WKS-CE-OI-VENTANA = 0                                     
041800        MOVE 0 TO WKS-PCR-VENTANA                                 
041900     ELSE                                                         
042000        COMPUTE WKS-PCR-VENTANA ROUNDED =                         
042100                WKS-PE-OI-VENTANA / WKS-CE-OI-VENTANA             
042200     END-IF                                                       
042300     IF WKS-CE-OI-CADENA = 0                                      
042400        MOVE 0 TO WKS-PCR-CADENA                                  
042500     ELSE                                                         
042600        COMPUTE WKS-PCR-CADENA ROUNDED =                          
042700                WKS-PE-OI-CADENA / WKS-CE-OI-CADENA               
042800     END-IF.                                                      
042900 CALCULA-PCR-VENTANA-E. EXIT.                                     
043000                                                                  
043100 SUMA-OI-PCR SECTION.                                             
043200     IF WKS-OPC-TIPO (WKS-OPC-IX) = "CE"                          
043300        ADD WKS-OPC-OI (WKS-OPC-IX) TO WKS-CE-OI-CADENA           
043400        IF WKS-OPC-STRIKE (WKS-OPC-IX) NOT < WKS-ATM - 100        
043500           AND WKS-OPC-STRIKE (WKS-OPC-IX) NOT > WKS-ATM + 100    
043600           ADD WKS-OPC-OI (WKS-OPC-IX) TO WKS-CE-OI-VENTANA       
043700        END-IF                                                    
043800     ELSE                                                         
043900        IF WKS-OPC-TIPO (WKS-OPC-IX) = "PE"                       
044000           ADD WKS-OPC-OI (WKS-OPC-IX) TO WKS-PE-OI-CADENA        
044100           IF WKS-OPC-STRIKE (WKS-OPC-IX) NOT < WKS-ATM - 100     
044200              AND WKS-OPC-STRIKE (WKS-OPC-IX) NOT > WKS-ATM + 100 
044300              ADD WKS-OPC-OI (WKS-OPC-IX) TO WKS-PE-OI-VENTANA    
044400           END-IF                                                 
044500        END-IF                                                    
044600     END-IF.                                                      
044700 SUMA-OI-PCR-E. EXIT.                                             
044800                                                                  
044900*---------------------------------------------------------------- 
045000*    U4 - PATRON DE OI, VENTANA ATM+/-150                         
045100*---------------------------------------------------------------- 
045200 ANALIZA-OI SECTION.                                              
045300     MOVE 0 TO WKS-OI-CE-TOTAL WKS-OI-PE-TOTAL                    
045400     MOVE 0 TO WKS-OI-CE-SUMA-CHNG WKS-OI-PE-SUMA-CHNG            
045500     MOVE 0 TO WKS-OI-CE-CUENTA WKS-OI-PE-CUENTA                  
045600     PERFORM SUMA-OI-PATRON                                       
045700             VARYING WKS-OPC-IX FROM 1 BY 1                       
045800             UNTIL WKS-OPC-IX > WKS-OPC-TOTAL                     
045900     COMPUTE WKS-OI-TOTAL-COMBINADO =                             
046000             WKS-OI-CE-TOTAL + WKS-OI-PE-TOTAL                    
046100     IF WKS-OI-CE-CUENTA = 0                                      
046200        MOVE 0 TO WKS-OI-CE-CAMBIO-MEDIO                          
046300     ELSE                                                         
046400        COMPUTE WKS-OI-CE-CAMBIO-MEDIO ROUNDED =                  
046500                WKS-OI-CE-SUMA-CHNG / WKS-OI-CE-CUENTA            
046600     END-IF                                                       
046700     IF WKS-OI-PE-CUENTA = 0                                      
046800        MOVE 0 TO WKS-OI-PE-CAMBIO-MEDIO                          
046900     ELSE                                                         
047000        COMPUTE WKS-OI-PE-CAMBIO-MEDIO ROUNDED =                  
047100                WKS-OI-PE-SUMA-CHNG / WKS-OI-PE-CUENTA            
047200     END-IF                                                       
047300     IF WKS-OI-CE-TOTAL = 0                                       
047400        MOVE 0 TO WKS-OI-CE-CAMBIO-PCT                            
047500     ELSE                                                         
047600        COMPUTE WKS-OI-CE-CAMBIO-PCT ROUNDED =                    
047700                (WKS-OI-CE-CAMBIO-MEDIO / WKS-OI-CE-TOTAL) * 100  
047800     END-IF                                                       
047900     IF WKS-OI-PE-TOTAL = 0                                       
048000        MOVE 0 TO WKS-OI-PE-CAMBIO-PCT                            
048100     ELSE                                                         
048200        COMPUTE WKS-OI-PE-CAMBIO-PCT ROUNDED =                    
048300                (WKS-OI-PE-CAMBIO-MEDIO / WKS-OI-PE-TOTAL) * 100  
048400     END-IF.                                                      
048500 ANALIZA-OI-E. EXIT.                                              
048600                                                                  
048700 SUMA-OI-PATRON SECTION.                                          
048800     IF WKS-OPC-STRIKE (WKS-OPC-IX) NOT < WKS-ATM - 150           
048900        AND WKS-OPC-STRIKE (WKS-OPC-IX) NOT > WKS-ATM + 150       
049000        IF WKS-OPC-TIPO (WKS-OPC-IX) = "CE"                       
049100           ADD WKS-OPC-OI (WKS-OPC-IX) TO WKS-OI-CE-TOTAL         
049200           ADD WKS-OPC-CHNG-OI (WKS-OPC-IX)                       
049300               TO WKS-OI-CE-SUMA-CHNG                             
049400           ADD 1 TO WKS-OI-CE-CUENTA                              
049500        ELSE                                                      
049600           IF WKS-OPC-TIPO (WKS-OPC-IX) = "PE"                    
049700              ADD WKS-OPC-OI (WKS-OPC-IX) TO WKS-OI-PE-TOTAL      
049800              ADD WKS-OPC-CHNG-OI (WKS-OPC-IX)                    
049900                  TO WKS-OI-PE-SUMA-CHNG                          
050000              ADD 1 TO WKS-OI-PE-CUENTA                           
050100           END-IF                                                 
050200        END-IF                                                    
050300     END-IF.                                                      
050400 SUMA-OI-PATRON-E. EXIT.                                          
050500                                                                  
050600*---------------------------------------------------------------- 
050700*    U5 - REGLA BUY-CE                                            
050800*---------------------------------------------------------------- 
050900 EVALUA-BUY-CE SECTION.                                           
051000     MOVE 0 TO WKS-COMP-PCR WKS-COMP-RSI WKS-COMP-OI              
051100     MOVE 0 TO WKS-NUM-POSITIVOS                                  
051200     IF WKS-CE-ACTIVA-HASTA = 0                                   
051300        PERFORM PUNTAJE-PCR-CE                                    
051400        PERFORM PUNTAJE-RSI-CE                                    
051500        PERFORM PUNTAJE-OI-CE                                     
051600        IF WKS-COMP-PCR > 0                                       
051700           ADD 1 TO WKS-NUM-POSITIVOS                             
051800        END-IF                                                    
051900        IF WKS-COMP-RSI > 0                                       
052000           ADD 1 TO WKS-NUM-POSITIVOS                             
052100        END-IF                                                    
052200        IF WKS-COMP-OI > 0                                        
052300           ADD 1 TO WKS-NUM-POSITIVOS                             
052400        END-IF                                                    
052500        IF WKS-NUM-POSITIVOS >= 2                                 
052600           COMPUTE WKS-CONFIANZA ROUNDED =                        
052700                   (WKS-COMP-PCR + WKS-COMP-RSI + WKS-COMP-OI) / 3
052800           IF WKS-CONFIANZA >= 0.70                               
052900              PERFORM ARMA-CONTEXTO-CE                            
053000              PERFORM CLASIFICA-FUERZA                            
053100              COMPUTE WKS-PREMIO-CALC ROUNDED =                   
053200                      (WKS-SPOT-ACTUAL - WKS-ATM) + 30            
053300              IF WKS-PREMIO-CALC < 50                             
053400                 MOVE 50 TO WKS-PREMIO                            
053500              ELSE                                                
053600                 MOVE WKS-PREMIO-CALC TO WKS-PREMIO               
053700              END-IF                                              
053800              COMPUTE WKS-OBJETIVO ROUNDED = WKS-PREMIO * 1.33    
053900              COMPUTE WKS-STOP ROUNDED = WKS-PREMIO * 0.8         
054000              SET SENAL-CE-LISTA TO TRUE                          
054100           END-IF                                                 
054200        END-IF                                                    
054300     END-IF.                                                      
054400 EVALUA-BUY-CE-E. EXIT.                                           
054500                                                                  
054600 PUNTAJE-PCR-CE SECTION.                                          
054700     IF WKS-PCR-VENTANA NOT > 0.70                                
054800        COMPUTE WKS-FUERZA-NUM ROUNDED =                          
054900                (0.70 - WKS-PCR-VENTANA) / 0.70                   
055000        COMPUTE WKS-COMP-PCR ROUNDED = 0.5 + WKS-FUERZA-NUM       
055100        IF WKS-COMP-PCR > 1                                       
055200           MOVE 1 TO WKS-COMP-PCR                                 
055300        END-IF                                                    
055400     ELSE                                                         
055500        MOVE 0 TO WKS-COMP-PCR                                    
055600     END-IF.                                                      
055700 PUNTAJE-PCR-CE-E. EXIT.                                          
055800                                                                  
055900 PUNTAJE-RSI-CE SECTION.                                          
056000     IF WKS-FP-RSI NOT > 30 AND WKS-FA-RSI > 30                   
056100        AND WKS-FA-RSI NOT > 50                                   
056200        MOVE 1 TO WKS-COMP-RSI                                    
056300     ELSE                                                         
056400        IF WKS-FA-RSI NOT > 50 AND WKS-FA-RSI > WKS-FP-RSI        
056500           MOVE 0.6 TO WKS-COMP-RSI                               
056600        ELSE                                                      
056700           MOVE 0 TO WKS-COMP-RSI                                 
056800        END-IF                                                    
056900     END-IF.                                                      
057000 PUNTAJE-RSI-CE-E. EXIT.                                          
057100                                                                  
057200 PUNTAJE-OI-CE SECTION.                                           
057300     IF WKS-OI-CE-CAMBIO-PCT > 0                                  
057400        AND (WKS-OI-CE-CAMBIO-PCT NOT < 15                        
057500             OR WKS-OI-CE-CAMBIO-PCT NOT > -15)                   
057600        AND WKS-OI-CE-TOTAL NOT < 10000                           
057700        MOVE 1 TO WKS-COMP-OI                                     
057800     ELSE                                                         
057900        IF WKS-OI-CE-CAMBIO-PCT > 0                               
058000           MOVE 0.5 TO WKS-COMP-OI                                
058100        ELSE                                                      
058200           MOVE 0 TO WKS-COMP-OI                                  
058300        END-IF                                                    
058400     END-IF.                                                      
058500 PUNTAJE-OI-CE-E. EXIT.                                           
058600                                                                  
058700 ARMA-CONTEXTO-CE SECTION.                                        
058800     MOVE SPACES TO WKS-CONTEXTO                                  
058900     MOVE 0 TO WKS-CONTEXTO-LEN                                   
059000     MOVE 1 TO WKS-CONTEXTO-PTR                                   
059100     IF WKS-COMP-PCR > 0.7                                        
059200        PERFORM AGREGA-FRASE-CE-PCR                               
059300     END-IF                                                       
059400     IF WKS-COMP-RSI > 0.7                                        
059500        PERFORM AGREGA-FRASE-CE-RSI                               
059600     END-IF                                                       
059700     IF WKS-COMP-OI > 0.7                                         
059800        PERFORM AGREGA-FRASE-CE-OI                                
059900     END-IF                                                       
060000     IF WKS-CONTEXTO-LEN = 0                                      
060100        MOVE "Bullish momentum" TO WKS-CONTEXTO                   
060200     END-IF.                                                      
060300 ARMA-CONTEXTO-CE-E. EXIT.                                        
060400                                                                  
060500 AGREGA-FRASE-CE-PCR SECTION.                                     
060600     MOVE "Strong PCR bullish" TO WKS-FRASE-TEMP                  
060700     PERFORM AGREGA-UNA-FRASE.                                    
060800 AGREGA-FRASE-CE-PCR-E. EXIT.                                     
060900                                                                  
061000 AGREGA-FRASE-CE-RSI SECTION.                                     
061100     MOVE "RSI recovery" TO WKS-FRASE-TEMP                        
061200     PERFORM AGREGA-UNA-FRASE.                                    
061300 AGREGA-FRASE-CE-RSI-E. EXIT.                                     
061400                                                                  
061500 AGREGA-FRASE-CE-OI SECTION.                                      
061600     MOVE "OI buildup" TO WKS-FRASE-TEMP                          
061700     PERFORM AGREGA-UNA-FRASE.                                    
061800 AGREGA-FRASE-CE-OI-E. EXIT.                                      
061900                                                                  
062000*---------------------------------------------------------------- 
062100*    U5 - REGLA BUY-PE (ESPEJO DE BUY-CE)                         
062200*---------------------------------------------------------------- 
062300 EVALUA-BUY-PE SECTION.                                           
062400     MOVE 0 TO WKS-COMP-PCR WKS-COMP-RSI WKS-COMP-OI              
062500     MOVE 0 TO WKS-NUM-POSITIVOS                                  
062600     IF WKS-PE-ACTIVA-HASTA = 0                                   
062700        PERFORM PUNTAJE-PCR-PE                                    
062800        PERFORM PUNTAJE-RSI-PE                                    
062900        PERFORM PUNTAJE-OI-PE                                     
063000        IF WKS-COMP-PCR > 0                                       
063100           ADD 1 TO WKS-NUM-POSITIVOS                             
063200        END-IF                                                    
063300        IF WKS-COMP-RSI > 0                                       
063400           ADD 1 TO WKS-NUM-POSITIVOS                             
063500        END-IF                                                    
063600        IF WKS-COMP-OI > 0                                        
063700           ADD 1 TO WKS-NUM-POSITIVOS                             
063800        END-IF                                                    
063900        IF WKS-NUM-POSITIVOS >= 2                                 
064000           COMPUTE WKS-CONFIANZA ROUNDED =                        
064100                   (WKS-COMP-PCR + WKS-COMP-RSI + WKS-COMP-OI) / 3
064200           IF WKS-CONFIANZA >= 0.70                               
064300              PERFORM ARMA-CONTEXTO-PE                            
064400              PERFORM CLASIFICA-FUERZA                            
064500              COMPUTE WKS-PREMIO-CALC ROUNDED =                   
064600                      (WKS-ATM - WKS-SPOT-ACTUAL) + 30            
064700              IF WKS-PREMIO-CALC < 50                             
064800                 MOVE 50 TO WKS-PREMIO                            
064900              ELSE                                                
065000                 MOVE WKS-PREMIO-CALC TO WKS-PREMIO               
065100              END-IF                                              
065200              COMPUTE WKS-OBJETIVO ROUNDED = WKS-PREMIO * 1.33    
065300              COMPUTE WKS-STOP ROUNDED = WKS-PREMIO * 0.8         
065400              SET SENAL-PE-LISTA TO TRUE                          
065500           END-IF                                                 
065600        END-IF                                                    
065700     END-IF.                                                      
065800 EVALUA-BUY-PE-E. EXIT.                                           
065900                                                                  
066000 PUNTAJE-PCR-PE SECTION.                                          
066100     IF WKS-PCR-VENTANA NOT < 1.30                                
066200        COMPUTE WKS-FUERZA-NUM ROUNDED =                          
066300                (WKS-PCR-VENTANA - 1.30) / 1.30                   
066400        COMPUTE WKS-COMP-PCR ROUNDED = 0.5 + WKS-FUERZA-NUM       
066500        IF WKS-COMP-PCR > 1                                       
066600           MOVE 1 TO WKS-COMP-PCR                                 
066700        END-IF                                                    
066800     ELSE                                                         
066900        MOVE 0 TO WKS-COMP-PCR                                    
067000     END-IF.                                                      
067100 PUNTAJE-PCR-PE-E. EXIT.                                          
067200                                                                  
067300 PUNTAJE-RSI-PE SECTION.                                          
067400     IF WKS-FP-RSI NOT < 70 AND WKS-FA-RSI < 70                   
067500        AND WKS-FA-RSI NOT < 50                                   
067600        MOVE 1 TO WKS-COMP-RSI                                    
067700     ELSE                                                         
067800        IF WKS-FA-RSI NOT < 50 AND WKS-FA-RSI < WKS-FP-RSI        
067900           MOVE 0.6 TO WKS-COMP-RSI                               
068000        ELSE                                                      
068100           MOVE 0 TO WKS-COMP-RSI                                 
068200        END-IF                                                    
068300     END-IF.                                                      
068400 PUNTAJE-RSI-PE-E. EXIT.                                          
068500                                                                  
068600 PUNTAJE-OI-PE SECTION.                                           
068700     IF WKS-OI-PE-CAMBIO-PCT > 0                                  
068800        AND (WKS-OI-PE-CAMBIO-PCT NOT < 15                        
068900             OR WKS-OI-PE-CAMBIO-PCT NOT > -15)                   
069000        AND WKS-OI-PE-TOTAL NOT < 10000                           
069100        MOVE 1 TO WKS-COMP-OI                                     
069200     ELSE                                                         
069300        IF WKS-OI-PE-CAMBIO-PCT > 0                               
069400           MOVE 0.5 TO WKS-COMP-OI                                
069500        ELSE                                                      
069600           MOVE 0 TO WKS-COMP-OI                                  
069700        END-IF                                                    
069800     END-IF.                                                      
069900 PUNTAJE-OI-PE-E. EXIT.                                           
070000                                                                  
070100 ARMA-CONTEXTO-PE SECTION.                                        
070200     MOVE SPACES TO WKS-CONTEXTO                                  
070300     MOVE 0 TO WKS-CONTEXTO-LEN                                   
070400     MOVE 1 TO WKS-CONTEXTO-PTR                                   
070500     IF WKS-COMP-PCR > 0.7                                        
070600        PERFORM AGREGA-FRASE-PE-PCR                               
070700     END-IF                                                       
070800     IF WKS-COMP-RSI > 0.7                                        
070900        PERFORM AGREGA-FRASE-PE-RSI                               
071000     END-IF                                                       
071100     IF WKS-COMP-OI > 0.7                                         
071200        PERFORM AGREGA-FRASE-PE-OI                                
071300     END-IF                                                       
071400     IF WKS-CONTEXTO-LEN = 0                                      
071500        MOVE "Bearish momentum" TO WKS-CONTEXTO                   
071600     END-IF.                                                      
071700 ARMA-CONTEXTO-PE-E. EXIT.                                        
071800                                                                  
071900 AGREGA-FRASE-PE-PCR SECTION.                                     
072000     MOVE "Strong PCR bearish" TO WKS-FRASE-TEMP                  
072100     PERFORM AGREGA-UNA-FRASE.                                    
072200 AGREGA-FRASE-PE-PCR-E. EXIT.                                     
072300                                                                  
072400 AGREGA-FRASE-PE-RSI SECTION.                                     
072500     MOVE "RSI decline" TO WKS-FRASE-TEMP                         
072600     PERFORM AGREGA-UNA-FRASE.                                    
072700 AGREGA-FRASE-PE-RSI-E. EXIT.                                     
072800                                                                  
072900 AGREGA-FRASE-PE-OI SECTION.                                      
073000     MOVE "OI buildup" TO WKS-FRASE-TEMP                          
073100     PERFORM AGREGA-UNA-FRASE.                                    
073200 AGREGA-FRASE-PE-OI-E. EXIT.                                      
073300                                                                  
073400*---------------------------------------------------------------- 
073500*    ARMA EL TEXTO DE CONTEXTO DE MERCADO, UNIENDO FRASES CON     
073600*    " + " CONFORME SE VAN CALIFICANDO LOS COMPONENTES.           
073700*---------------------------------------------------------------- 
073800 AGREGA-UNA-FRASE SECTION.                                        
073900     IF WKS-CONTEXTO-LEN = 0                                      
074000        STRING WKS-FRASE-TEMP DELIMITED BY SPACE                  
074100               INTO WKS-CONTEXTO                                  
074200               WITH POINTER WKS-CONTEXTO-PTR                      
074300        END-STRING                                                
074400     ELSE                                                         
074500        STRING " + " DELIMITED BY SIZE                            
074600               WKS-FRASE-TEMP DELIMITED BY SPACE                  
074700               INTO WKS-CONTEXTO                                  
074800               WITH POINTER WKS-CONTEXTO-PTR                      
074900        END-STRING                                                
075000     END-IF                                                       
075100     COMPUTE WKS-CONTEXTO-LEN = WKS-CONTEXTO-PTR - 1.             
075200 AGREGA-UNA-FRASE-E. EXIT.                                        
075300                                                                  
075400 CLASIFICA-FUERZA SECTION.                                        
075500     IF WKS-CONFIANZA NOT < 0.80                                  
075600        MOVE "HIGH" TO WKS-FUERZA                                 
075700     ELSE                                                         
075800        IF WKS-CONFIANZA NOT < 0.60                               
075900           MOVE "MEDIUM" TO WKS-FUERZA                            
076000        ELSE                                                      
076100           MOVE "LOW" TO WKS-FUERZA                               
076200        END-IF                                                    
076300     END-IF.                                                      
076400 CLASIFICA-FUERZA-E. EXIT.                                        
076500                                                                  
076600*---------------------------------------------------------------- 
076700*    GRABA LAS SENALES LISTAS DE ESTA CORRIDA EN NFSIGOUT, QUE    
076800*    SE VA ACUMULANDO CORRIDA TRAS CORRIDA (EXTEND).              
076900*---------------------------------------------------------------- 
077000 GRABA-SENALES SECTION.                                           
077100     OPEN EXTEND NF-SIGNALS-OUT                                   
077200     IF FS-NFSIG = 35                                             
077300        CLOSE NF-SIGNALS-OUT                                      
077400        OPEN OUTPUT NF-SIGNALS-OUT                                
077500     END-IF                                                       
077600     IF SENAL-CE-LISTA                                            
077700        PERFORM ESCRIBE-SENAL-CE                                  
077800     END-IF                                                       
077900     IF SENAL-PE-LISTA                                            
078000        PERFORM ESCRIBE-SENAL-PE                                  
078100     END-IF                                                       
078200     CLOSE NF-SIGNALS-OUT.                                        
078300 GRABA-SENALES-E. EXIT.                                           
078400                                                                  
078500 ESCRIBE-SENAL-CE SECTION.                                        
078600     INITIALIZE NFSG-RENGLON                                      
078700     MOVE "BUY_CE"           TO NFSG-SIGNAL-TYPE                  
078800     MOVE "NIFTY"            TO NFSG-SYMBOL                       
078900     MOVE WKS-ATM            TO NFSG-STRIKE-PRICE                 
079000     MOVE WKS-FUERZA         TO NFSG-SIGNAL-STRENGTH              
079100     MOVE WKS-CONFIANZA      TO NFSG-CONFIDENCE                   
079200     MOVE WKS-PCR-VENTANA    TO NFSG-PCR-VALUE                    
079300     MOVE WKS-FA-RSI         TO NFSG-RSI-VALUE                    
079400     MOVE WKS-OI-CE-CAMBIO-PCT TO NFSG-OI-CHANGE-PCT              
079500     MOVE WKS-SPOT-ACTUAL    TO NFSG-SPOT-PRICE                   
079600     MOVE WKS-PREMIO         TO NFSG-PREMIUM-PRICE                
079700     MOVE WKS-OBJETIVO       TO NFSG-TARGET-PRICE                 
079800     MOVE WKS-STOP           TO NFSG-STOP-LOSS                    
079900     MOVE WKS-RELOJ-CORRIDA  TO NFSG-GENERATED-AT                 
080000     MOVE 15                 TO NFSG-VALIDITY-MINUTES             
080100     MOVE WKS-CONTEXTO       TO NFSG-MARKET-CONTEXT               
080200     WRITE NFSG-RENGLON                                           
080300     ADD 1 TO WKS-SENALES-ESCRITAS.                               
080400 ESCRIBE-SENAL-CE-E. EXIT.                                        
080500                                                                  
080600 ESCRIBE-SENAL-PE SECTION.                                        
080700     INITIALIZE NFSG-RENGLON                                      
080800     MOVE "BUY_PE"           TO NFSG-SIGNAL-TYPE                  
080900     MOVE "NIFTY"            TO NFSG-SYMBOL                       
081000     MOVE WKS-ATM            TO NFSG-STRIKE-PRICE                 
081100     MOVE WKS-FUERZA         TO NFSG-SIGNAL-STRENGTH              
081200     MOVE WKS-CONFIANZA      TO NFSG-CONFIDENCE                   
081300     MOVE WKS-PCR-VENTANA    TO NFSG-PCR-VALUE                    
081400     MOVE WKS-FA-RSI         TO NFSG-RSI-VALUE                    
081500     MOVE WKS-OI-PE-CAMBIO-PCT TO NFSG-OI-CHANGE-PCT              
081600     MOVE WKS-SPOT-ACTUAL    TO NFSG-SPOT-PRICE                   
081700     MOVE WKS-PREMIO         TO NFSG-PREMIUM-PRICE                
081800     MOVE WKS-OBJETIVO       TO NFSG-TARGET-PRICE                 
081900     MOVE WKS-STOP           TO NFSG-STOP-LOSS                    
082000     MOVE WKS-RELOJ-CORRIDA  TO NFSG-GENERATED-AT                 
082100     MOVE 15                 TO NFSG-VALIDITY-MINUTES             
082200     MOVE WKS-CONTEXTO       TO NFSG-MARKET-CONTEXT               
082300     WRITE NFSG-RENGLON                                           
082400     ADD 1 TO WKS-SENALES-ESCRITAS.                               
082500 ESCRIBE-SENAL-PE-E. EXIT.                                        
082600                                                                  
082700 ESTADISTICAS SECTION.                                            
082800     DISPLAY "----------------------------------------------"     
082900     DISPLAY "-        SENAL1  -  ESTADISTICAS              -"    
083000     DISPLAY "----------------------------------------------"     
083100     MOVE WKS-OPCIONES-LEIDAS TO WKS-MASCARA                      
083200     DISPLAY "OPCIONES CARGADAS A TABLA         : "               
083300             WKS-MASCARA                                          
083400     MOVE WKS-BARRAS-LEIDAS TO WKS-MASCARA                        
083500     DISPLAY "BARRAS DE INDICADORES LEIDAS      : "               
083600             WKS-MASCARA                                          
083700     MOVE WKS-SENALES-ESCRITAS TO WKS-MASCARA                     
083800     DISPLAY "SENALES GENERADAS EN ESTA CORRIDA : "               
083900             WKS-MASCARA                                          
084000     DISPLAY "PCR VENTANA ATM +/- 100           : "               
084100             WKS-PCR-VENTANA                                      
084200     DISPLAY "PCR CADENA COMPLETA               : "               
084300             WKS-PCR-CADENA                                       
084400     DISPLAY "----------------------------------------------".    
084500 ESTADISTICAS-E. EXIT.                                            
