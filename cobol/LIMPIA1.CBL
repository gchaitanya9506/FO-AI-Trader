000100*---------------------------------------------------------------- 
000200*    FECHA       : 12/01/2024                                     
000300*    PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)              
000400*    APLICACION  : DERIVADOS / MESA DE OPCIONES                   
000500*    PROGRAMA    : LIMPIA1                                        
000600*    TIPO        : BATCH                                          
000700*    DESCRIPCION : DESPLIEGA (UNPIVOT) EL RENGLON ANCHO DEL       
000800*                : ENCADENADO DE OPCIONES NIFTY EN DOS RENGLONES  
000900*                : ANGOSTOS (CE Y PE), NORMALIZANDO LOS CAMPOS    
001000*                : NUMERICOS QUE LLEGAN COMO TEXTO DEL EXTRACTOR. 
001100*    ARCHIVOS    : NFRAW01=E , NFCLN01=S                          
001200*    ACCION (ES) : L=LIMPIAR                                      
001300*    BPM/RATIONAL: 231190                                         
001400*    NOMBRE      : DEPURACION ENCADENADO DE OPCIONES              
001500*    DESCRIPCION : MANTENIMIENTO                                  
001600*---------------------------------------------------------------- 
001700*    BITACORA DE CAMBIOS                                          
001800*---------------------------------------------------------------- 
001900*    12/01/2024 PEDR 231190 VERSION INICIAL DEL PROGRAMA.         
002000*    03/02/2024 PEDR 231205 SE AGREGA CONTEO DE DESCARTADOS       
002100*               POR STRIKE MENOR O IGUAL A CERO.                  
002200*    22/07/2024 MEDC 231340 CORRIGE MANEJO DE GUION SIMPLE EN     
002300*               CAMPOS DE PRIMA (SE TOMABA COMO SIGNO Y NO        
002400*               COMO CENTINELA DE CERO).                          
002500*    09/12/1998 PEDR 231190 REVISION PARA EL CAMBIO DE SIGLO,     
002600*               TRADE-DATE Y EXPIRY-DATE SE MANEJAN COMO TEXTO    
002700*               AAAA-MM-DD, SIN IMPACTO DE Y2K EN ESTE PROGRAMA.  
002800*    14/03/2025 MEDC 231388 SE AGREGA DESPLIEGUE DE ESTADIS-      
002900*               TICAS AL FINAL DE LA CORRIDA.                     
003000*    18/07/2025 MEDC 231418 SE AGREGA DUMP DEL ULTIMO RENGLON     
003100*               CRUDO Y SE UNIFICA ESTADISTICAS/CIERRE EN UN      
003200*               SOLO PERFORM...THRU.                              
003300*    19/07/2025 MEDC 231421 CORRIGEN COMENTARIOS QUE CITABAN      
003400*               PROGRAMAS AJENOS A LA MESA COMO REFERENCIA DE     
003500*               ESTILO.                                           
003600*---------------------------------------------------------------- 
003700 IDENTIFICATION DIVISION.                                         
003800 PROGRAM-ID.     LIMPIA1.                                         
003900 AUTHOR.         ERICK DANIEL RAMIREZ DIVAS.                      
004000 INSTALLATION.   MESA DE DERIVADOS - DEPTO. SISTEMAS.             
004100 DATE-WRITTEN.   12/01/2024.                                      
004200 DATE-COMPILED.  14/03/2025.                                      
004300 SECURITY.       USO INTERNO - CONFIDENCIAL.                      
004400 ENVIRONMENT DIVISION.                                            
004500 CONFIGURATION SECTION.                                           
004600 SPECIAL-NAMES.                                                   
004700     C01 IS TOP-OF-FORM.                                          
004800 INPUT-OUTPUT SECTION.                                            
004900 FILE-CONTROL.                                                    
005000     SELECT NF-RAW-OPTION-CHAIN ASSIGN TO NFRAWOPC                
005100            ORGANIZATION  IS LINE SEQUENTIAL                      
005200            FILE STATUS   IS FS-NFRAW.                            
005300     SELECT NF-CLEAN-OPTION-CHAIN ASSIGN TO NFCLNOPC              
005400            ORGANIZATION  IS LINE SEQUENTIAL                      
005500            FILE STATUS   IS FS-NFCLN.                            
005600 DATA DIVISION.                                                   
005700 FILE SECTION.                                                    
005800 FD  NF-RAW-OPTION-CHAIN                                          
005900     LABEL RECORD IS STANDARD.                                    
006000     COPY NFRAW01.                                                
006100 FD  NF-CLEAN-OPTION-CHAIN                                        
006200     LABEL RECORD IS STANDARD.                                    
006300     COPY NFCLN01.                                                
006400 WORKING-STORAGE SECTION.                                         
006500*---------------------------------------------------------------- 
006600*    RECURSOS DE FILE STATUS                                      
006700*---------------------------------------------------------------- 
006800 01  FS-NFRAW              PIC 9(02) VALUE ZEROES.                
006900     88  FIN-CRUDO                   VALUE 10.                    
007000 01  FS-NFCLN              PIC 9(02) VALUE ZEROES.                
007100 01  PROGRAMA               PIC X(08) VALUE "LIMPIA1".            
007200 01  ARCHIVO                 PIC X(08) VALUE SPACES.              
007300 01  ACCION                   PIC X(10) VALUE SPACES.             
007400 01  LLAVE                     PIC X(32) VALUE SPACES.            
007500*---------------------------------------------------------------- 
007600*    PARAMETRO DE CORRIDA (FECHA DE PROCESO)                      
007700*---------------------------------------------------------------- 
007800 01  WKS-PARAMETROS-CORRIDA.                                      
007900     05  WKS-FECHA-PROCESO      PIC X(10).                        
008000     05  WKS-FECHA-VENCIMIENTO  PIC X(10).                        
008100     05  FILLER                 PIC X(01).                        
008200 01  WKS-FECHA-PROC-R REDEFINES                                   
008300     WKS-PARAMETROS-CORRIDA.                                      
008400     05  WKS-FP-ANI             PIC 9(04).                        
008500     05  FILLER                 PIC X(01).                        
008600     05  WKS-FP-MES             PIC 9(02).                        
008700     05  FILLER                 PIC X(01).                        
008800     05  WKS-FP-DIA             PIC 9(02).                        
008900     05  FILLER                 PIC X(11).                        
009000*---------------------------------------------------------------- 
009100*    AREA DE NORMALIZACION DE TEXTO NUMERICO (COMAS, GUIONES)     
009200*---------------------------------------------------------------- 
009300 01  WKS-AREA-NORMALIZA.                                          
009400     05  WKS-BUFFER-ENTRADA     PIC X(14).                        
009500     05  WKS-BUFFER-ENTRADA-R REDEFINES                           
009600         WKS-BUFFER-ENTRADA.                                      
009700         10  WKS-PRIMER-CARACTER PIC X(01).                       
009800         10  FILLER              PIC X(13).                       
009900     05  WKS-BUFFER-JUNTADO     PIC X(14).                        
010000     05  WKS-TROZO-1            PIC X(14).                        
010100     05  WKS-TROZO-2            PIC X(14).                        
010200     05  WKS-TROZO-3            PIC X(14).                        
010300     05  WKS-TROZO-4            PIC X(14).                        
010400     05  WKS-PARTE-ENTERA-TXT   PIC X(09).                        
010500     05  WKS-PARTE-DECIMAL-TXT  PIC X(02) VALUE "00".             
010600     05  WKS-ES-NEGATIVO        PIC X(01) VALUE "N".              
010700         88  ES-NEGATIVO                 VALUE "S".               
010800     05  WKS-VALOR-DECIMAL      PIC S9(9)V99 VALUE 0.             
010900     05  FILLER                 PIC X(01).                        
011000*---------------------------------------------------------------- 
011100*    ACUMULADOR SUELTO DE LA CONVERSION ENTERA (77, AL ESTILO     
011200*    DE BACKT1/SENAL1).                                           
011300*---------------------------------------------------------------- 
011400 77  WKS-VALOR-ENTERO           PIC S9(11) COMP VALUE 0.          
011500*---------------------------------------------------------------- 
011600*    CONTADORES DE LA CORRIDA                                     
011700*---------------------------------------------------------------- 
011800 01  WKS-CONTADORES.                                              
011900     05  WKS-LEIDOS             PIC 9(07) COMP VALUE 0.           
012000     05  WKS-ESCRITOS           PIC 9(07) COMP VALUE 0.           
012100     05  WKS-DESCARTADOS        PIC 9(07) COMP VALUE 0.           
012200     05  WKS-MASCARA            PIC Z,ZZZ,ZZ9.                    
012300*---------------------------------------------------------------- 
012400*    ULTIMO RENGLON CRUDO LEIDO (PARA DUMP DE AUDITORIA EN        
012500*    ESTADISTICAS, IDIOMA DE BACKT1).                             
012600*---------------------------------------------------------------- 
012700 01  WKS-ULTIMO-CRUDO.                                            
012800     05  WKS-UC-STRIKE          PIC 9(07)V99.                     
012900     05  WKS-UC-CE-LTP          PIC X(12).                        
013000     05  WKS-UC-CE-IV           PIC X(08).                        
013100     05  WKS-UC-CE-OI           PIC X(14).                        
013200     05  WKS-UC-CE-CHNG-OI      PIC X(14).                        
013300     05  WKS-UC-PE-LTP          PIC X(12).                        
013400     05  WKS-UC-PE-IV           PIC X(08).                        
013500     05  WKS-UC-PE-OI           PIC X(14).                        
013600     05  WKS-UC-PE-CHNG-OI      PIC X(14).                        
013700 01  WKS-ULTIMO-CRUDO-DUMP REDEFINES                              
013800     WKS-ULTIMO-CRUDO           PIC X(105).                       
013900*---------------------------------------------------------------- 
014000 PROCEDURE DIVISION.                                              
014100 000-MAIN SECTION.                                                
014200     PERFORM APERTURA-ARCHIVOS                                    
014300     PERFORM LEER-CRUDO                                           
014400     PERFORM PROCESA-RENGLON UNTIL FIN-CRUDO                      
014500     PERFORM ESTADISTICAS THRU CIERRA-ARCHIVOS-E                  
014600     STOP RUN.                                                    
014700 000-MAIN-E. EXIT.                                                
014800                                                                  
014900 APERTURA-ARCHIVOS SECTION.                                       
015000     ACCEPT WKS-PARAMETROS-CORRIDA FROM SYSIN                     
015100     OPEN INPUT  NF-RAW-OPTION-CHAIN                              
015200          OUTPUT NF-CLEAN-OPTION-CHAIN                            
015300     IF FS-NFRAW NOT EQUAL 0                                      
015400        MOVE "OPEN"     TO ACCION                                 
015500        MOVE "NFRAWOPC" TO ARCHIVO                                
015600        DISPLAY ">>> ERROR AL ABRIR " ARCHIVO                     
015700                " FS=" FS-NFRAW UPON CONSOLE                      
015800        MOVE 91 TO RETURN-CODE                                    
015900        STOP RUN                                                  
016000     END-IF.                                                      
016100 APERTURA-ARCHIVOS-E. EXIT.                                       
016200                                                                  
016300 LEER-CRUDO SECTION.                                              
016400     READ NF-RAW-OPTION-CHAIN                                     
016500        AT END MOVE 10 TO FS-NFRAW                                
016600        NOT AT END                                                
016700           ADD 1 TO WKS-LEIDOS                                    
016800           MOVE NFRW-STRIKE-PRICE  TO WKS-UC-STRIKE               
016900           MOVE NFRW-CE-LTP        TO WKS-UC-CE-LTP               
017000           MOVE NFRW-CE-IV         TO WKS-UC-CE-IV                
017100           MOVE NFRW-CE-OI         TO WKS-UC-CE-OI                
017200           MOVE NFRW-CE-CHNG-OI    TO WKS-UC-CE-CHNG-OI           
017300           MOVE NFRW-PE-LTP        TO WKS-UC-PE-LTP               
017400           MOVE NFRW-PE-IV         TO WKS-UC-PE-IV                
017500           MOVE NFRW-PE-OI         TO WKS-UC-PE-OI                
017600           MOVE NFRW-PE-CHNG-OI    TO WKS-UC-PE-CHNG-OI           
017700     END-READ.                                                    
017800 LEER-CRUDO-E. EXIT.                                              
017900                                                                  
018000 PROCESA-RENGLON SECTION.                                         
018100     PERFORM ARMA-REGISTRO-CE                                     
018200     PERFORM ARMA-REGISTRO-PE                                     
018300     PERFORM LEER-CRUDO.                                          
018400 PROCESA-RENGLON-E. EXIT.                                         
018500                                                                  
018600*---------------------------------------------------------------- 
018700*    LADO CE DEL RENGLON ANCHO                                    
018800*---------------------------------------------------------------- 
018900 ARMA-REGISTRO-CE SECTION.                                        
019000     INITIALIZE NFCL-RENGLON                                      
019100     MOVE NFRW-STRIKE-PRICE TO NFCL-STRIKE-PRICE                  
019200     MOVE "CE"               TO NFCL-OPTION-TYPE                  
019300     MOVE NFRW-CE-LTP        TO WKS-BUFFER-ENTRADA                
019400     PERFORM NORMALIZA-DECIMAL2                                   
019500     MOVE WKS-VALOR-DECIMAL  TO NFCL-LAST-PRICE                   
019600     MOVE NFRW-CE-IV         TO WKS-BUFFER-ENTRADA                
019700     PERFORM NORMALIZA-DECIMAL2                                   
019800     MOVE WKS-VALOR-DECIMAL  TO NFCL-IV                           
019900     MOVE NFRW-CE-OI         TO WKS-BUFFER-ENTRADA                
020000     PERFORM NORMALIZA-ENTERO                                     
020100     MOVE WKS-VALOR-ENTERO   TO NFCL-OPEN-INTEREST                
020200     MOVE NFRW-CE-CHNG-OI    TO WKS-BUFFER-ENTRADA                
020300     PERFORM NORMALIZA-ENTERO                                     
020400     MOVE WKS-VALOR-ENTERO   TO NFCL-CHANGE-IN-OI                 
020500     MOVE WKS-FECHA-PROCESO      TO NFCL-TRADE-DATE               
020600     MOVE WKS-FECHA-VENCIMIENTO  TO NFCL-EXPIRY-DATE              
020700     PERFORM ESCRIBE-LIMPIO.                                      
020800 ARMA-REGISTRO-CE-E. EXIT.                                        
020900                                                                  
021000*---------------------------------------------------------------- 
021100*    LADO PE DEL RENGLON ANCHO                                    
021200*---------------------------------------------------------------- 
021300 ARMA-REGISTRO-PE SECTION.                                        
021400     INITIALIZE NFCL-RENGLON                                      
021500     MOVE NFRW-STRIKE-PRICE TO NFCL-STRIKE-PRICE                  
021600     MOVE "PE"               TO NFCL-OPTION-TYPE                  
021700     MOVE NFRW-PE-LTP        TO WKS-BUFFER-ENTRADA                
021800     PERFORM NORMALIZA-DECIMAL2                                   
021900     MOVE WKS-VALOR-DECIMAL  TO NFCL-LAST-PRICE                   
022000     MOVE NFRW-PE-IV         TO WKS-BUFFER-ENTRADA                
022100     PERFORM NORMALIZA-DECIMAL2                                   
022200     MOVE WKS-VALOR-DECIMAL  TO NFCL-IV                           
022300     MOVE NFRW-PE-OI         TO WKS-BUFFER-ENTRADA                
022400     PERFORM NORMALIZA-ENTERO                                     
022500     MOVE WKS-VALOR-ENTERO   TO NFCL-OPEN-INTEREST                
022600     MOVE NFRW-PE-CHNG-OI    TO WKS-BUFFER-ENTRADA                
022700     PERFORM NORMALIZA-ENTERO                                     
022800     MOVE WKS-VALOR-ENTERO   TO NFCL-CHANGE-IN-OI                 
022900     MOVE WKS-FECHA-PROCESO      TO NFCL-TRADE-DATE               
023000     MOVE WKS-FECHA-VENCIMIENTO  TO NFCL-EXPIRY-DATE              
023100     PERFORM ESCRIBE-LIMPIO.                                      
023200 ARMA-REGISTRO-PE-E. EXIT.                                        
023300                                                                  
023400*---------------------------------------------------------------- 
023500*    QUITA COMAS DE AGRUPACION Y ARMA VALOR CON 2 DECIMALES.      
023600*    GUION SIMPLE O BLANCO EQUIVALE A CERO (CENTINELA).           
023700*---------------------------------------------------------------- 
023800 NORMALIZA-DECIMAL2 SECTION.                                      
023900     MOVE 0 TO WKS-VALOR-DECIMAL                                  
024000     MOVE "N" TO WKS-ES-NEGATIVO                                  
024100     IF WKS-BUFFER-ENTRADA = SPACES OR "-"                        
024200        GO TO NORMALIZA-DECIMAL2-E                                
024300     END-IF                                                       
024400     IF WKS-PRIMER-CARACTER = "-"                                 
024500        MOVE "S" TO WKS-ES-NEGATIVO                               
024600        MOVE WKS-BUFFER-ENTRADA (2:13) TO WKS-BUFFER-ENTRADA      
024700     END-IF                                                       
024800     UNSTRING WKS-BUFFER-ENTRADA DELIMITED BY ","                 
024900        INTO WKS-TROZO-1 WKS-TROZO-2 WKS-TROZO-3 WKS-TROZO-4      
025000     END-UNSTRING                                                 
025100     STRING WKS-TROZO-1 DELIMITED BY SPACE                        
025200            WKS-TROZO-2 DELIMITED BY SPACE                        
025300            WKS-TROZO-3 DELIMITED BY SPACE                        
025400            WKS-TROZO-4 DELIMITED BY SPACE                        
025500            INTO WKS-BUFFER-JUNTADO                               
025600     END-STRING                                                   
025700     MOVE SPACES TO WKS-PARTE-ENTERA-TXT                          
025800     MOVE "00"   TO WKS-PARTE-DECIMAL-TXT                         
025900     UNSTRING WKS-BUFFER-JUNTADO DELIMITED BY "."                 
026000        INTO WKS-PARTE-ENTERA-TXT WKS-PARTE-DECIMAL-TXT           
026100     END-UNSTRING                                                 
026200     IF WKS-PARTE-ENTERA-TXT NOT NUMERIC                          
026300        MOVE 0 TO WKS-VALOR-DECIMAL                               
026400        GO TO NORMALIZA-DECIMAL2-E                                
026500     END-IF                                                       
026600     IF WKS-PARTE-DECIMAL-TXT NOT NUMERIC                         
026700        MOVE "00" TO WKS-PARTE-DECIMAL-TXT                        
026800     END-IF                                                       
026900     MOVE WKS-PARTE-ENTERA-TXT TO WKS-VALOR-ENTERO                
027000     COMPUTE WKS-VALOR-DECIMAL ROUNDED =                          
027100             WKS-VALOR-ENTERO +                                   
027200             (WKS-PARTE-DECIMAL-TXT / 100)                        
027300     IF ES-NEGATIVO                                               
027400        MULTIPLY -1 BY WKS-VALOR-DECIMAL                          
027500     END-IF.                                                      
027600 NORMALIZA-DECIMAL2-E. EXIT.                                      
027700                                                                  
027800*---------------------------------------------------------------- 
027900*    QUITA COMAS DE AGRUPACION, VALOR ENTERO SIN DECIMALES.       
028000*    GUION SIMPLE O BLANCO EQUIVALE A CERO (CENTINELA).           
028100*---------------------------------------------------------------- 
028200 NORMALIZA-ENTERO SECTION.                                        
028300     MOVE 0 TO WKS-VALOR-ENTERO                                   
028400     MOVE "N" TO WKS-ES-NEGATIVO                                  
028500     IF WKS-BUFFER-ENTRADA = SPACES OR "-"                        
028600        GO TO NORMALIZA-ENTERO-E                                  
028700     END-IF                                                       
028800     IF WKS-PRIMER-CARACTER = "-"                                 
028900        MOVE "S" TO WKS-ES-NEGATIVO                               
029000        MOVE WKS-BUFFER-ENTRADA (2:13) TO WKS-BUFFER-ENTRADA      
029100     END-IF                                                       
029200     UNSTRING WKS-BUFFER-ENTRADA DELIMITED BY ","                 
029300        INTO WKS-TROZO-1 WKS-TROZO-2 WKS-TROZO-3 WKS-TROZO-4      
029400     END-UNSTRING                                                 
029500     STRING WKS-TROZO-1 DELIMITED BY SPACE                        
029600            WKS-TROZO-2 DELIMITED BY SPACE                        
029700            WKS-TROZO-3 DELIMITED BY SPACE                        
029800            WKS-TROZO-4 DELIMITED BY SPACE                        
029900            INTO WKS-BUFFER-JUNTADO                               
030000     END-STRING                                                   
030100     IF WKS-BUFFER-JUNTADO NOT NUMERIC                            
030200        MOVE 0 TO WKS-VALOR-ENTERO                                
030300        GO TO NORMALIZA-ENTERO-E                                  
030400     END-IF                                                       
030500     MOVE WKS-BUFFER-JUNTADO TO WKS-VALOR-ENTERO                  
030600     IF ES-NEGATIVO                                               
030700        MULTIPLY -1 BY WKS-VALOR-ENTERO                           
030800     END-IF.                                                      
030900 NORMALIZA-ENTERO-E. EXIT.                                        
031000                                                                  
031100*---------------------------------------------------------------- 
031200*    DESCARTA STRIKE <= 0, DE LO CONTRARIO GRABA EL RENGLON.      
031300*---------------------------------------------------------------- 
031400 ESCRIBE-LIMPIO SECTION.                                          
031500     IF NFCL-STRIKE-PRICE NOT GREATER THAN 0                      
031600        ADD 1 TO WKS-DESCARTADOS                                  
031700     ELSE                                                         
031800        WRITE NFCL-RENGLON                                        
031900        ADD 1 TO WKS-ESCRITOS                                     
032000     END-IF.                                                      
032100 ESCRIBE-LIMPIO-E. EXIT.                                          
032200                                                                  
032300 ESTADISTICAS SECTION.                                            
032400     DISPLAY "----------------------------------------------"     
032500     DISPLAY "-        LIMPIA1  -  ESTADISTICAS             -"    
032600     DISPLAY "----------------------------------------------"     
032700     MOVE WKS-LEIDOS      TO WKS-MASCARA                          
032800     DISPLAY "RENGLONES CRUDOS LEIDOS         : " WKS-MASCARA     
032900     MOVE WKS-ESCRITOS    TO WKS-MASCARA                          
033000     DISPLAY "RENGLONES LIMPIOS ESCRITOS      : " WKS-MASCARA     
033100     MOVE WKS-DESCARTADOS TO WKS-MASCARA                          
033200     DISPLAY "RENGLONES DESCARTADOS (STRIKE)  : " WKS-MASCARA     
033300     DISPLAY "ULTIMO RENGLON CRUDO PROCESADO  : "                 
033400        WKS-ULTIMO-CRUDO-DUMP                                     
033500     DISPLAY "----------------------------------------------".    
033600 ESTADISTICAS-E. EXIT.                                            
033700                                                                  
033800 CIERRA-ARCHIVOS SECTION.                                         
033900     CLOSE NF-RAW-OPTION-CHAIN NF-CLEAN-OPTION-CHAIN.             
034000 CIERRA-ARCHIVOS-E. EXIT.                                         
