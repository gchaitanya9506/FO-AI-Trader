000100*---------------------------------------------------------------- 
000200*    FECHA       : 05/03/2024                                     
000300*    PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)              
000400*    APLICACION  : DERIVADOS / MESA DE OPCIONES                   
000500*    PROGRAMA    : CALIDAD1                                       
000600*    TIPO        : BATCH                                          
000700*    DESCRIPCION : VALIDA LA CALIDAD DE LAS BARRAS OHLCV DEL      
000800*                : SUBYACENTE (NFPRC01) Y DE LA CADENA DE         
000900*                : OPCIONES LIMPIA (NFCLN01) ANTES DE QUE EL      
001000*                : RESTO DE LA CORRIDA (ENRIQ1/SENAL1/BACKT1)     
001100*                : LOS CONSUMA.  EMITE NFQLTREP CON PASSED O      
001200*                : FAILED, ADVERTENCIAS, ERRORES Y METRICAS.      
001300*    ARCHIVOS    : NFPRCBAR=E, NFCLNOPT=E, NFQLTREP=S             
001400*    ACCION (ES) : V=VALIDAR                                      
001500*    BPM/RATIONAL: 231310                                         
001600*    NOMBRE      : VALIDADOR DE CALIDAD DE DATOS DE OPCIONES      
001700*    DESCRIPCION : MANTENIMIENTO                                  
001800*---------------------------------------------------------------- 
001900*    BITACORA DE CAMBIOS                                          
002000*---------------------------------------------------------------- 
002100*    05/03/2024 PEDR 231310 VERSION INICIAL DEL PROGRAMA.         
002200*    22/03/2024 PEDR 231320 SE AGREGA LA DETECCION DE UN          
002300*               VENCIMIENTO DOMINANTE (>80% DE LOS RENGLONES).    
002400*    19/02/1999 PEDR 231310 REVISION FIN DE SIGLO, LA FECHA DE    
002500*               CORRIDA SE SIGUE ACEPTANDO A 2 DIGITOS DE ANIO    
002600*               (AAMMDD), NO HAY IMPACTO EN LOS CALCULOS.         
002700*    14/09/2024 MEDC 231350 SE ELIMINAN RENGLONES DUPLICADOS DE   
002800*               LA CADENA DE OPCIONES CON AVISO EN EL REPORTE.    
002900*    30/04/2025 MEDC 231400 SE TOLERA QUE NFPRCBAR O NFCLNOPT NO  
003000*               EXISTAN TODAVIA (FS=35) EN CORRIDAS PARCIALES.    
003100*    18/07/2025 MEDC 231418 SE UNIFICA ESTADISTICAS Y CIERRE EN   
003200*               UN SOLO PERFORM...THRU.                           
003300*---------------------------------------------------------------- 
003400 IDENTIFICATION DIVISION.                                         
003500 PROGRAM-ID.     CALIDAD1.                                        
003600 AUTHOR.         ERICK DANIEL RAMIREZ DIVAS.                      
003700 INSTALLATION.   MESA DE DERIVADOS - DEPTO. SISTEMAS.             
003800 DATE-WRITTEN.   05/03/2024.                                      
003900 DATE-COMPILED.  30/04/2025.                                      
004000 SECURITY.       USO INTERNO - CONFIDENCIAL.                      
004100 ENVIRONMENT DIVISION.                                            
004200 CONFIGURATION SECTION.                                           
004300 SPECIAL-NAMES.                                                   
004400     C01 IS TOP-OF-FORM.                                          
004500 INPUT-OUTPUT SECTION.                                            
004600 FILE-CONTROL.                                                    
004700     SELECT NF-PRICE-BARS ASSIGN TO NFPRCBAR                      
004800            ORGANIZATION  IS LINE SEQUENTIAL                      
004900            FILE STATUS   IS FS-NFPRC.                            
005000     SELECT NF-CLEAN-OPTIONS ASSIGN TO NFCLNOPT                   
005100            ORGANIZATION  IS LINE SEQUENTIAL                      
005200            FILE STATUS   IS FS-NFCLN.                            
005300     SELECT NF-QUALITY-REPORT ASSIGN TO NFQLTREP                  
005400            ORGANIZATION  IS LINE SEQUENTIAL                      
005500            FILE STATUS   IS FS-NFQLT.                            
005600 DATA DIVISION.                                                   
005700 FILE SECTION.                                                    
005800 FD  NF-PRICE-BARS                                                
005900     LABEL RECORD IS STANDARD.                                    
006000     COPY NFPRC01.                                                
006100 FD  NF-CLEAN-OPTIONS                                             
006200     LABEL RECORD IS STANDARD.                                    
006300     COPY NFCLN01.                                                
006400 FD  NF-QUALITY-REPORT                                            
006500     LABEL RECORD IS STANDARD.                                    
006600 01  REPORT-LINE                    PIC X(132).                   
006700 WORKING-STORAGE SECTION.                                         
006800*---------------------------------------------------------------- 
006900*    FILE STATUS Y SWITCHES DE APERTURA                           
007000*---------------------------------------------------------------- 
007100 01  FS-NFPRC               PIC 9(02) VALUE ZEROES.               
007200     88  FIN-BARRAS                   VALUE 10.                   
007300 01  FS-NFCLN               PIC 9(02) VALUE ZEROES.               
007400     88  FIN-OPCIONES                 VALUE 10.                   
007500 01  FS-NFQLT               PIC 9(02) VALUE ZEROES.               
007600 01  WKS-BARRAS-ABIERTA-SW  PIC X(01) VALUE "S".                  
007700     88  WKS-BARRAS-ABIERTA           VALUE "S".                  
007800 01  WKS-OPCIONES-ABIERTA-SW PIC X(01) VALUE "S".                 
007900     88  WKS-OPCIONES-ABIERTA         VALUE "S".                  
008000*---------------------------------------------------------------- 
008100*    FECHA DE CORRIDA (ACCEPT FROM DATE, AAMMDD)                  
008200*---------------------------------------------------------------- 
008300 01  WKS-FECHA-CORRIDA          PIC 9(06) VALUE 0.                
008400 01  WKS-FECHA-CORRIDA-R REDEFINES                                
008500     WKS-FECHA-CORRIDA.                                           
008600     05  WKS-FC-AA              PIC 99.                           
008700     05  WKS-FC-MM              PIC 99.                           
008800     05  WKS-FC-DD              PIC 99.                           
008900*---------------------------------------------------------------- 
009000*    CONTADORES DE BARRAS OHLCV                                   
009100*---------------------------------------------------------------- 
009200 01  WKS-CONTADORES-BARRAS.                                       
009300     05  WKS-BAR-LEIDAS          PIC 9(07) COMP VALUE 0.          
009400     05  WKS-CNT-OHLC-INVALIDO   PIC 9(07) COMP VALUE 0.          
009500     05  WKS-CNT-MOV-EXTREMO     PIC 9(07) COMP VALUE 0.          
009600     05  FILLER                  PIC X(02).                       
009700 01  WKS-AREA-BARRA-ANTERIOR.                                     
009800     05  WKS-CIERRE-ANTERIOR         PIC 9(07)V99 VALUE 0.        
009900     05  WKS-HAY-CIERRE-ANTERIOR-SW  PIC X(01) VALUE "N".         
010000         88  WKS-HAY-CIERRE-ANTERIOR       VALUE "S".             
010100     05  FILLER                      PIC X(02).                   
010200 01  WKS-AREA-OHLC.                                               
010300     05  WKS-MAX-OCL             PIC 9(07)V99 VALUE 0.            
010400     05  WKS-MIN-OCH             PIC 9(07)V99 VALUE 0.            
010500     05  FILLER                  PIC X(02).                       
010600 01  WKS-AREA-MOVIMIENTO.                                         
010700     05  WKS-CAMBIO-PCT          PIC S9(05)V9(4) VALUE 0.         
010800     05  WKS-CAMBIO-ABS          PIC 9(05)V9(4) VALUE 0.          
010900     05  FILLER                  PIC X(02).                       
011000*---------------------------------------------------------------- 
011100*    RENGLON DE TRABAJO PARA UNA OPCION (SE ARMA Y SE VALIDA      
011200*    AQUI ANTES DE COPIARSE A LA TABLA, IDIOMA DE BACKT1).        
011300*---------------------------------------------------------------- 
011400 01  WKS-OPC-RENGLON-TRABAJO.                                     
011500     05  WKS-ORT-STRIKE          PIC 9(07)V99.                    
011600     05  WKS-ORT-TIPO            PIC X(02).                       
011700     05  WKS-ORT-PRECIO          PIC S9(07)V99.                   
011800     05  WKS-ORT-IV              PIC 9(03)V99.                    
011900     05  WKS-ORT-OI              PIC S9(11).                      
012000     05  WKS-ORT-CHNG-OI         PIC S9(11).                      
012100     05  WKS-ORT-FECHA           PIC X(10).                       
012200     05  WKS-ORT-VENCE           PIC X(10).                       
012300     05  FILLER                  PIC X(02).                       
012400 01  WKS-OPC-RENGLON-DUMP REDEFINES                               
012500     WKS-OPC-RENGLON-TRABAJO     PIC X(69).                       
012600*---------------------------------------------------------------- 
012700*    TABLA DE OPCIONES CARGADAS (PARA DUPLICADOS Y VENCIMIENTO    
012800*    DOMINANTE, IDIOMA DE CARGA-Y-BARRIDO DE ENRIQ1/BACKT1).      
012900*---------------------------------------------------------------- 
013000 01  WKS-TABLA-OPCIONES.                                          
013100     05  WKS-OPC-TOTAL           PIC 9(05) COMP VALUE 0.          
013200     05  WKS-OPC-DATOS OCCURS 0 TO 5000 TIMES                     
013300                       DEPENDING ON WKS-OPC-TOTAL                 
013400                       INDEXED BY WKS-OPC-IX.                     
013500         10  WKS-OPC-STRIKE      PIC 9(07)V99.                    
013600         10  WKS-OPC-TIPO        PIC X(02).                       
013700         10  WKS-OPC-PRECIO      PIC S9(07)V99.                   
013800         10  WKS-OPC-IV          PIC 9(03)V99.                    
013900         10  WKS-OPC-OI          PIC S9(11).                      
014000         10  WKS-OPC-CHNG-OI     PIC S9(11).                      
014100         10  WKS-OPC-FECHA       PIC X(10).                       
014200         10  WKS-OPC-VENCE       PIC X(10).                       
014300         10  WKS-OPC-DUP-SW      PIC X(01).                       
014400             88  WKS-OPC-ES-DUP        VALUE "S".                 
014500         10  FILLER              PIC X(02).                       
014600 77  WKS-J                       PIC 9(05) COMP VALUE 0.          
014700 77  WKS-K                       PIC 9(05) COMP VALUE 0.          
014800*---------------------------------------------------------------- 
014900*    TABLA DE VENCIMIENTOS DISTINTOS (PARA EL % DOMINANTE)        
015000*---------------------------------------------------------------- 
015100 01  WKS-TABLA-VENCIMIENTOS.                                      
015200     05  WKS-VEN-TOTAL           PIC 9(02) COMP VALUE 0.          
015300     05  WKS-VEN-DATOS OCCURS 0 TO 20 TIMES                       
015400                       DEPENDING ON WKS-VEN-TOTAL                 
015500                       INDEXED BY WKS-VEN-IX.                     
015600         10  WKS-VEN-FECHA       PIC X(10).                       
015700         10  WKS-VEN-CUENTA      PIC 9(05) COMP.                  
015800         10  FILLER              PIC X(02).                       
015900 01  WKS-VEN-ENCONTRADO-SW       PIC X(01) VALUE "N".             
016000     88  WKS-VEN-ENCONTRADO            VALUE "S".                 
016100 01  WKS-VEN-CUENTA-MAYOR        PIC 9(05) COMP VALUE 0.          
016200*---------------------------------------------------------------- 
016300*    CONTADORES DE OPCIONES Y PORCENTAJES                         
016400*---------------------------------------------------------------- 
016500 01  WKS-CONTADORES-OPCIONES.                                     
016600     05  WKS-CNT-TIPO-INVALIDO   PIC 9(05) COMP VALUE 0.          
016700     05  WKS-CNT-STRIKE-INVALIDO PIC 9(05) COMP VALUE 0.          
016800     05  WKS-CNT-PRECIO-INVALIDO PIC 9(05) COMP VALUE 0.          
016900     05  WKS-CNT-VENCIDA         PIC 9(05) COMP VALUE 0.          
017000     05  WKS-CNT-DUPLICADOS      PIC 9(05) COMP VALUE 0.          
017100     05  WKS-VENC-DOMINANTE-SW   PIC X(01) VALUE "N".             
017200         88  WKS-VENC-DOMINANTE        VALUE "S".                 
017300     05  FILLER                  PIC X(02).                       
017400 01  WKS-AREA-PORCENTAJES.                                        
017500     05  WKS-PORC-OHLC           PIC 9(03)V99 VALUE 0.            
017600     05  WKS-PORC-MOV            PIC 9(03)V99 VALUE 0.            
017700     05  WKS-PORC-VENC-DOM       PIC 9(03)V99 VALUE 0.            
017800     05  FILLER                  PIC X(02).                       
017900*---------------------------------------------------------------- 
018000*    RESULTADO GENERAL DEL REPORTE                                
018100*---------------------------------------------------------------- 
018200 01  WKS-CONTADORES-REPORTE.                                      
018300     05  WKS-TOTAL-WARNINGS      PIC 9(04) COMP VALUE 0.          
018400     05  WKS-TOTAL-ERRORS        PIC 9(04) COMP VALUE 0.          
018500     05  FILLER                  PIC X(02).                       
018600 01  WKS-CONTADORES-CHECKS.                                       
018700     05  WKS-TOTAL-CHECKS        PIC 9(02) COMP VALUE 8.          
018800     05  WKS-CHECKS-FALLIDOS     PIC 9(02) COMP VALUE 0.          
018900     05  WKS-CHECKS-PASADOS      PIC 9(02) COMP VALUE 0.          
019000     05  FILLER                  PIC X(02).                       
019100 01  WKS-REP-ESTADO              PIC X(06) VALUE "PASSED".        
019200*---------------------------------------------------------------- 
019300*    RENGLON DE IMPRESION (ETIQUETA : VALOR) Y SU VISTA PLANA     
019400*---------------------------------------------------------------- 
019500 01  WKS-LINEA-REPORTE.                                           
019600     05  WKS-LR-ETIQUETA         PIC X(54).                       
019700     05  FILLER                  PIC X(02) VALUE ": ".            
019800     05  WKS-LR-VALOR            PIC X(20).                       
019900     05  FILLER                  PIC X(56).                       
020000 01  WKS-LINEA-REPORTE-R REDEFINES                                
020100     WKS-LINEA-REPORTE           PIC X(132).                      
020200 01  WKS-EDITADOS.                                                
020300     05  WKS-CNT-EDIT            PIC ZZZZ9.                       
020400     05  WKS-PCT-EDIT            PIC ZZ9.99.                      
020500     05  FILLER                  PIC X(02).                       
020600*---------------------------------------------------------------- 
020700 PROCEDURE DIVISION.                                              
020800 000-MAIN SECTION.                                                
020900     PERFORM APERTURA-ARCHIVOS                                    
021000     IF WKS-BARRAS-ABIERTA                                        
021100        PERFORM VALIDA-BARRAS-PRECIO                              
021200     END-IF                                                       
021300     IF WKS-OPCIONES-ABIERTA                                      
021400        PERFORM VALIDA-OPCIONES                                   
021500     END-IF                                                       
021600     PERFORM EMITE-REPORTE                                        
021700     PERFORM ESTADISTICAS THRU CIERRA-ARCHIVOS-E                  
021800     STOP RUN.                                                    
021900 000-MAIN-E. EXIT.                                                
022000                                                                  
022100 APERTURA-ARCHIVOS SECTION.                                       
022200     ACCEPT WKS-FECHA-CORRIDA FROM DATE                           
022300     MOVE "S" TO WKS-BARRAS-ABIERTA-SW                            
022400     OPEN INPUT NF-PRICE-BARS                                     
022500     IF FS-NFPRC = 35                                             
022600        MOVE "N" TO WKS-BARRAS-ABIERTA-SW                         
022700        MOVE 10 TO FS-NFPRC                                       
022800     ELSE                                                         
022900        IF FS-NFPRC NOT EQUAL 0                                   
023000           DISPLAY ">>> ERROR AL ABRIR NFPRCBAR FS="              
023100                   FS-NFPRC UPON CONSOLE                          
023200           MOVE 91 TO RETURN-CODE                                 
023300           STOP RUN                                               
023400        END-IF                                                    
023500     END-IF                                                       
023600     MOVE "S" TO WKS-OPCIONES-ABIERTA-SW                          
023700     OPEN INPUT NF-CLEAN-OPTIONS                                  
023800     IF FS-NFCLN = 35                                             
023900        MOVE "N" TO WKS-OPCIONES-ABIERTA-SW                       
024000        MOVE 10 TO FS-NFCLN                                       
024100     ELSE                                                         
024200        IF FS-NFCLN NOT EQUAL 0                                   
024300           DISPLAY ">>> ERROR AL ABRIR NFCLNOPT FS="              
024400                   FS-NFCLN UPON CONSOLE                          
024500           MOVE 91 TO RETURN-CODE                                 
024600           STOP RUN                                               
024700        END-IF                                                    
024800     END-IF                                                       
024900     OPEN OUTPUT NF-QUALITY-REPORT                                
025000     IF FS-NFQLT NOT EQUAL 0                                      
025100        DISPLAY ">>> ERROR AL ABRIR NFQLTREP FS="                 
025200                FS-NFQLT UPON CONSOLE                             
025300        MOVE 91 TO RETURN-CODE                                    
025400        STOP RUN                                                  
025500     END-IF.                                                      
025600 APERTURA-ARCHIVOS-E. EXIT.                                       
025700                                                                  
025800*---------------------------------------------------------------- 
025900*    U9 - BARRAS OHLCV DEL SUBYACENTE                             
026000*---------------------------------------------------------------- 
026100 VALIDA-BARRAS-PRECIO SECTION.                                    
026200     PERFORM LEER-BARRA                                           
026300     PERFORM PROCESA-UNA-BARRA UNTIL FIN-BARRAS.                  
026400 VALIDA-BARRAS-PRECIO-E. EXIT.                                    
026500                                                                  
026600 LEER-BARRA SECTION.                                              
026700     READ NF-PRICE-BARS                                           
026800        AT END MOVE 10 TO FS-NFPRC                                
026900        NOT AT END ADD 1 TO WKS-BAR-LEIDAS                        
027000     END-READ.                                                    
027100 LEER-BARRA-E. EXIT.                                              
027200                                                                  
027300 PROCESA-UNA-BARRA SECTION.                                       
027400     PERFORM CHEQUEA-OHLC                                         
027500     IF WKS-HAY-CIERRE-ANTERIOR                                   
027600        PERFORM CHEQUEA-MOVIMIENTO                                
027700     END-IF                                                       
027800     MOVE NFPR-CLOSE TO WKS-CIERRE-ANTERIOR                       
027900     MOVE "S" TO WKS-HAY-CIERRE-ANTERIOR-SW                       
028000     PERFORM LEER-BARRA.                                          
028100 PROCESA-UNA-BARRA-E. EXIT.                                       
028200                                                                  
028300 CHEQUEA-OHLC SECTION.                                            
028400     MOVE NFPR-OPEN TO WKS-MAX-OCL                                
028500     IF NFPR-CLOSE > WKS-MAX-OCL                                  
028600        MOVE NFPR-CLOSE TO WKS-MAX-OCL                            
028700     END-IF                                                       
028800     IF NFPR-LOW > WKS-MAX-OCL                                    
028900        MOVE NFPR-LOW TO WKS-MAX-OCL                              
029000     END-IF                                                       
029100     MOVE NFPR-OPEN TO WKS-MIN-OCH                                
029200     IF NFPR-CLOSE < WKS-MIN-OCH                                  
029300        MOVE NFPR-CLOSE TO WKS-MIN-OCH                            
029400     END-IF                                                       
029500     IF NFPR-HIGH < WKS-MIN-OCH                                   
029600        MOVE NFPR-HIGH TO WKS-MIN-OCH                             
029700     END-IF                                                       
029800     IF NFPR-HIGH < WKS-MAX-OCL OR NFPR-LOW > WKS-MIN-OCH         
029900        ADD 1 TO WKS-CNT-OHLC-INVALIDO                            
030000     END-IF.                                                      
030100 CHEQUEA-OHLC-E. EXIT.                                            
030200                                                                  
030300 CHEQUEA-MOVIMIENTO SECTION.                                      
030400     COMPUTE WKS-CAMBIO-PCT =                                     
030500             ((NFPR-CLOSE - WKS-CIERRE-ANTERIOR) * 100)           
030600             / (WKS-CIERRE-ANTERIOR + 0.000001)                   
030700     IF WKS-CAMBIO-PCT < 0                                        
030800        COMPUTE WKS-CAMBIO-ABS = WKS-CAMBIO-PCT * -1              
030900     ELSE                                                         
031000        MOVE WKS-CAMBIO-PCT TO WKS-CAMBIO-ABS                     
031100     END-IF                                                       
031200     IF WKS-CAMBIO-ABS > 10                                       
031300        ADD 1 TO WKS-CNT-MOV-EXTREMO                              
031400     END-IF.                                                      
031500 CHEQUEA-MOVIMIENTO-E. EXIT.                                      
031600                                                                  
031700*---------------------------------------------------------------- 
031800*    U9 - CADENA DE OPCIONES LIMPIA                               
031900*---------------------------------------------------------------- 
032000 VALIDA-OPCIONES SECTION.                                         
032100     PERFORM CARGA-OPCIONES                                       
032200     IF WKS-OPC-TOTAL > 0                                         
032300        PERFORM CHEQUEA-CAMPOS-OPCION VARYING WKS-J               
032400                FROM 1 BY 1 UNTIL WKS-J > WKS-OPC-TOTAL           
032500        PERFORM CHEQUEA-DUPLICADOS                                
032600        PERFORM CHEQUEA-EXPIRY-DOMINANTE                          
032700     END-IF.                                                      
032800 VALIDA-OPCIONES-E. EXIT.                                         
032900                                                                  
033000 CARGA-OPCIONES SECTION.                                          
033100     PERFORM LEER-OPCION                                          
033200     PERFORM ACUMULA-OPCION UNTIL FIN-OPCIONES.                   
033300 CARGA-OPCIONES-E. EXIT.                                          
033400                                                                  
033500 LEER-OPCION SECTION.                                             
033600     READ NF-CLEAN-OPTIONS                                        
033700        AT END MOVE 10 TO FS-NFCLN                                
033800     END-READ.                                                    
033900 LEER-OPCION-E. EXIT.                                             
034000                                                                  
034100 ACUMULA-OPCION SECTION.                                          
034200     MOVE NFCL-STRIKE-PRICE  TO WKS-ORT-STRIKE                    
034300     MOVE NFCL-OPTION-TYPE   TO WKS-ORT-TIPO                      
034400     MOVE NFCL-LAST-PRICE    TO WKS-ORT-PRECIO                    
034500     MOVE NFCL-IV            TO WKS-ORT-IV                        
034600     MOVE NFCL-OPEN-INTEREST TO WKS-ORT-OI                        
034700     MOVE NFCL-CHANGE-IN-OI  TO WKS-ORT-CHNG-OI                   
034800     MOVE NFCL-TRADE-DATE    TO WKS-ORT-FECHA                     
034900     MOVE NFCL-EXPIRY-DATE   TO WKS-ORT-VENCE                     
035000     IF WKS-OPC-TOTAL < 5000                                      
035100        ADD 1 TO WKS-OPC-TOTAL                                    
035200        MOVE WKS-ORT-STRIKE  TO WKS-OPC-STRIKE  (WKS-OPC-TOTAL)   
035300        MOVE WKS-ORT-TIPO    TO WKS-OPC-TIPO    (WKS-OPC-TOTAL)   
035400        MOVE WKS-ORT-PRECIO  TO WKS-OPC-PRECIO  (WKS-OPC-TOTAL)   
035500        MOVE WKS-ORT-IV      TO WKS-OPC-IV      (WKS-OPC-TOTAL)   
035600        MOVE WKS-ORT-OI      TO WKS-OPC-OI      (WKS-OPC-TOTAL)   
035700        MOVE WKS-ORT-CHNG-OI TO WKS-OPC-CHNG-OI (WKS-OPC-TOTAL)   
035800        MOVE WKS-ORT-FECHA   TO WKS-OPC-FECHA   (WKS-OPC-TOTAL)   
035900        MOVE WKS-ORT-VENCE   TO WKS-OPC-VENCE   (WKS-OPC-TOTAL)   
036000        MOVE "N" TO WKS-OPC-DUP-SW (WKS-OPC-TOTAL)                
036100     END-IF                                                       
036200     PERFORM LEER-OPCION.                                         
036300 ACUMULA-OPCION-E. EXIT.                                          
036400                                                                  
036500 CHEQUEA-CAMPOS-OPCION SECTION.                                   
036600     IF WKS-OPC-TIPO (WKS-J) NOT = "CE" AND                       
036700        WKS-OPC-TIPO (WKS-J) NOT = "PE"                           
036800        ADD 1 TO WKS-CNT-TIPO-INVALIDO                            
036900     END-IF                                                       
037000     IF WKS-OPC-STRIKE (WKS-J) NOT > 0                            
037100        ADD 1 TO WKS-CNT-STRIKE-INVALIDO                          
037200     END-IF                                                       
037300     IF WKS-OPC-PRECIO (WKS-J) < 0                                
037400        ADD 1 TO WKS-CNT-PRECIO-INVALIDO                          
037500     END-IF                                                       
037600     IF WKS-OPC-VENCE (WKS-J) < WKS-OPC-FECHA (WKS-J)             
037700        ADD 1 TO WKS-CNT-VENCIDA                                  
037800     END-IF.                                                      
037900 CHEQUEA-CAMPOS-OPCION-E. EXIT.                                   
038000                                                                  
038100 CHEQUEA-DUPLICADOS SECTION.                                      
038200     IF WKS-OPC-TOTAL > 1                                         
038300        PERFORM COMPARA-FILA-I VARYING WKS-J FROM 2 BY 1          
038400                UNTIL WKS-J > WKS-OPC-TOTAL                       
038500     END-IF.                                                      
038600 CHEQUEA-DUPLICADOS-E. EXIT.                                      
038700                                                                  
038800 COMPARA-FILA-I SECTION.                                          
038900     IF NOT WKS-OPC-ES-DUP (WKS-J)                                
039000        PERFORM COMPARA-CON-ANTERIOR VARYING WKS-K                
039100                FROM 1 BY 1                                       
039200                UNTIL WKS-K > WKS-J - 1                           
039300                   OR WKS-OPC-ES-DUP (WKS-J)                      
039400     END-IF.                                                      
039500 COMPARA-FILA-I-E. EXIT.                                          
039600                                                                  
039700 COMPARA-CON-ANTERIOR SECTION.                                    
039800     IF NOT WKS-OPC-ES-DUP (WKS-K)                                
039900        AND WKS-OPC-STRIKE  (WKS-J) = WKS-OPC-STRIKE  (WKS-K)     
040000        AND WKS-OPC-TIPO    (WKS-J) = WKS-OPC-TIPO    (WKS-K)     
040100        AND WKS-OPC-PRECIO  (WKS-J) = WKS-OPC-PRECIO  (WKS-K)     
040200        AND WKS-OPC-IV      (WKS-J) = WKS-OPC-IV      (WKS-K)     
040300        AND WKS-OPC-OI      (WKS-J) = WKS-OPC-OI      (WKS-K)     
040400        AND WKS-OPC-CHNG-OI (WKS-J) = WKS-OPC-CHNG-OI (WKS-K)     
040500        AND WKS-OPC-FECHA   (WKS-J) = WKS-OPC-FECHA   (WKS-K)     
040600        AND WKS-OPC-VENCE   (WKS-J) = WKS-OPC-VENCE   (WKS-K)     
040700        MOVE "S" TO WKS-OPC-DUP-SW (WKS-J)                        
040800        ADD 1 TO WKS-CNT-DUPLICADOS                               
040900     END-IF.                                                      
041000 COMPARA-CON-ANTERIOR-E. EXIT.                                    
041100                                                                  
041200 CHEQUEA-EXPIRY-DOMINANTE SECTION.                                
041300     PERFORM TALLY-VENCIMIENTO VARYING WKS-J FROM 1 BY 1          
041400             UNTIL WKS-J > WKS-OPC-TOTAL                          
041500     MOVE 0 TO WKS-VEN-CUENTA-MAYOR                               
041600     IF WKS-VEN-TOTAL > 0                                         
041700        PERFORM BUSCA-VENCIMIENTO-MAYOR VARYING WKS-VEN-IX        
041800                FROM 1 BY 1 UNTIL WKS-VEN-IX > WKS-VEN-TOTAL      
041900     END-IF                                                       
042000     COMPUTE WKS-PORC-VENC-DOM ROUNDED =                          
042100             (WKS-VEN-CUENTA-MAYOR * 100) / WKS-OPC-TOTAL         
042200     IF WKS-PORC-VENC-DOM > 80                                    
042300        MOVE "S" TO WKS-VENC-DOMINANTE-SW                         
042400     END-IF.                                                      
042500 CHEQUEA-EXPIRY-DOMINANTE-E. EXIT.                                
042600                                                                  
042700 TALLY-VENCIMIENTO SECTION.                                       
042800     MOVE "N" TO WKS-VEN-ENCONTRADO-SW                            
042900     IF WKS-VEN-TOTAL > 0                                         
043000        PERFORM BUSCA-VENC-EXISTENTE VARYING WKS-VEN-IX           
043100                FROM 1 BY 1                                       
043200                UNTIL WKS-VEN-IX > WKS-VEN-TOTAL                  
043300                   OR WKS-VEN-ENCONTRADO                          
043400     END-IF                                                       
043500     IF NOT WKS-VEN-ENCONTRADO                                    
043600        IF WKS-VEN-TOTAL < 20                                     
043700           ADD 1 TO WKS-VEN-TOTAL                                 
043800           MOVE WKS-OPC-VENCE (WKS-J)                             
043900                TO WKS-VEN-FECHA (WKS-VEN-TOTAL)                  
044000           MOVE 1 TO WKS-VEN-CUENTA (WKS-VEN-TOTAL)               
044100        END-IF                                                    
044200     END-IF.                                                      
044300 TALLY-VENCIMIENTO-E. EXIT.                                       
044400                                                                  
044500 BUSCA-VENC-EXISTENTE SECTION.                                    
044600     IF WKS-VEN-FECHA (WKS-VEN-IX) = WKS-OPC-VENCE (WKS-J)        
044700        ADD 1 TO WKS-VEN-CUENTA (WKS-VEN-IX)                      
044800        MOVE "S" TO WKS-VEN-ENCONTRADO-SW                         
044900     END-IF.                                                      
045000 BUSCA-VENC-EXISTENTE-E. EXIT.                                    
045100                                                                  
045200 BUSCA-VENCIMIENTO-MAYOR SECTION.                                 
045300     IF WKS-VEN-CUENTA (WKS-VEN-IX) > WKS-VEN-CUENTA-MAYOR        
045400        MOVE WKS-VEN-CUENTA (WKS-VEN-IX) TO WKS-VEN-CUENTA-MAYOR  
045500     END-IF.                                                      
045600 BUSCA-VENCIMIENTO-MAYOR-E. EXIT.                                 
045700                                                                  
045800*---------------------------------------------------------------- 
045900*    U9 - ARMADO DE NFQLTREP (R8 QUALITY-REPORT)                  
046000*---------------------------------------------------------------- 
046100 EMITE-REPORTE SECTION.                                           
046200     PERFORM CALCULA-PORCENTAJES-BARRAS                           
046300     PERFORM ESCRIBE-ENCABEZADO-REPORTE                           
046400     PERFORM ESCRIBE-BLOQUE-BARRAS                                
046500     PERFORM ESCRIBE-BLOQUE-OPCIONES                              
046600     PERFORM ESCRIBE-RESUMEN-GENERAL.                             
046700 EMITE-REPORTE-E. EXIT.                                           
046800                                                                  
046900 CALCULA-PORCENTAJES-BARRAS SECTION.                              
047000     MOVE 0 TO WKS-PORC-OHLC                                      
047100     MOVE 0 TO WKS-PORC-MOV                                       
047200     IF WKS-BAR-LEIDAS > 0                                        
047300        COMPUTE WKS-PORC-OHLC ROUNDED =                           
047400                (WKS-CNT-OHLC-INVALIDO * 100) / WKS-BAR-LEIDAS    
047500        COMPUTE WKS-PORC-MOV ROUNDED =                            
047600                (WKS-CNT-MOV-EXTREMO * 100) / WKS-BAR-LEIDAS      
047700     END-IF.                                                      
047800 CALCULA-PORCENTAJES-BARRAS-E. EXIT.                              
047900                                                                  
048000 ESCRIBE-ENCABEZADO-REPORTE SECTION.                              
048100     MOVE SPACES TO WKS-LINEA-REPORTE                             
048200     MOVE "REPORTE DE CALIDAD - CADENA DE OPCIONES NIFTY"         
048300          TO WKS-LR-ETIQUETA                                      
048400     WRITE REPORT-LINE FROM WKS-LINEA-REPORTE                     
048500     MOVE SPACES TO WKS-LINEA-REPORTE                             
048600     MOVE "FECHA DE CORRIDA (AA/MM/DD)" TO WKS-LR-ETIQUETA        
048700     STRING WKS-FC-AA DELIMITED BY SIZE                           
048800            "/" DELIMITED BY SIZE                                 
048900            WKS-FC-MM DELIMITED BY SIZE                           
049000            "/" DELIMITED BY SIZE                                 
049100            WKS-FC-DD DELIMITED BY SIZE                           
049200         INTO WKS-LR-VALOR                                        
049300     WRITE REPORT-LINE FROM WKS-LINEA-REPORTE.                    
049400 ESCRIBE-ENCABEZADO-REPORTE-E. EXIT.                              
049500                                                                  
049600 ESCRIBE-BLOQUE-BARRAS SECTION.                                   
049700     IF WKS-PORC-OHLC > 5                                         
049800        MOVE SPACES TO WKS-LINEA-REPORTE                          
049900        MOVE "ERROR - BARRAS OHLC INCONSISTENTE (% DE BARRAS)"    
050000             TO WKS-LR-ETIQUETA                                   
050100        MOVE WKS-PORC-OHLC TO WKS-PCT-EDIT                        
050200        MOVE WKS-PCT-EDIT TO WKS-LR-VALOR                         
050300        WRITE REPORT-LINE FROM WKS-LINEA-REPORTE                  
050400        ADD 1 TO WKS-TOTAL-ERRORS                                 
050500        ADD 1 TO WKS-CHECKS-FALLIDOS                              
050600     ELSE                                                         
050700        IF WKS-PORC-OHLC > 1                                      
050800           MOVE SPACES TO WKS-LINEA-REPORTE                       
050900           MOVE "WARNING - BARRAS OHLC INCONSIST. (% BARRAS)"     
051000                TO WKS-LR-ETIQUETA                                
051100           MOVE WKS-PORC-OHLC TO WKS-PCT-EDIT                     
051200           MOVE WKS-PCT-EDIT TO WKS-LR-VALOR                      
051300           WRITE REPORT-LINE FROM WKS-LINEA-REPORTE               
051400           ADD 1 TO WKS-TOTAL-WARNINGS                            
051500        END-IF                                                    
051600     END-IF                                                       
051700     IF WKS-PORC-MOV > 2                                          
051800        MOVE SPACES TO WKS-LINEA-REPORTE                          
051900        MOVE "WARNING - MOVIMIENTOS EXTREMOS (% DE BARRAS)"       
052000             TO WKS-LR-ETIQUETA                                   
052100        MOVE WKS-PORC-MOV TO WKS-PCT-EDIT                         
052200        MOVE WKS-PCT-EDIT TO WKS-LR-VALOR                         
052300        WRITE REPORT-LINE FROM WKS-LINEA-REPORTE                  
052400        ADD 1 TO WKS-TOTAL-WARNINGS                               
052500     END-IF                                                       
052600     MOVE SPACES TO WKS-LINEA-REPORTE                             
052700     MOVE "METRICA - BARRAS LEIDAS" TO WKS-LR-ETIQUETA            
052800     MOVE WKS-BAR-LEIDAS TO WKS-CNT-EDIT                          
052900     MOVE WKS-CNT-EDIT TO WKS-LR-VALOR                            
053000     WRITE REPORT-LINE FROM WKS-LINEA-REPORTE.                    
053100 ESCRIBE-BLOQUE-BARRAS-E. EXIT.                                   
053200                                                                  
053300 ESCRIBE-BLOQUE-OPCIONES SECTION.                                 
053400     IF WKS-CNT-TIPO-INVALIDO > 0                                 
053500        MOVE SPACES TO WKS-LINEA-REPORTE                          
053600        MOVE "ERROR - OPTION-TYPE FUERA DE CE/PE (RENGLONES)"     
053700             TO WKS-LR-ETIQUETA                                   
053800        MOVE WKS-CNT-TIPO-INVALIDO TO WKS-CNT-EDIT                
053900        MOVE WKS-CNT-EDIT TO WKS-LR-VALOR                         
054000        WRITE REPORT-LINE FROM WKS-LINEA-REPORTE                  
054100        ADD 1 TO WKS-TOTAL-ERRORS                                 
054200        ADD 1 TO WKS-CHECKS-FALLIDOS                              
054300     END-IF                                                       
054400     IF WKS-CNT-STRIKE-INVALIDO > 0                               
054500        MOVE SPACES TO WKS-LINEA-REPORTE                          
054600        MOVE "ERROR - STRIKE-PRICE <= 0 (RENGLONES)"              
054700             TO WKS-LR-ETIQUETA                                   
054800        MOVE WKS-CNT-STRIKE-INVALIDO TO WKS-CNT-EDIT              
054900        MOVE WKS-CNT-EDIT TO WKS-LR-VALOR                         
055000        WRITE REPORT-LINE FROM WKS-LINEA-REPORTE                  
055100        ADD 1 TO WKS-TOTAL-ERRORS                                 
055200        ADD 1 TO WKS-CHECKS-FALLIDOS                              
055300     END-IF                                                       
055400     IF WKS-CNT-PRECIO-INVALIDO > 0                               
055500        MOVE SPACES TO WKS-LINEA-REPORTE                          
055600        MOVE "ERROR - LAST-PRICE NEGATIVO (RENGLONES)"            
055700             TO WKS-LR-ETIQUETA                                   
055800        MOVE WKS-CNT-PRECIO-INVALIDO TO WKS-CNT-EDIT              
055900        MOVE WKS-CNT-EDIT TO WKS-LR-VALOR                         
056000        WRITE REPORT-LINE FROM WKS-LINEA-REPORTE                  
056100        ADD 1 TO WKS-TOTAL-ERRORS                                 
056200        ADD 1 TO WKS-CHECKS-FALLIDOS                              
056300     END-IF                                                       
056400     IF WKS-CNT-VENCIDA > 0                                       
056500        MOVE SPACES TO WKS-LINEA-REPORTE                          
056600        MOVE "WARNING - EXPIRY-DATE VENCIDA (RENGLONES)"          
056700             TO WKS-LR-ETIQUETA                                   
056800        MOVE WKS-CNT-VENCIDA TO WKS-CNT-EDIT                      
056900        MOVE WKS-CNT-EDIT TO WKS-LR-VALOR                         
057000        WRITE REPORT-LINE FROM WKS-LINEA-REPORTE                  
057100        ADD 1 TO WKS-TOTAL-WARNINGS                               
057200     END-IF                                                       
057300     IF WKS-VENC-DOMINANTE                                        
057400        MOVE SPACES TO WKS-LINEA-REPORTE                          
057500        MOVE "WARNING - VENCIMIENTO DOMINANTE (% DE RENGLONES)"   
057600             TO WKS-LR-ETIQUETA                                   
057700        MOVE WKS-PORC-VENC-DOM TO WKS-PCT-EDIT                    
057800        MOVE WKS-PCT-EDIT TO WKS-LR-VALOR                         
057900        WRITE REPORT-LINE FROM WKS-LINEA-REPORTE                  
058000        ADD 1 TO WKS-TOTAL-WARNINGS                               
058100     END-IF                                                       
058200     IF WKS-CNT-DUPLICADOS > 0                                    
058300        MOVE SPACES TO WKS-LINEA-REPORTE                          
058400        MOVE "WARNING - RENGLONES DUPLICADOS ELIMINADOS"          
058500             TO WKS-LR-ETIQUETA                                   
058600        MOVE WKS-CNT-DUPLICADOS TO WKS-CNT-EDIT                   
058700        MOVE WKS-CNT-EDIT TO WKS-LR-VALOR                         
058800        WRITE REPORT-LINE FROM WKS-LINEA-REPORTE                  
058900        ADD 1 TO WKS-TOTAL-WARNINGS                               
059000     END-IF                                                       
059100     MOVE SPACES TO WKS-LINEA-REPORTE                             
059200     MOVE "METRICA - OPCIONES LEIDAS (INICIAL)"                   
059300          TO WKS-LR-ETIQUETA                                      
059400     MOVE WKS-OPC-TOTAL TO WKS-CNT-EDIT                           
059500     MOVE WKS-CNT-EDIT TO WKS-LR-VALOR                            
059600     WRITE REPORT-LINE FROM WKS-LINEA-REPORTE                     
059700     MOVE SPACES TO WKS-LINEA-REPORTE                             
059800     MOVE "METRICA - OPCIONES FINAL (SIN DUPLICADOS)"             
059900          TO WKS-LR-ETIQUETA                                      
060000     COMPUTE WKS-CNT-EDIT = WKS-OPC-TOTAL - WKS-CNT-DUPLICADOS    
060100     MOVE WKS-CNT-EDIT TO WKS-LR-VALOR                            
060200     WRITE REPORT-LINE FROM WKS-LINEA-REPORTE.                    
060300 ESCRIBE-BLOQUE-OPCIONES-E. EXIT.                                 
060400                                                                  
060500 ESCRIBE-RESUMEN-GENERAL SECTION.                                 
060600     IF WKS-TOTAL-ERRORS > 0                                      
060700        MOVE "FAILED" TO WKS-REP-ESTADO                           
060800     ELSE                                                         
060900        MOVE "PASSED" TO WKS-REP-ESTADO                           
061000     END-IF                                                       
061100     COMPUTE WKS-CHECKS-PASADOS =                                 
061200             WKS-TOTAL-CHECKS - WKS-CHECKS-FALLIDOS               
061300     MOVE SPACES TO WKS-LINEA-REPORTE                             
061400     MOVE "STATUS" TO WKS-LR-ETIQUETA                             
061500     MOVE WKS-REP-ESTADO TO WKS-LR-VALOR                          
061600     WRITE REPORT-LINE FROM WKS-LINEA-REPORTE                     
061700     MOVE SPACES TO WKS-LINEA-REPORTE                             
061800     MOVE "WARNING-COUNT" TO WKS-LR-ETIQUETA                      
061900     MOVE WKS-TOTAL-WARNINGS TO WKS-CNT-EDIT                      
062000     MOVE WKS-CNT-EDIT TO WKS-LR-VALOR                            
062100     WRITE REPORT-LINE FROM WKS-LINEA-REPORTE                     
062200     MOVE SPACES TO WKS-LINEA-REPORTE                             
062300     MOVE "ERROR-COUNT" TO WKS-LR-ETIQUETA                        
062400     MOVE WKS-TOTAL-ERRORS TO WKS-CNT-EDIT                        
062500     MOVE WKS-CNT-EDIT TO WKS-LR-VALOR                            
062600     WRITE REPORT-LINE FROM WKS-LINEA-REPORTE                     
062700     MOVE SPACES TO WKS-LINEA-REPORTE                             
062800     MOVE "TOTAL CHECKS / PASADOS / FALLIDOS"                     
062900          TO WKS-LR-ETIQUETA                                      
063000     STRING WKS-TOTAL-CHECKS DELIMITED BY SIZE                    
063100            " / " DELIMITED BY SIZE                               
063200            WKS-CHECKS-PASADOS DELIMITED BY SIZE                  
063300            " / " DELIMITED BY SIZE                               
063400            WKS-CHECKS-FALLIDOS DELIMITED BY SIZE                 
063500         INTO WKS-LR-VALOR                                        
063600     WRITE REPORT-LINE FROM WKS-LINEA-REPORTE.                    
063700 ESCRIBE-RESUMEN-GENERAL-E. EXIT.                                 
063800                                                                  
063900 ESTADISTICAS SECTION.                                            
064000     DISPLAY "----------------------------------------------"     
064100     DISPLAY "-       CALIDAD1 -  ESTADISTICAS              -"    
064200     DISPLAY "----------------------------------------------"     
064300     DISPLAY "RESULTADO GENERAL                   : "             
064400             WKS-REP-ESTADO                                       
064500     MOVE WKS-TOTAL-WARNINGS TO WKS-CNT-EDIT                      
064600     DISPLAY "ADVERTENCIAS TOTALES                : "             
064700             WKS-CNT-EDIT                                         
064800     MOVE WKS-TOTAL-ERRORS TO WKS-CNT-EDIT                        
064900     DISPLAY "ERRORES TOTALES                     : "             
065000             WKS-CNT-EDIT                                         
065100     DISPLAY "ULTIMO RENGLON DE OPCION (DUMP)     : "             
065200             WKS-OPC-RENGLON-DUMP                                 
065300     DISPLAY "----------------------------------------------".    
065400 ESTADISTICAS-E. EXIT.                                            
065500                                                                  
065600 CIERRA-ARCHIVOS SECTION.                                         
065700     IF WKS-BARRAS-ABIERTA                                        
065800        CLOSE NF-PRICE-BARS                                       
065900     END-IF                                                       
066000     IF WKS-OPCIONES-ABIERTA                                      
066100        CLOSE NF-CLEAN-OPTIONS                                    
066200     END-IF                                                       
066300     CLOSE NF-QUALITY-REPORT.                                     
066400 CIERRA-ARCHIVOS-E. EXIT.                                         
