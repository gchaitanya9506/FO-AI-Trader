000100*---------------------------------------------------------------- 
000200*    FECHA       : 15/02/2024                                     
000300*    PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)              
000400*    APLICACION  : DERIVADOS / MESA DE OPCIONES                   
000500*    PROGRAMA    : BACKT1                                         
000600*    TIPO        : BATCH                                          
000700*    DESCRIPCION : SIMULADOR DE BACKTEST SOBRE EL ARCHIVO DE      
000800*                : OPCIONES ENRIQUECIDAS; ASIGNA UNA SENAL DE     
000900*                : REGLA SIMPLE POR RENGLON Y ACUMULA LA UTILIDAD 
001000*                : O PERDIDA CONTRA EL SIGUIENTE PRECIO.          
001100*    ARCHIVOS    : NFOPF01=E, NFBKS01=S                           
001200*    ACCION (ES) : B=BACKTEST                                     
001300*    BPM/RATIONAL: 231240                                         
001400*    NOMBRE      : BACKTEST DE SENALES DE OPCIONES                
001500*    DESCRIPCION : MANTENIMIENTO                                  
001600*---------------------------------------------------------------- 
001700*    BITACORA DE CAMBIOS                                          
001800*---------------------------------------------------------------- 
001900*    15/02/2024 PEDR 231240 VERSION INICIAL DEL PROGRAMA.         
002000*    02/05/2024 PEDR 231255 SE AGREGA LA CARGA A TABLA PARA       
002100*               PODER CONSULTAR EL PRECIO DEL RENGLON SIGUIENTE.  
002200*    19/02/1999 PEDR 231240 REVISION FIN DE SIGLO, SIN IMPACTO,   
002300*               EL PROGRAMA NO MANEJA FECHAS DE CUATRO DIGITOS.   
002400*    14/11/2024 MEDC 231375 SE CORRIGE EL PROMEDIO DE UTILIDAD    
002500*               CUANDO NO HAY OPERACIONES (DIVISION ENTRE CERO).  
002600*    30/04/2025 MEDC 231400 SE AGREGA EL ECO POR CONSOLA DEL      
002700*               RESUMEN, ADEMAS DEL RENGLON GRABADO EN NFBTKREP.  
002800*    18/07/2025 MEDC 231418 SE UNIFICA LA CADENA DE APERTURA A    
002900*               CIERRE EN UN SOLO PERFORM...THRU (VER CORRECCION  
003000*               231419, ESTE CAMBIO PROVOCABA DOBLE EJECUCION).   
003100*    19/07/2025 MEDC 231419 SE CORRIGE EL PERFORM...THRU DEL      
003200*               231418: ABARCABA CARGA-REGISTROS Y CALCULA-       
003300*               BACKTEST, CUYOS PARRAFOS INTERNOS SE VOLVIAN A    
003400*               EJECUTAR POR CAIDA DE CONTROL Y DUPLICABAN        
003500*               RENGLONES EN LA TABLA. SE REGRESA A PERFORM       
003600*               INDIVIDUALES PARA ESAS SECCIONES Y EL THRU QUEDA  
003700*               LIMITADO A CALCULA-RESUMEN..CIERRA-ARCHIVOS.      
003800*    19/07/2025 MEDC 231421 CORRIGE COMENTARIO QUE CITABA UN      
003900*               PROGRAMA AJENO A LA MESA COMO REFERENCIA DE       
004000*               ESTILO PARA EL 77 DE WKS-I.                       
004100*---------------------------------------------------------------- 
004200 IDENTIFICATION DIVISION.                                         
004300 PROGRAM-ID.     BACKT1.                                          
004400 AUTHOR.         ERICK DANIEL RAMIREZ DIVAS.                      
004500 INSTALLATION.   MESA DE DERIVADOS - DEPTO. SISTEMAS.             
004600 DATE-WRITTEN.   15/02/2024.                                      
004700 DATE-COMPILED.  30/04/2025.                                      
004800 SECURITY.       USO INTERNO - CONFIDENCIAL.                      
004900 ENVIRONMENT DIVISION.                                            
005000 CONFIGURATION SECTION.                                           
005100 SPECIAL-NAMES.                                                   
005200     C01 IS TOP-OF-FORM.                                          
005300 INPUT-OUTPUT SECTION.                                            
005400 FILE-CONTROL.                                                    
005500     SELECT NF-OPTION-FEATURES ASSIGN TO NFOPFOUT                 
005600            ORGANIZATION  IS LINE SEQUENTIAL                      
005700            FILE STATUS   IS FS-NFOPF.                            
005800     SELECT NF-BACKTEST-REPORT ASSIGN TO NFBTKREP                 
005900            ORGANIZATION  IS LINE SEQUENTIAL                      
006000            FILE STATUS   IS FS-NFBTK.                            
006100 DATA DIVISION.                                                   
006200 FILE SECTION.                                                    
006300 FD  NF-OPTION-FEATURES                                           
006400     LABEL RECORD IS STANDARD.                                    
006500     COPY NFOPF01.                                                
006600 FD  NF-BACKTEST-REPORT                                           
006700     LABEL RECORD IS STANDARD.                                    
006800 01  REPORT-LINE                    PIC X(76).                    
006900 WORKING-STORAGE SECTION.                                         
007000*---------------------------------------------------------------- 
007100*    FILE STATUS                                                  
007200*---------------------------------------------------------------- 
007300 01  FS-NFOPF               PIC 9(02) VALUE ZEROES.               
007400     88  FIN-OPCIONES                 VALUE 10.                   
007500 01  FS-NFBTK               PIC 9(02) VALUE ZEROES.               
007600*---------------------------------------------------------------- 
007700*    RENGLON DE TRABAJO ANTES DE ACUMULAR A LA TABLA (SE VALIDA   
007800*    Y RESPALDA EN ESTA FORMA ANTES DE COPIARLO A LA TABLA).      
007900*---------------------------------------------------------------- 
008000 01  WKS-BT-RENGLON-TRABAJO.                                      
008100     05  WKS-BTW-TIPO           PIC X(02).                        
008200     05  WKS-BTW-PRECIO         PIC S9(07)V99.                    
008300     05  WKS-BTW-MONEYNESS      PIC 9(03)V9(06).                  
008400     05  WKS-BTW-VOL            PIC 9(01)V9(06).                  
008500 01  WKS-BT-RENGLON-DUMP REDEFINES                                
008600     WKS-BT-RENGLON-TRABAJO.                                      
008700     05  FILLER                 PIC X(27).                        
008800*---------------------------------------------------------------- 
008900*    TABLA DE RENGLONES ENRIQUECIDOS, CARGADA PARA PODER MIRAR    
009000*    EL PRECIO DEL RENGLON SIGUIENTE (I+1) SIN RETROCEDER EL      
009100*    ARCHIVO DE ENTRADA.                                          
009200*---------------------------------------------------------------- 
009300 01  WKS-TABLA-BACKTEST.                                          
009400     05  WKS-BT-TOTAL           PIC 9(05) COMP VALUE 0.           
009500     05  WKS-BT-DATOS OCCURS 0 TO 5000 TIMES                      
009600                      DEPENDING ON WKS-BT-TOTAL                   
009700                      INDEXED BY WKS-BT-XX.                       
009800         10  WKS-BT-TIPO        PIC X(02).                        
009900             88  WKS-BT-ES-CE            VALUE "CE".              
010000             88  WKS-BT-ES-PE            VALUE "PE".              
010100         10  WKS-BT-PRECIO      PIC S9(07)V99.                    
010200         10  WKS-BT-MONEYNESS   PIC 9(03)V9(06).                  
010300         10  WKS-BT-VOL         PIC 9(01)V9(06).                  
010400*---------------------------------------------------------------- 
010500*    SUBINDICE SUELTO DEL BARRIDO DE LA TABLA (77, AL ESTILO      
010600*    DE INDICA1).                                                 
010700*---------------------------------------------------------------- 
010800 77  WKS-I                      PIC 9(05) COMP VALUE 0.           
010900*---------------------------------------------------------------- 
011000*    AREA DE TRABAJO POR RENGLON EVALUADO                         
011100*---------------------------------------------------------------- 
011200 01  WKS-AREA-EVALUA.                                             
011300     05  WKS-BT-SENAL           PIC S9(01) COMP VALUE 0.          
011400     05  WKS-BT-RET             PIC S9(05)V9(9) VALUE 0.          
011500     05  WKS-BT-PNL             PIC S9(05)V9(9) VALUE 0.          
011600     05  FILLER                 PIC X(03).                        
011700*---------------------------------------------------------------- 
011800*    RESUMEN DE BACKTEST (R7)                                     
011900*---------------------------------------------------------------- 
012000 01  WKS-RESUMEN-BACKTEST.                                        
012100     COPY NFBKS01.                                                
012200 01  WKS-RESUMEN-DUMP REDEFINES                                   
012300     WKS-RESUMEN-BACKTEST.                                        
012400     05  WKS-RES-DUMP-TRADES    PIC X(07).                        
012500     05  WKS-RES-DUMP-PNL-TOT   PIC X(13).                        
012600     05  WKS-RES-DUMP-PNL-AVG   PIC X(09).                        
012700     05  FILLER                 PIC X(10).                        
012800*---------------------------------------------------------------- 
012900*    RENGLONES DEL REPORTE IMPRESO                                
013000*---------------------------------------------------------------- 
013100 01  WKS-LINEA-TITULO.                                            
013200     05  FILLER                 PIC X(76)                         
013300         VALUE "REPORTE DE BACKTEST - SENALES SOBRE OPTION CHAIN".
013400 01  WKS-LINEA-DETALLE.                                           
013500     05  WKS-LD-ETIQUETA        PIC X(30).                        
013600     05  FILLER                 PIC X(01) VALUE ":".              
013700     05  WKS-LD-VALOR           PIC X(20).                        
013800     05  FILLER                 PIC X(25).                        
013900 01  WKS-LINEA-DETALLE-R REDEFINES                                
014000     WKS-LINEA-DETALLE.                                           
014100     05  FILLER                 PIC X(76).                        
014200*---------------------------------------------------------------- 
014300*    CONTADORES DE CORRIDA                                        
014400*---------------------------------------------------------------- 
014500 01  WKS-CONTADORES-BACKT.                                        
014600     05  WKS-REGISTROS-LEIDOS   PIC 9(05) COMP VALUE 0.           
014700     05  WKS-MASCARA-ENT        PIC ZZZZ9.                        
014800     05  WKS-MASCARA-PNL        PIC -ZZZZZZ9.999999.              
014900     05  FILLER                 PIC X(02).                        
015000*---------------------------------------------------------------- 
015100 PROCEDURE DIVISION.                                              
015200*    18/07/2025 MEDC 231419 VER BITACORA.                         
015300 000-MAIN SECTION.                                                
015400     PERFORM APERTURA-ARCHIVOS                                    
015500     PERFORM CARGA-REGISTROS                                      
015600     PERFORM CALCULA-BACKTEST                                     
015700     PERFORM CALCULA-RESUMEN THRU CIERRA-ARCHIVOS-E               
015800     STOP RUN.                                                    
015900 000-MAIN-E. EXIT.                                                
016000                                                                  
016100 APERTURA-ARCHIVOS SECTION.                                       
016200     OPEN INPUT NF-OPTION-FEATURES                                
016300     IF FS-NFOPF NOT EQUAL 0                                      
016400        DISPLAY ">>> ERROR AL ABRIR NFOPFOUT FS="                 
016500                FS-NFOPF UPON CONSOLE                             
016600        MOVE 91 TO RETURN-CODE                                    
016700        STOP RUN                                                  
016800     END-IF                                                       
016900     OPEN OUTPUT NF-BACKTEST-REPORT                               
017000     IF FS-NFBTK NOT EQUAL 0                                      
017100        DISPLAY ">>> ERROR AL ABRIR NFBTKREP FS="                 
017200                FS-NFBTK UPON CONSOLE                             
017300        MOVE 91 TO RETURN-CODE                                    
017400        STOP RUN                                                  
017500     END-IF                                                       
017600     INITIALIZE WKS-RESUMEN-BACKTEST.                             
017700 APERTURA-ARCHIVOS-E. EXIT.                                       
017800                                                                  
017900 CARGA-REGISTROS SECTION.                                         
018000     MOVE 0 TO WKS-BT-TOTAL                                       
018100     PERFORM LEER-REGISTRO                                        
018200     PERFORM ACUMULA-REGISTRO UNTIL FIN-OPCIONES.                 
018300 CARGA-REGISTROS-E. EXIT.                                         
018400                                                                  
018500 LEER-REGISTRO SECTION.                                           
018600     READ NF-OPTION-FEATURES                                      
018700        AT END MOVE 10 TO FS-NFOPF                                
018800        NOT AT END ADD 1 TO WKS-REGISTROS-LEIDOS                  
018900     END-READ.                                                    
019000 LEER-REGISTRO-E. EXIT.                                           
019100                                                                  
019200 ACUMULA-REGISTRO SECTION.                                        
019300     IF WKS-BT-TOTAL < 5000                                       
019400        MOVE NFOF-OPTION-TYPE     TO WKS-BTW-TIPO                 
019500        MOVE NFOF-LAST-PRICE      TO WKS-BTW-PRECIO               
019600        MOVE NFOF-MONEYNESS       TO WKS-BTW-MONEYNESS            
019700        MOVE NFOF-IMPLIED-VOL-DEC TO WKS-BTW-VOL                  
019800        ADD 1 TO WKS-BT-TOTAL                                     
019900        MOVE WKS-BTW-TIPO      TO WKS-BT-TIPO (WKS-BT-TOTAL)      
020000        MOVE WKS-BTW-PRECIO    TO WKS-BT-PRECIO (WKS-BT-TOTAL)    
020100        MOVE WKS-BTW-MONEYNESS TO WKS-BT-MONEYNESS (WKS-BT-TOTAL) 
020200        MOVE WKS-BTW-VOL       TO WKS-BT-VOL (WKS-BT-TOTAL)       
020300     END-IF                                                       
020400     PERFORM LEER-REGISTRO.                                       
020500 ACUMULA-REGISTRO-E. EXIT.                                        
020600                                                                  
020700*---------------------------------------------------------------- 
020800*    U7 - EL ULTIMO RENGLON QUEDA SIN PRECIO SIGUIENTE, POR LO    
020900*    QUE EL BARRIDO SE DETIENE ANTES DE ALCANZARLO.               
021000*---------------------------------------------------------------- 
021100 CALCULA-BACKTEST SECTION.                                        
021200     IF WKS-BT-TOTAL > 1                                          
021300        PERFORM PROCESA-UN-REGISTRO VARYING WKS-I FROM 1 BY 1     
021400                UNTIL WKS-I NOT < WKS-BT-TOTAL                    
021500     END-IF.                                                      
021600 CALCULA-BACKTEST-E. EXIT.                                        
021700                                                                  
021800 PROCESA-UN-REGISTRO SECTION.                                     
021900     PERFORM ASIGNA-SENAL                                         
022000     PERFORM CALCULA-PNL                                          
022100     IF WKS-BT-SENAL NOT = 0                                      
022200        ADD 1 TO NFBK-TRADES                                      
022300        ADD WKS-BT-PNL TO NFBK-TOTAL-PNL                          
022400     END-IF.                                                      
022500 PROCESA-UN-REGISTRO-E. EXIT.                                     
022600                                                                  
022700*---------------------------------------------------------------- 
022800*    SENAL +1 = CALL FUERA DEL DINERO CON VOLATILIDAD MODERADA,   
022900*    -1 = PUT DENTRO DEL DINERO CON VOLATILIDAD MODERADA, 0 = SIN 
023000*    SENAL.                                                       
023100*---------------------------------------------------------------- 
023200 ASIGNA-SENAL SECTION.                                            
023300     MOVE 0 TO WKS-BT-SENAL                                       
023400     IF WKS-BT-ES-CE (WKS-I)                                      
023500        AND WKS-BT-MONEYNESS (WKS-I) < 1                          
023600        AND WKS-BT-VOL (WKS-I) < 0.5                              
023700        MOVE 1 TO WKS-BT-SENAL                                    
023800     ELSE                                                         
023900        IF WKS-BT-ES-PE (WKS-I)                                   
024000           AND WKS-BT-MONEYNESS (WKS-I) > 1                       
024100           AND WKS-BT-VOL (WKS-I) < 0.5                           
024200           MOVE -1 TO WKS-BT-SENAL                                
024300        END-IF                                                    
024400     END-IF.                                                      
024500 ASIGNA-SENAL-E. EXIT.                                            
024600                                                                  
024700 CALCULA-PNL SECTION.                                             
024800     COMPUTE WKS-BT-RET =                                         
024900             (WKS-BT-PRECIO (WKS-I + 1) - WKS-BT-PRECIO (WKS-I))  
025000             / (WKS-BT-PRECIO (WKS-I) + 0.000000001)              
025100     COMPUTE WKS-BT-PNL = WKS-BT-SENAL * WKS-BT-RET.              
025200 CALCULA-PNL-E. EXIT.                                             
025300                                                                  
025400 CALCULA-RESUMEN SECTION.                                         
025500     IF NFBK-TRADES > 0                                           
025600        COMPUTE NFBK-AVG-PNL ROUNDED =                            
025700                NFBK-TOTAL-PNL / NFBK-TRADES                      
025800     ELSE                                                         
025900        MOVE 0 TO NFBK-AVG-PNL                                    
026000     END-IF.                                                      
026100 CALCULA-RESUMEN-E. EXIT.                                         
026200                                                                  
026300 GRABA-RESUMEN SECTION.                                           
026400     WRITE REPORT-LINE FROM WKS-LINEA-TITULO                      
026500     MOVE SPACES TO WKS-LINEA-DETALLE-R                           
026600     MOVE "OPERACIONES CON SENAL"  TO WKS-LD-ETIQUETA             
026700     MOVE NFBK-TRADES              TO WKS-LD-VALOR                
026800     WRITE REPORT-LINE FROM WKS-LINEA-DETALLE                     
026900     MOVE SPACES TO WKS-LINEA-DETALLE-R                           
027000     MOVE "UTILIDAD/PERDIDA TOTAL" TO WKS-LD-ETIQUETA             
027100     MOVE NFBK-TOTAL-PNL           TO WKS-LD-VALOR                
027200     WRITE REPORT-LINE FROM WKS-LINEA-DETALLE                     
027300     MOVE SPACES TO WKS-LINEA-DETALLE-R                           
027400     MOVE "UTILIDAD/PERDIDA PROMEDIO" TO WKS-LD-ETIQUETA          
027500     MOVE NFBK-AVG-PNL             TO WKS-LD-VALOR                
027600     WRITE REPORT-LINE FROM WKS-LINEA-DETALLE.                    
027700 GRABA-RESUMEN-E. EXIT.                                           
027800                                                                  
027900 ESTADISTICAS SECTION.                                            
028000     DISPLAY "----------------------------------------------"     
028100     DISPLAY "-        BACKT1  -  ESTADISTICAS              -"    
028200     DISPLAY "----------------------------------------------"     
028300     MOVE WKS-REGISTROS-LEIDOS TO WKS-MASCARA-ENT                 
028400     DISPLAY "RENGLONES ENRIQUECIDOS LEIDOS      : "              
028500             WKS-MASCARA-ENT                                      
028600     MOVE NFBK-TRADES TO WKS-MASCARA-ENT                          
028700     DISPLAY "OPERACIONES CON SENAL DISTINTA DE 0 : "             
028800             WKS-MASCARA-ENT                                      
028900     MOVE NFBK-TOTAL-PNL TO WKS-MASCARA-PNL                       
029000     DISPLAY "UTILIDAD/PERDIDA TOTAL              : "             
029100             WKS-MASCARA-PNL                                      
029200     MOVE NFBK-AVG-PNL TO WKS-MASCARA-PNL                         
029300     DISPLAY "UTILIDAD/PERDIDA PROMEDIO           : "             
029400             WKS-MASCARA-PNL                                      
029500     DISPLAY "RESPALDO CRUDO PNL TOTAL (AUDITORIA): "             
029600             WKS-RES-DUMP-PNL-TOT                                 
029700     DISPLAY "----------------------------------------------".    
029800 ESTADISTICAS-E. EXIT.                                            
029900                                                                  
030000 CIERRA-ARCHIVOS SECTION.                                         
030100     CLOSE NF-OPTION-FEATURES NF-BACKTEST-REPORT.                 
030200 CIERRA-ARCHIVOS-E. EXIT.                                         
