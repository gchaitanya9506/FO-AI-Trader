000100*---------------------------------------------------------------- 
000200*    FECHA       : 15/01/2024                                     
000300*    PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)              
000400*    APLICACION  : DERIVADOS / MESA DE OPCIONES                   
000500*    PROGRAMA    : INDICA1                                        
000600*    TIPO        : BATCH                                          
000700*    DESCRIPCION : CALCULA LOS INDICADORES TECNICOS DEL INDICE    
000800*                : SUBYACENTE (EMA9, EMA21, ATR14, VWAP, RSI14)   
000900*                : SOBRE LA SERIE DE BARRAS OHLCV, EN ORDEN       
001000*                : ASCENDENTE DE FECHA-HORA.                      
001100*    ARCHIVOS    : NFPRC01=E , NFFEA01=S                          
001200*    ACCION (ES) : I=INDICADORES                                  
001300*    BPM/RATIONAL: 231191                                         
001400*    NOMBRE      : INDICADORES TECNICOS DEL SUBYACENTE            
001500*    DESCRIPCION : MANTENIMIENTO                                  
001600*---------------------------------------------------------------- 
001700*    BITACORA DE CAMBIOS                                          
001800*---------------------------------------------------------------- 
001900*    15/01/2024 PEDR 231191 VERSION INICIAL DEL PROGRAMA.         
002000*    02/03/2024 PEDR 231207 SE CORRIGE SEMILLA DE ATR14 (SE       
002100*               USABA PROMEDIO DE 13 BARRAS EN VEZ DE 14).        
002200*    19/08/2024 MEDC 231342 SE AGREGA VWAP ACUMULADO SOBRE        
002300*               PRECIO TIPICO PONDERADO POR VOLUMEN.              
002400*    11/01/1999 PEDR 231191 REVISION FIN DE SIGLO, CAMPO          
002500*               BAR-DATETIME YA VIENE EN AAAA-MM-DD, SIN          
002600*               AMBIGUEDAD DE SIGLO PARA ESTE PROGRAMA.           
002700*    02/04/2025 MEDC 231390 SE DESCARTAN BARRAS CON CLOSE         
002800*               AUSENTE O NO NUMERICO ANTES DE ACUMULAR.          
002900*    18/07/2025 MEDC 231418 SE UNIFICA ESTADISTICAS Y CIERRE EN   
003000*               UN SOLO PERFORM...THRU.                           
003100*    19/07/2025 MEDC 231421 CORRIGE COMENTARIO QUE CITABA UN      
003200*               PROGRAMA AJENO A LA MESA COMO REFERENCIA DE       
003300*               ESTILO PARA EL 77 DE WKS-I.                       
003400*    19/07/2025 MEDC 231422 CALCULA-RSI14 DEJABA EL RSI FIJO EN   
003500*               100 DE LA 2A A LA 13A BARRA (SEMILLA DE WILDER SIN
003600*               COMPLETAR); AHORA SE PROMEDIA LA VENTANA PARCIAL  
003700*               ACUMULADA (PROMEDIA-PARCIAL-RSI).                 
003800*---------------------------------------------------------------- 
003900 IDENTIFICATION DIVISION.                                         
004000 PROGRAM-ID.     INDICA1.                                         
004100 AUTHOR.         ERICK DANIEL RAMIREZ DIVAS.                      
004200 INSTALLATION.   MESA DE DERIVADOS - DEPTO. SISTEMAS.             
004300 DATE-WRITTEN.   15/01/2024.                                      
004400 DATE-COMPILED.  02/04/2025.                                      
004500 SECURITY.       USO INTERNO - CONFIDENCIAL.                      
004600 ENVIRONMENT DIVISION.                                            
004700 CONFIGURATION SECTION.                                           
004800 SPECIAL-NAMES.                                                   
004900     C01 IS TOP-OF-FORM.                                          
005000 INPUT-OUTPUT SECTION.                                            
005100 FILE-CONTROL.                                                    
005200     SELECT NF-PRICE-BARS ASSIGN TO NFPRCBAR                      
005300            ORGANIZATION  IS LINE SEQUENTIAL                      
005400            FILE STATUS   IS FS-NFPRC.                            
005500     SELECT NF-UNDERLYING-FEATURES ASSIGN TO NFFEAOUT             
005600            ORGANIZATION  IS LINE SEQUENTIAL                      
005700            FILE STATUS   IS FS-NFFEA.                            
005800 DATA DIVISION.                                                   
005900 FILE SECTION.                                                    
006000 FD  NF-PRICE-BARS                                                
006100     LABEL RECORD IS STANDARD.                                    
006200     COPY NFPRC01.                                                
006300 FD  NF-UNDERLYING-FEATURES                                       
006400     LABEL RECORD IS STANDARD.                                    
006500     COPY NFFEA01.                                                
006600 WORKING-STORAGE SECTION.                                         
006700*---------------------------------------------------------------- 
006800*    RECURSOS DE FILE STATUS Y PARAMETRO DE CORRIDA               
006900*---------------------------------------------------------------- 
007000 01  FS-NFPRC              PIC 9(02) VALUE ZEROES.                
007100     88  FIN-BARRAS                  VALUE 10.                    
007200 01  FS-NFFEA              PIC 9(02) VALUE ZEROES.                
007300 01  WKS-PARM-CORRIDA.                                            
007400     05  WKS-FECHA-PROCESO      PIC X(10).                        
007500     05  FILLER                 PIC X(10).                        
007600 01  WKS-PARM-CORRIDA-R REDEFINES                                 
007700     WKS-PARM-CORRIDA.                                            
007800     05  WKS-FP-ANI             PIC 9(04).                        
007900     05  FILLER                 PIC X(01).                        
008000     05  WKS-FP-MES             PIC 9(02).                        
008100     05  FILLER                 PIC X(01).                        
008200     05  WKS-FP-DIA             PIC 9(02).                        
008300     05  FILLER                 PIC X(10).                        
008400*---------------------------------------------------------------- 
008500*    COPIA DE TRABAJO DE LA BARRA LEIDA Y DESGLOSE DE FECHA-HORA  
008600*---------------------------------------------------------------- 
008700 01  WKS-BARRA-ACTUAL.                                            
008800     05  WKS-BA-DATETIME        PIC X(19).                        
008900     05  WKS-BA-OPEN            PIC 9(07)V99.                     
009000     05  WKS-BA-HIGH            PIC 9(07)V99.                     
009100     05  WKS-BA-LOW             PIC 9(07)V99.                     
009200     05  WKS-BA-CLOSE           PIC 9(07)V99.                     
009300     05  WKS-BA-VOLUME          PIC 9(12).                        
009400     05  FILLER                 PIC X(05).                        
009500 01  WKS-BA-DATETIME-R REDEFINES                                  
009600     WKS-BARRA-ACTUAL.                                            
009700     05  WKS-BA-FECHA           PIC X(10).                        
009800     05  FILLER                 PIC X(01).                        
009900     05  WKS-BA-HORA            PIC X(08).                        
010000     05  FILLER                 PIC X(53).                        
010100*---------------------------------------------------------------- 
010200*    ESTADO DE LOS INDICADORES (CIERRA UNA BARRA, EMPIEZA LA      
010300*    SIGUIENTE - SE ARRASTRA ENTRE ITERACIONES DEL CICLO)         
010400*---------------------------------------------------------------- 
010500 01  WKS-ESTADO-INDICADORES.                                      
010600     05  WKS-PRIMERA-BARRA      PIC X(01) VALUE "S".              
010700         88  ES-PRIMERA-BARRA            VALUE "S".               
010800     05  WKS-CLOSE-ANTERIOR     PIC 9(07)V99 VALUE 0.             
010900     05  WKS-EMA9-ANTERIOR      PIC 9(07)V9(4) VALUE 0.           
011000     05  WKS-EMA21-ANTERIOR     PIC 9(07)V9(4) VALUE 0.           
011100     05  WKS-ATR-ANTERIOR       PIC 9(05)V9(4) VALUE 0.           
011200     05  WKS-AVG-GAIN-ANTERIOR  PIC 9(07)V9(4) VALUE 0.           
011300     05  WKS-AVG-LOSS-ANTERIOR  PIC 9(07)V9(4) VALUE 0.           
011400     05  WKS-VWAP-SUMA-TPV      PIC 9(15)V9(4) VALUE 0.           
011500     05  WKS-VWAP-SUMA-VOL      PIC 9(15) VALUE 0.                
011600     05  WKS-CONTADOR-BARRAS    PIC 9(07) COMP VALUE 0.           
011700     05  FILLER                 PIC X(01).                        
011800*---------------------------------------------------------------- 
011900*    TABLA SEMILLA PARA LOS PRIMEROS 14 TR / GANANCIA / PERDIDA   
012000*---------------------------------------------------------------- 
012100 01  WKS-TABLA-SEMILLA-14.                                        
012200     05  WKS-SEMILLA (14).                                        
012300         10  WKS-SEM-TR         PIC 9(05)V9(4) VALUE 0.           
012400         10  WKS-SEM-GANANCIA   PIC 9(07)V9(4) VALUE 0.           
012500         10  WKS-SEM-PERDIDA    PIC 9(07)V9(4) VALUE 0.           
012600 01  WKS-TABLA-SEMILLA-DUMP REDEFINES                             
012700     WKS-TABLA-SEMILLA-14.                                        
012800     05  WKS-DUMP-BYTES         PIC X(434).                       
012900*---------------------------------------------------------------- 
013000*    ACUMULADORES DE TRABAJO PARA EL CALCULO DE LA BARRA ACTUAL   
013100*---------------------------------------------------------------- 
013200 01  WKS-CALCULO-BARRA.                                           
013300     05  WKS-TR-ACTUAL          PIC 9(05)V9(4) VALUE 0.           
013400     05  WKS-DIFF-A             PIC S9(07)V99 VALUE 0.            
013500     05  WKS-DIFF-B             PIC S9(07)V99 VALUE 0.            
013600     05  WKS-DIFF-C             PIC S9(07)V99 VALUE 0.            
013700     05  WKS-GANANCIA-ACTUAL    PIC 9(07)V9(4) VALUE 0.           
013800     05  WKS-PERDIDA-ACTUAL     PIC 9(07)V9(4) VALUE 0.           
013900     05  WKS-RS                 PIC 9(07)V9(4) VALUE 0.           
014000     05  WKS-TIPICO             PIC 9(07)V9(4) VALUE 0.           
014100     05  WKS-BA-RSI-CALCULADO   PIC 9(03)V99 VALUE 50.            
014200     05  FILLER                 PIC X(02).                        
014300*---------------------------------------------------------------- 
014400*    SUBINDICE SUELTO DEL BARRIDO DE LA TABLA SEMILLA (77, AL     
014500*    ESTILO DE BACKT1).                                           
014600*---------------------------------------------------------------- 
014700 77  WKS-I                      PIC 9(02) COMP VALUE 0.           
014800*---------------------------------------------------------------- 
014900*    RENGLON DE SALIDA                                            
015000*---------------------------------------------------------------- 
015100 01  WKS-CONTADORES.                                              
015200     05  WKS-LEIDAS             PIC 9(07) COMP VALUE 0.           
015300     05  WKS-ESCRITAS           PIC 9(07) COMP VALUE 0.           
015400     05  WKS-INVALIDAS          PIC 9(07) COMP VALUE 0.           
015500     05  WKS-MASCARA            PIC Z,ZZZ,ZZ9.                    
015600*---------------------------------------------------------------- 
015700 PROCEDURE DIVISION.                                              
015800 000-MAIN SECTION.                                                
015900     PERFORM APERTURA-ARCHIVOS                                    
016000     PERFORM LEER-BARRA                                           
016100     PERFORM PROCESA-BARRA UNTIL FIN-BARRAS                       
016200     PERFORM ESTADISTICAS THRU CIERRA-ARCHIVOS-E                  
016300     STOP RUN.                                                    
016400 000-MAIN-E. EXIT.                                                
016500                                                                  
016600 APERTURA-ARCHIVOS SECTION.                                       
016700     ACCEPT WKS-PARM-CORRIDA FROM SYSIN                           
016800     OPEN INPUT  NF-PRICE-BARS                                    
016900          OUTPUT NF-UNDERLYING-FEATURES                           
017000     IF FS-NFPRC NOT EQUAL 0                                      
017100        DISPLAY ">>> ERROR AL ABRIR NFPRCBAR FS="                 
017200                FS-NFPRC UPON CONSOLE                             
017300        MOVE 91 TO RETURN-CODE                                    
017400        STOP RUN                                                  
017500     END-IF.                                                      
017600 APERTURA-ARCHIVOS-E. EXIT.                                       
017700                                                                  
017800 LEER-BARRA SECTION.                                              
017900     READ NF-PRICE-BARS INTO WKS-BARRA-ACTUAL                     
018000        AT END MOVE 10 TO FS-NFPRC                                
018100        NOT AT END ADD 1 TO WKS-LEIDAS                            
018200     END-READ.                                                    
018300 LEER-BARRA-E. EXIT.                                              
018400                                                                  
018500*---------------------------------------------------------------- 
018600*    UNA BARRA INVALIDA (CLOSE AUSENTE O NO NUMERICO) SE          
018700*    DESCARTA SIN AVANZAR EL ESTADO DE LOS INDICADORES.           
018800*---------------------------------------------------------------- 
018900 PROCESA-BARRA SECTION.                                           
019000     IF WKS-BA-CLOSE NOT NUMERIC OR WKS-BA-CLOSE = 0              
019100        ADD 1 TO WKS-INVALIDAS                                    
019200     ELSE                                                         
019300        PERFORM CALCULA-EMA9                                      
019400        PERFORM CALCULA-EMA21                                     
019500        PERFORM CALCULA-ATR14                                     
019600        PERFORM CALCULA-VWAP                                      
019700        PERFORM CALCULA-RSI14                                     
019800        PERFORM ESCRIBE-FEATURE                                   
019900        MOVE WKS-BA-CLOSE TO WKS-CLOSE-ANTERIOR                   
020000        MOVE "N" TO WKS-PRIMERA-BARRA                             
020100        ADD 1 TO WKS-CONTADOR-BARRAS                              
020200     END-IF                                                       
020300     PERFORM LEER-BARRA.                                          
020400 PROCESA-BARRA-E. EXIT.                                           
020500                                                                  
020600*---------------------------------------------------------------- 
020700*    EMA(9): SEMILLA = CLOSE DE LA PRIMERA BARRA, LUEGO           
020800*    EMA = (CLOSE - EMA-ANTERIOR) * K + EMA-ANTERIOR, K=2/(N+1)   
020900*---------------------------------------------------------------- 
021000 CALCULA-EMA9 SECTION.                                            
021100     IF ES-PRIMERA-BARRA                                          
021200        MOVE WKS-BA-CLOSE TO WKS-EMA9-ANTERIOR                    
021300     ELSE                                                         
021400        COMPUTE WKS-EMA9-ANTERIOR ROUNDED =                       
021500                (WKS-BA-CLOSE - WKS-EMA9-ANTERIOR) * 0.2          
021600                + WKS-EMA9-ANTERIOR                               
021700     END-IF.                                                      
021800 CALCULA-EMA9-E. EXIT.                                            
021900                                                                  
022000 CALCULA-EMA21 SECTION.                                           
022100     IF ES-PRIMERA-BARRA                                          
022200        MOVE WKS-BA-CLOSE TO WKS-EMA21-ANTERIOR                   
022300     ELSE                                                         
022400        COMPUTE WKS-EMA21-ANTERIOR ROUNDED =                      
022500                (WKS-BA-CLOSE - WKS-EMA21-ANTERIOR)               
022600                * 0.0909 + WKS-EMA21-ANTERIOR                     
022700     END-IF.                                                      
022800 CALCULA-EMA21-E. EXIT.                                           
022900                                                                  
023000*---------------------------------------------------------------- 
023100*    ATR(14) WILDER: SEMILLA = PROMEDIO SIMPLE DE LOS PRIMEROS    
023200*    14 TR, LUEGO ATR = (ATR-ANTERIOR*13 + TR) / 14.              
023300*---------------------------------------------------------------- 
023400 CALCULA-ATR14 SECTION.                                           
023500     IF ES-PRIMERA-BARRA                                          
023600        COMPUTE WKS-TR-ACTUAL ROUNDED =                           
023700                WKS-BA-HIGH - WKS-BA-LOW                          
023800     ELSE                                                         
023900        COMPUTE WKS-DIFF-A = WKS-BA-HIGH - WKS-BA-LOW             
024000        COMPUTE WKS-DIFF-B = WKS-BA-HIGH - WKS-CLOSE-ANTERIOR     
024100        COMPUTE WKS-DIFF-C = WKS-CLOSE-ANTERIOR - WKS-BA-LOW      
024200        IF WKS-DIFF-B < 0                                         
024300           MULTIPLY -1 BY WKS-DIFF-B                              
024400        END-IF                                                    
024500        MOVE WKS-DIFF-A TO WKS-TR-ACTUAL                          
024600        IF WKS-DIFF-B > WKS-TR-ACTUAL                             
024700           MOVE WKS-DIFF-B TO WKS-TR-ACTUAL                       
024800        END-IF                                                    
024900        IF WKS-DIFF-C > WKS-TR-ACTUAL                             
025000           MOVE WKS-DIFF-C TO WKS-TR-ACTUAL                       
025100        END-IF                                                    
025200     END-IF                                                       
025300     IF WKS-CONTADOR-BARRAS < 14                                  
025400        ADD 1 TO WKS-CONTADOR-BARRAS                              
025500        MOVE WKS-TR-ACTUAL TO WKS-SEM-TR (WKS-CONTADOR-BARRAS)    
025600        SUBTRACT 1 FROM WKS-CONTADOR-BARRAS                       
025700        IF WKS-CONTADOR-BARRAS = 13                               
025800           PERFORM PROMEDIA-SEMILLA-TR                            
025900        ELSE                                                      
026000           MOVE WKS-TR-ACTUAL TO WKS-ATR-ANTERIOR                 
026100        END-IF                                                    
026200     ELSE                                                         
026300        COMPUTE WKS-ATR-ANTERIOR ROUNDED =                        
026400                (WKS-ATR-ANTERIOR * 13 + WKS-TR-ACTUAL) / 14      
026500     END-IF.                                                      
026600 CALCULA-ATR14-E. EXIT.                                           
026700                                                                  
026800 PROMEDIA-SEMILLA-TR SECTION.                                     
026900     MOVE 0 TO WKS-ATR-ANTERIOR                                   
027000     PERFORM SUMA-UN-TR VARYING WKS-I FROM 1 BY 1                 
027100             UNTIL WKS-I > 14                                     
027200     COMPUTE WKS-ATR-ANTERIOR ROUNDED = WKS-ATR-ANTERIOR / 14.    
027300 PROMEDIA-SEMILLA-TR-E. EXIT.                                     
027400                                                                  
027500 SUMA-UN-TR SECTION.                                              
027600     ADD WKS-SEM-TR (WKS-I) TO WKS-ATR-ANTERIOR.                  
027700 SUMA-UN-TR-E. EXIT.                                              
027800                                                                  
027900*---------------------------------------------------------------- 
028000*    VWAP ACUMULADO: TIPICO = (HIGH+LOW+CLOSE)/3, VWAP =          
028100*    SUMA(TIPICO*VOLUMEN) / SUMA(VOLUMEN); SIN VOLUMEN, TIPICO.   
028200*---------------------------------------------------------------- 
028300 CALCULA-VWAP SECTION.                                            
028400     COMPUTE WKS-TIPICO ROUNDED =                                 
028500             (WKS-BA-HIGH + WKS-BA-LOW + WKS-BA-CLOSE) / 3        
028600     ADD WKS-BA-VOLUME TO WKS-VWAP-SUMA-VOL                       
028700     COMPUTE WKS-VWAP-SUMA-TPV =                                  
028800             WKS-VWAP-SUMA-TPV + (WKS-TIPICO * WKS-BA-VOLUME).    
028900 CALCULA-VWAP-E. EXIT.                                            
029000                                                                  
029100*---------------------------------------------------------------- 
029200*    RSI(14) WILDER: SEMILLA = PROMEDIO SIMPLE DE LAS PRIMERAS    
029300*    14 GANANCIAS/PERDIDAS, LUEGO SUAVIZADO WILDER.               
029400*---------------------------------------------------------------- 
029500 CALCULA-RSI14 SECTION.                                           
029600     IF ES-PRIMERA-BARRA                                          
029700        MOVE 0 TO WKS-GANANCIA-ACTUAL WKS-PERDIDA-ACTUAL          
029800     ELSE                                                         
029900        COMPUTE WKS-GANANCIA-ACTUAL =                             
030000                WKS-BA-CLOSE - WKS-CLOSE-ANTERIOR                 
030100        IF WKS-GANANCIA-ACTUAL < 0                                
030200           MOVE 0 TO WKS-GANANCIA-ACTUAL                          
030300        END-IF                                                    
030400        COMPUTE WKS-PERDIDA-ACTUAL =                              
030500                WKS-CLOSE-ANTERIOR - WKS-BA-CLOSE                 
030600        IF WKS-PERDIDA-ACTUAL < 0                                 
030700           MOVE 0 TO WKS-PERDIDA-ACTUAL                           
030800        END-IF                                                    
030900     END-IF                                                       
031000     IF WKS-CONTADOR-BARRAS < 14                                  
031100        ADD 1 TO WKS-CONTADOR-BARRAS                              
031200        MOVE WKS-GANANCIA-ACTUAL TO                               
031300             WKS-SEM-GANANCIA (WKS-CONTADOR-BARRAS)               
031400        MOVE WKS-PERDIDA-ACTUAL  TO                               
031500             WKS-SEM-PERDIDA (WKS-CONTADOR-BARRAS)                
031600        IF WKS-CONTADOR-BARRAS = 14                               
031700           SUBTRACT 1 FROM WKS-CONTADOR-BARRAS                    
031800           PERFORM PROMEDIA-SEMILLA-RSI                           
031900        ELSE                                                      
032000           IF ES-PRIMERA-BARRA                                    
032100              SUBTRACT 1 FROM WKS-CONTADOR-BARRAS                 
032200              MOVE 50 TO WKS-BA-RSI-CALCULADO                     
032300              GO TO CALCULA-RSI14-E                               
032400           ELSE                                                   
032500              PERFORM PROMEDIA-PARCIAL-RSI                        
032600              SUBTRACT 1 FROM WKS-CONTADOR-BARRAS                 
032700           END-IF                                                 
032800        END-IF                                                    
032900     ELSE                                                         
033000        COMPUTE WKS-AVG-GAIN-ANTERIOR ROUNDED =                   
033100                (WKS-AVG-GAIN-ANTERIOR * 13                       
033200                + WKS-GANANCIA-ACTUAL) / 14                       
033300        COMPUTE WKS-AVG-LOSS-ANTERIOR ROUNDED =                   
033400                (WKS-AVG-LOSS-ANTERIOR * 13                       
033500                + WKS-PERDIDA-ACTUAL) / 14                        
033600     END-IF                                                       
033700     IF WKS-AVG-LOSS-ANTERIOR = 0                                 
033800        MOVE 100 TO WKS-BA-RSI-CALCULADO                          
033900     ELSE                                                         
034000        COMPUTE WKS-RS ROUNDED =                                  
034100                WKS-AVG-GAIN-ANTERIOR / WKS-AVG-LOSS-ANTERIOR     
034200        COMPUTE WKS-BA-RSI-CALCULADO ROUNDED =                    
034300                100 - (100 / (1 + WKS-RS))                        
034400     END-IF.                                                      
034500 CALCULA-RSI14-E. EXIT.                                           
034600                                                                  
034700 PROMEDIA-SEMILLA-RSI SECTION.                                    
034800     MOVE 0 TO WKS-AVG-GAIN-ANTERIOR WKS-AVG-LOSS-ANTERIOR        
034900     PERFORM SUMA-UNA-SEMILLA-RSI VARYING WKS-I FROM 1 BY 1       
035000             UNTIL WKS-I > 14                                     
035100     COMPUTE WKS-AVG-GAIN-ANTERIOR ROUNDED =                      
035200             WKS-AVG-GAIN-ANTERIOR / 14                           
035300     COMPUTE WKS-AVG-LOSS-ANTERIOR ROUNDED =                      
035400             WKS-AVG-LOSS-ANTERIOR / 14.                          
035500 PROMEDIA-SEMILLA-RSI-E. EXIT.                                    
035600                                                                  
035700*---------------------------------------------------------------- 
035800*    BARRA 2A A 13A (SEMILLA DE WILDER AUN SIN COMPLETAR):        
035900*    PROMEDIO SIMPLE DE LA VENTANA PARCIAL, NO RSI FIJO.          
036000*---------------------------------------------------------------- 
036100 PROMEDIA-PARCIAL-RSI SECTION.                                    
036200     MOVE 0 TO WKS-AVG-GAIN-ANTERIOR WKS-AVG-LOSS-ANTERIOR        
036300     PERFORM SUMA-UNA-SEMILLA-RSI VARYING WKS-I FROM 1 BY 1       
036400             UNTIL WKS-I > WKS-CONTADOR-BARRAS                    
036500     COMPUTE WKS-AVG-GAIN-ANTERIOR ROUNDED =                      
036600             WKS-AVG-GAIN-ANTERIOR / WKS-CONTADOR-BARRAS          
036700     COMPUTE WKS-AVG-LOSS-ANTERIOR ROUNDED =                      
036800             WKS-AVG-LOSS-ANTERIOR / WKS-CONTADOR-BARRAS.         
036900 PROMEDIA-PARCIAL-RSI-E. EXIT.                                    
037000                                                                  
037100 SUMA-UNA-SEMILLA-RSI SECTION.                                    
037200     ADD WKS-SEM-GANANCIA (WKS-I) TO WKS-AVG-GAIN-ANTERIOR        
037300     ADD WKS-SEM-PERDIDA  (WKS-I) TO WKS-AVG-LOSS-ANTERIOR.       
037400 SUMA-UNA-SEMILLA-RSI-E. EXIT.                                    
037500                                                                  
037600 ESCRIBE-FEATURE SECTION.                                         
037700     INITIALIZE NFFE-RENGLON                                      
037800     MOVE WKS-BA-DATETIME    TO NFFE-BAR-DATETIME                 
037900     MOVE WKS-BA-OPEN        TO NFFE-OPEN                         
038000     MOVE WKS-BA-HIGH        TO NFFE-HIGH                         
038100     MOVE WKS-BA-LOW         TO NFFE-LOW                          
038200     MOVE WKS-BA-CLOSE       TO NFFE-CLOSE                        
038300     MOVE WKS-BA-VOLUME      TO NFFE-VOLUME                       
038400     MOVE WKS-EMA9-ANTERIOR  TO NFFE-EMA9                         
038500     MOVE WKS-EMA21-ANTERIOR TO NFFE-EMA21                        
038600     MOVE WKS-ATR-ANTERIOR   TO NFFE-ATR                          
038700     IF WKS-VWAP-SUMA-VOL = 0                                     
038800        MOVE WKS-TIPICO      TO NFFE-VWAP                         
038900     ELSE                                                         
039000        COMPUTE NFFE-VWAP ROUNDED =                               
039100                WKS-VWAP-SUMA-TPV / WKS-VWAP-SUMA-VOL             
039200     END-IF                                                       
039300     MOVE WKS-BA-RSI-CALCULADO TO NFFE-RSI                        
039400     WRITE NFFE-RENGLON                                           
039500     ADD 1 TO WKS-ESCRITAS.                                       
039600 ESCRIBE-FEATURE-E. EXIT.                                         
039700                                                                  
039800 ESTADISTICAS SECTION.                                            
039900     DISPLAY "----------------------------------------------"     
040000     DISPLAY "-        INDICA1  -  ESTADISTICAS             -"    
040100     DISPLAY "----------------------------------------------"     
040200     MOVE WKS-LEIDAS    TO WKS-MASCARA                            
040300     DISPLAY "BARRAS LEIDAS                   : " WKS-MASCARA     
040400     MOVE WKS-ESCRITAS  TO WKS-MASCARA                            
040500     DISPLAY "BARRAS CON INDICADOR ESCRITAS   : " WKS-MASCARA     
040600     MOVE WKS-INVALIDAS TO WKS-MASCARA                            
040700     DISPLAY "BARRAS DESCARTADAS (CLOSE)      : " WKS-MASCARA     
040800     DISPLAY "----------------------------------------------".    
040900 ESTADISTICAS-E. EXIT.                                            
041000                                                                  
041100 CIERRA-ARCHIVOS SECTION.                                         
041200     CLOSE NF-PRICE-BARS NF-UNDERLYING-FEATURES.                  
041300 CIERRA-ARCHIVOS-E. EXIT.                                         
